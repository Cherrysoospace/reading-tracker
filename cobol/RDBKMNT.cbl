000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE READING TRACKER PROJECT*
000300* ALL RIGHTS RESERVED                                         *
000400***************************************************************
000500* PROGRAM:  RDBKMNT                                           *
000600*                                                              *
000700* READS A SEQUENTIAL BOOK-MAINTENANCE TRANSACTION FILE AND    *
000800* APPLIES ADD / UPDATE / FINISH / DELETE REQUESTS TO THE      *
000900* BOOK MASTER, WRITING A NEW, RE-SEQUENCED MASTER AND A       *
001000* TRANSACTION AUDIT REPORT.                                   *
001100*                                                              *
001200* Transaction file record descriptions:                       *
001300*     0    1    1    2    2    3    3    4    4    5    5    6*
001400* ....5....0....5....0....5....0....5....0....5....0....5....0*
001500*  A  -book-  ---title---... ---author---...  start   end    s*
001600*  U  -book-  (fields supplied are applied, blank = unchanged)*
001700*  F  -book-                                        end-date  *
001800*  D  -book-                                                  *
001900***************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    RDBKMNT.
002200 AUTHOR.        R J KOWALSKI.
002300 INSTALLATION.  READING TRACKER PROJECT.
002400 DATE-WRITTEN.  06/02/09.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700***************************************************************
002800*    CHANGE LOG                                                *
002900*    -----------                                               *
003000*    06/02/09  RJK  ORIGINAL - REPLACES THE CARD-DECK BOOK LOG *
003100*    01/15/10  RJK  ADDED FINISH TRANSACTION CODE PER RQ-0654  *
003200*    09/28/15  TWH  REJECT DELETE WHEN SESSIONS EXIST (RQ-0982)*
003300*    04/09/98  DPS  Y2K REVIEW - TODAY'S DATE NOW BUILT WITH A *
003400*                   FOUR-DIGIT CENTURY, SEE 150-GET-TODAY      *
003500*    03/22/11  LDM  CONVERTED MASTER LOOKUP TO SEARCH ALL      *
003600*                   AGAINST AN IN-MEMORY TABLE PER AF-2011-06  *
003700*    07/30/19  LDM  ADDED PER-TRANSACTION AUDIT DETAIL LINE    *
003800*                   TO RDBKMNT REPORT PER RQ-1560              *
003820*    05/06/20  DPS  ADDED WS-RPT-LINE-COUNT (77-LEVEL) TO TALLY *
003840*                   AUDIT DETAIL LINES WRITTEN THIS RUN, PER    *
003860*                   RQ-1319                                    *
003900***************************************************************
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT BOOKMSTR-IN  ASSIGN TO BOOKIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WS-BKIN-STATUS.
005300 
005400     SELECT BOOKMSTR-OUT ASSIGN TO BOOKOUT
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WS-BKOUT-STATUS.
005700 
005800     SELECT SESSMSTR-IN  ASSIGN TO SESSIN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-SSIN-STATUS.
006100 
006200     SELECT BOOKTRAN     ASSIGN TO BOOKTRAN
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-BKTRAN-STATUS.
006500 
006600     SELECT BOOKRPT      ASSIGN TO BOOKRPT
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS WS-BKRPT-STATUS.
006900 
007000 DATA DIVISION.
007100 FILE SECTION.
007200 
007300 FD  BOOKMSTR-IN
007400     RECORDING MODE IS F.
007500 COPY BOOKREC REPLACING ==BOOK-MASTER-RECORD== BY
007600             ==BOOK-MASTER-RECORD-IN==, ==BK-== BY ==BKI-==.
007700 
007800 FD  BOOKMSTR-OUT
007900     RECORDING MODE IS F.
008000 COPY BOOKREC REPLACING ==BOOK-MASTER-RECORD== BY
008100             ==BOOK-MASTER-RECORD-OUT==, ==BK-== BY ==BKO-==.
008200 
008300 FD  SESSMSTR-IN
008400     RECORDING MODE IS F.
008500 COPY SESSREC.
008600 
008700 FD  BOOKTRAN
008800     RECORDING MODE IS F.
008900 COPY BKTRREC.
009000 
009100 FD  BOOKRPT
009200     RECORDING MODE IS F.
009300 01  BOOKRPT-RECORD              PIC X(132).
009400 
009500 WORKING-STORAGE SECTION.
009600
009610 77  WS-RPT-LINE-COUNT           PIC S9(9)  COMP  VALUE 0.
009620
009700 01  WS-FILE-STATUS-CODES.
009800     05  WS-BKIN-STATUS          PIC X(02)  VALUE SPACES.
009900     05  WS-BKOUT-STATUS         PIC X(02)  VALUE SPACES.
010000     05  WS-SSIN-STATUS          PIC X(02)  VALUE SPACES.
010100     05  WS-BKTRAN-STATUS        PIC X(02)  VALUE SPACES.
010200     05  WS-BKRPT-STATUS         PIC X(02)  VALUE SPACES.
010300     05  FILLER                  PIC X(02)  VALUE SPACES.
010400 
010500 01  WS-SWITCHES.
010600     05  WS-BKIN-EOF-SW          PIC X      VALUE 'N'.
010700         88  BKIN-EOF                VALUE 'Y'.
010800     05  WS-SSIN-EOF-SW          PIC X      VALUE 'N'.
010900         88  SSIN-EOF                VALUE 'Y'.
011000     05  WS-TRAN-EOF-SW          PIC X      VALUE 'N'.
011100         88  TRAN-EOF                VALUE 'Y'.
011200     05  WS-BOOK-FOUND-SW        PIC X      VALUE 'N'.
011300         88  BOOK-FOUND              VALUE 'Y'.
011400     05  WS-REJECT-SW            PIC X      VALUE 'N'.
011500         88  TRAN-REJECTED           VALUE 'Y'.
011600     05  FILLER                  PIC X(03)  VALUE SPACES.
011700 
011800 01  WS-DATE-WORK.
011900     05  WS-TODAY-6              PIC 9(06).
012000     05  WS-CENTURY-WINDOW       PIC 9(02)  VALUE 20.
012100     05  WS-TODAY-10.
012200         10  WS-TODAY-CCYY       PIC 9(04).
012300         10  FILLER              PIC X      VALUE '-'.
012400         10  WS-TODAY-MM-OUT     PIC 99.
012500         10  FILLER              PIC X      VALUE '-'.
012600         10  WS-TODAY-DD-OUT     PIC 99.
012700 01  WS-TODAY-6-R REDEFINES WS-DATE-WORK.
012800     05  WS-TODAY-YY             PIC 99.
012900     05  WS-TODAY-MM             PIC 99.
013000     05  WS-TODAY-DD             PIC 99.
013100     05  FILLER                  PIC X(12).
013200 
013300 01  WS-REJECT-REASON            PIC X(40)  VALUE SPACES.
013310 01  WS-REJECT-REASON-R REDEFINES WS-REJECT-REASON.
013320     05  FILLER                  PIC X(40).
013400
013500 01  WS-COUNTERS.
013600     05  WS-BK-MAX-ID            PIC S9(9)  COMP  VALUE 0.
013700     05  WS-NEXT-BOOK-ID         PIC S9(9)  COMP  VALUE 0.
013800     05  WS-ADD-REQUESTS         PIC S9(9)  COMP  VALUE 0.
013900     05  WS-ADD-PROCESSED        PIC S9(9)  COMP  VALUE 0.
014000     05  WS-UPDATE-REQUESTS      PIC S9(9)  COMP  VALUE 0.
014100     05  WS-UPDATE-PROCESSED     PIC S9(9)  COMP  VALUE 0.
014200     05  WS-FINISH-REQUESTS      PIC S9(9)  COMP  VALUE 0.
014300     05  WS-FINISH-PROCESSED     PIC S9(9)  COMP  VALUE 0.
014310     05  FILLER                  PIC X(01)  VALUE SPACES.
014400     05  WS-DELETE-REQUESTS      PIC S9(9)  COMP  VALUE 0.
014500     05  WS-DELETE-PROCESSED     PIC S9(9)  COMP  VALUE 0.
014600     05  WS-REJECT-COUNT         PIC S9(9)  COMP  VALUE 0.
014700 
014800 01  WS-BOOK-TABLE.
014900     05  WS-BK-COUNT             PIC S9(9)  COMP  VALUE 0.
015000     05  FILLER                  PIC X(01)  VALUE SPACES.
015100     05  WS-BK-ENTRY OCCURS 0 TO 2000 TIMES
015200                 DEPENDING ON WS-BK-COUNT
015300                 ASCENDING KEY IS WS-BK-ID
015400                 INDEXED BY BK-IDX.
015500         10  WS-BK-ID            PIC 9(05).
015600         10  WS-BK-TITLE         PIC X(40).
015700         10  WS-BK-AUTHOR        PIC X(30).
015800         10  WS-BK-START-DATE    PIC X(10).
015900         10  WS-BK-END-DATE      PIC X(10).
016000         10  WS-BK-STATUS        PIC X(10).
016100         10  WS-BK-DELETED-SW    PIC X(01)  VALUE 'N'.
016200             88  BK-IS-DELETED       VALUE 'Y'.
016300         10  WS-BK-SESSION-SW    PIC X(01)  VALUE 'N'.
016400             88  BK-HAS-SESSION      VALUE 'Y'.
016500         10  FILLER              PIC X(02)  VALUE SPACES.
016600 
016700 01  WS-SESSION-REF-TABLE.
016800     05  WS-SS-COUNT             PIC S9(9)  COMP  VALUE 0.
016900     05  FILLER                  PIC X(01)  VALUE SPACES.
017000     05  WS-SESSREF-ENTRY OCCURS 0 TO 4000 TIMES
017100                 DEPENDING ON WS-SS-COUNT
017200                 INDEXED BY SS-IDX.
017300         10  WS-SESSREF-BOOK-ID  PIC 9(05).
017400 
017500 01  WS-RPT-HEADER1.
017600     05  FILLER                  PIC X(40)  VALUE
017700             'READING TRACKER - BOOK MAINTENANCE RUN'.
017800     05  RPT-MM                  PIC 99.
017900     05  FILLER                  PIC X      VALUE '/'.
018000     05  RPT-DD                  PIC 99.
018100     05  FILLER                  PIC X      VALUE '/'.
018200     05  RPT-CCYY                PIC 9999.
018300     05  FILLER                  PIC X(82)  VALUE SPACES.
018400 
018500 01  WS-RPT-HEADER2.
018600     05  FILLER                  PIC X(04)  VALUE SPACES.
018700     05  FILLER                  PIC X(09)  VALUE 'TRAN CD'.
018800     05  FILLER                  PIC X(02)  VALUE SPACES.
018900     05  FILLER                  PIC X(05)  VALUE 'BK-ID'.
019000     05  FILLER                  PIC X(03)  VALUE SPACES.
019100     05  FILLER                  PIC X(08)  VALUE 'RESULT'.
019200     05  FILLER                  PIC X(02)  VALUE SPACES.
019300     05  FILLER                  PIC X(40)  VALUE 'REASON (IF REJECTED)'.
019400     05  FILLER                  PIC X(59)  VALUE SPACES.
019500 
019600 01  WS-RPT-DETAIL1.
019700     05  FILLER                  PIC X(04)  VALUE SPACES.
019800     05  RPT-TRAN-CODE-OUT       PIC X(09).
019900     05  FILLER                  PIC X(02)  VALUE SPACES.
020000     05  RPT-BOOK-ID-OUT         PIC Z(04)9.
020100     05  FILLER                  PIC X(03)  VALUE SPACES.
020200     05  RPT-STATUS-OUT          PIC X(08).
020300     05  FILLER                  PIC X(02)  VALUE SPACES.
020400     05  RPT-REASON-OUT          PIC X(40).
020500     05  FILLER                  PIC X(59)  VALUE SPACES.
020510 01  WS-RPT-DETAIL1-R REDEFINES WS-RPT-DETAIL1.
020520     05  FILLER                  PIC X(132).
020600
020700 01  WS-RPT-STATS-HDR1.
020800     05  FILLER                  PIC X(26)  VALUE
020900             'TRANSACTION TOTALS:'.
021000     05  FILLER                  PIC X(106) VALUE SPACES.
021100 
021200 01  WS-RPT-STATS-HDR2.
021300     05  FILLER                  PIC X(26)  VALUE
021400             'TRANSACTION      NUMBER OF'.
021500     05  FILLER                  PIC X(28)  VALUE
021600             '        NUMBER        NUMBER'.
021700     05  FILLER                  PIC X(78)  VALUE SPACES.
021800 
021900 01  WS-RPT-STATS-HDR3.
022000     05  FILLER                  PIC X(26)  VALUE
022100             'TYPE          TRANSACTIONS'.
022200     05  FILLER                  PIC X(28)  VALUE
022300             '     PROCESSED      REJECTED'.
022400     05  FILLER                  PIC X(78)  VALUE SPACES.
022500 
022600 01  WS-RPT-STATS-DETAIL.
022700     05  RPT-STAT-TRAN           PIC X(10).
022800     05  FILLER                  PIC X(04)  VALUE SPACES.
022900     05  RPT-STAT-REQ            PIC Z(06)9.
023000     05  FILLER                  PIC X(03)  VALUE SPACES.
023100     05  RPT-STAT-PROC           PIC Z(06)9.
023200     05  FILLER                  PIC X(03)  VALUE SPACES.
023300     05  RPT-STAT-REJ            PIC Z(06)9.
023400     05  FILLER                  PIC X(91)  VALUE SPACES.
023500 
023600 PROCEDURE DIVISION.
023700 
023800 000-MAIN.
023900     DISPLAY 'RDBKMNT STARTING'.
024000     PERFORM 100-INITIALIZE THRU 100-EXIT.
024100     PERFORM 200-LOAD-BOOK-MASTER THRU 200-EXIT.
024200     PERFORM 250-LOAD-SESSION-REFS THRU 250-EXIT.
024300     PERFORM 300-EDIT-BOOK-TRAN THRU 300-EXIT
024400             UNTIL TRAN-EOF.
024500     PERFORM 900-WRITE-BOOK-MASTER THRU 900-EXIT
024600             VARYING BK-IDX FROM 1 BY 1
024700             UNTIL BK-IDX > WS-BK-COUNT.
024800     PERFORM 960-PRINT-TOTALS THRU 960-EXIT.
024900     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
025000     DISPLAY 'RDBKMNT COMPLETE'.
025100     GOBACK.
025200 
025300 100-INITIALIZE.
025400     OPEN INPUT  BOOKMSTR-IN
025500                 SESSMSTR-IN
025600                 BOOKTRAN.
025700     OPEN OUTPUT BOOKMSTR-OUT
025800                 BOOKRPT.
025900     IF WS-BKIN-STATUS NOT = '00' AND NOT = '05'
026000         DISPLAY 'ERROR OPENING BOOKMSTR-IN, STATUS = '
026100                 WS-BKIN-STATUS
026200         MOVE 16 TO RETURN-CODE
026300         GOBACK
026400     END-IF.
026500     PERFORM 150-GET-TODAY THRU 150-EXIT.
026600     MOVE WS-TODAY-CCYY TO RPT-CCYY.
026700     MOVE WS-TODAY-MM-OUT TO RPT-MM.
026800     MOVE WS-TODAY-DD-OUT TO RPT-DD.
026900     MOVE WS-RPT-HEADER1 TO BOOKRPT-RECORD.
027000     WRITE BOOKRPT-RECORD AFTER TOP-OF-FORM.
027100     MOVE WS-RPT-HEADER2 TO BOOKRPT-RECORD.
027200     WRITE BOOKRPT-RECORD AFTER 2.
027300 100-EXIT.
027400     EXIT.
027500 
027600*    TODAY'S DATE IS RETURNED BY THE OPERATING SYSTEM AS A
027700*    TWO-DIGIT YEAR.  A SLIDING WINDOW IS USED TO BUILD THE
027800*    FOUR-DIGIT CENTURY - YEARS 00-49 ARE READ AS 20XX, YEARS
027900*    50-99 AS 19XX.  THIS ROUTINE WAS FLAGGED CLEAN IN THE 1998
028000*    Y2K REVIEW BUT THE WINDOWING LOGIC IS KEPT HERE RATHER
028100*    THAN ASSUMING A FIXED CENTURY.
028200 150-GET-TODAY.
028300     ACCEPT WS-TODAY-6 FROM DATE.
028400     MOVE WS-TODAY-6 TO WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD.
028500     IF WS-TODAY-YY < 50
028600         MOVE 20 TO WS-CENTURY-WINDOW
028700     ELSE
028800         MOVE 19 TO WS-CENTURY-WINDOW
028900     END-IF.
029000     COMPUTE WS-TODAY-CCYY =
029100             (WS-CENTURY-WINDOW * 100) + WS-TODAY-YY.
029200     MOVE WS-TODAY-MM TO WS-TODAY-MM-OUT.
029300     MOVE WS-TODAY-DD TO WS-TODAY-DD-OUT.
029400 150-EXIT.
029500     EXIT.
029600 
029700 200-LOAD-BOOK-MASTER.
029800     READ BOOKMSTR-IN
029900         AT END
030000             MOVE 'Y' TO WS-BKIN-EOF-SW
030100         NOT AT END
030200             PERFORM 210-ADD-TABLE-ENTRY THRU 210-EXIT
030300     END-READ.
030400     IF NOT BKIN-EOF
030500         PERFORM 200-MAIN-LOOP THRU 200-LOOP-EXIT
030600     END-IF.
030700 200-EXIT.
030800     EXIT.
030900 
031000 200-MAIN-LOOP.
031100     READ BOOKMSTR-IN
031200         AT END
031300             MOVE 'Y' TO WS-BKIN-EOF-SW
031400         NOT AT END
031500             PERFORM 210-ADD-TABLE-ENTRY THRU 210-EXIT
031600     END-READ.
031700     IF NOT BKIN-EOF
031800         GO TO 200-MAIN-LOOP
031900     END-IF.
032000 200-LOOP-EXIT.
032100     EXIT.
032200 
032300 210-ADD-TABLE-ENTRY.
032400     ADD 1 TO WS-BK-COUNT.
032500     SET BK-IDX TO WS-BK-COUNT.
032600     MOVE BKI-BOOK-ID    TO WS-BK-ID(BK-IDX).
032700     MOVE BKI-TITLE      TO WS-BK-TITLE(BK-IDX).
032800     MOVE BKI-AUTHOR     TO WS-BK-AUTHOR(BK-IDX).
032900     MOVE BKI-START-DATE TO WS-BK-START-DATE(BK-IDX).
033000     MOVE BKI-END-DATE   TO WS-BK-END-DATE(BK-IDX).
033100     MOVE BKI-STATUS     TO WS-BK-STATUS(BK-IDX).
033200     MOVE 'N'            TO WS-BK-DELETED-SW(BK-IDX).
033300     MOVE 'N'            TO WS-BK-SESSION-SW(BK-IDX).
033400     IF BKI-BOOK-ID > WS-BK-MAX-ID
033500         MOVE BKI-BOOK-ID TO WS-BK-MAX-ID
033600     END-IF.
033700 210-EXIT.
033800     EXIT.
033900 
034000 250-LOAD-SESSION-REFS.
034100     READ SESSMSTR-IN
034200         AT END
034300             MOVE 'Y' TO WS-SSIN-EOF-SW
034400         NOT AT END
034500             ADD 1 TO WS-SS-COUNT
034600             SET SS-IDX TO WS-SS-COUNT
034700             MOVE SS-BOOK-ID TO WS-SESSREF-BOOK-ID(SS-IDX)
034800     END-READ.
034900     IF NOT SSIN-EOF
035000         PERFORM 250-MAIN-LOOP THRU 250-LOOP-EXIT
035100     END-IF.
035200 250-EXIT.
035300     EXIT.
035400 
035500 250-MAIN-LOOP.
035600     READ SESSMSTR-IN
035700         AT END
035800             MOVE 'Y' TO WS-SSIN-EOF-SW
035900         NOT AT END
036000             ADD 1 TO WS-SS-COUNT
036100             SET SS-IDX TO WS-SS-COUNT
036200             MOVE SS-BOOK-ID TO WS-SESSREF-BOOK-ID(SS-IDX)
036300     END-READ.
036400     IF NOT SSIN-EOF
036500         GO TO 250-MAIN-LOOP
036600     END-IF.
036700 250-LOOP-EXIT.
036800     EXIT.
036900 
037000 300-EDIT-BOOK-TRAN.
037100     READ BOOKTRAN
037200         AT END
037300             MOVE 'Y' TO WS-TRAN-EOF-SW
037400             GO TO 300-EXIT
037500     END-READ.
037600     MOVE 'N' TO WS-REJECT-SW.
037700     MOVE SPACES TO WS-REJECT-REASON.
037800     EVALUATE TRUE
037900         WHEN BT-ADD
038000             ADD 1 TO WS-ADD-REQUESTS
038100             MOVE 'ADD' TO RPT-TRAN-CODE-OUT
038200             PERFORM 400-ADD-BOOK THRU 400-EXIT
038300         WHEN BT-UPDATE
038400             ADD 1 TO WS-UPDATE-REQUESTS
038500             MOVE 'UPDATE' TO RPT-TRAN-CODE-OUT
038600             PERFORM 500-UPDATE-BOOK THRU 500-EXIT
038700         WHEN BT-FINISH
038800             ADD 1 TO WS-FINISH-REQUESTS
038900             MOVE 'FINISH' TO RPT-TRAN-CODE-OUT
039000             PERFORM 600-FINISH-BOOK THRU 600-EXIT
039100         WHEN BT-DELETE
039200             ADD 1 TO WS-DELETE-REQUESTS
039300             MOVE 'DELETE' TO RPT-TRAN-CODE-OUT
039400             PERFORM 700-DELETE-BOOK THRU 700-EXIT
039500         WHEN OTHER
039600             MOVE 'INVALID' TO RPT-TRAN-CODE-OUT
039700             MOVE 'Y' TO WS-REJECT-SW
039800             MOVE 'Invalid transaction code' TO
039900                     WS-REJECT-REASON
040000     END-EVALUATE.
040100     IF TRAN-REJECTED
040200         ADD 1 TO WS-REJECT-COUNT
040300         MOVE 'REJECTED' TO RPT-STATUS-OUT
040400     ELSE
040500         MOVE 'OK' TO RPT-STATUS-OUT
040600     END-IF.
040700     MOVE BT-BOOK-ID TO RPT-BOOK-ID-OUT.
040800     MOVE WS-REJECT-REASON TO RPT-REASON-OUT.
040900     MOVE WS-RPT-DETAIL1 TO BOOKRPT-RECORD.
041000     WRITE BOOKRPT-RECORD AFTER 1.
041050     ADD 1 TO WS-RPT-LINE-COUNT.
041100 300-EXIT.
041200     EXIT.
041300 
041400 400-ADD-BOOK.
041500     IF BT-TITLE = SPACES
041600         MOVE 'Y' TO WS-REJECT-SW
041700         MOVE 'Title cannot be empty' TO WS-REJECT-REASON
041800         GO TO 400-EXIT
041900     END-IF.
042000     IF BT-START-DATE > WS-TODAY-10
042100         MOVE 'Y' TO WS-REJECT-SW
042200         MOVE 'Start date cannot be in the future' TO
042300                 WS-REJECT-REASON
042400         GO TO 400-EXIT
042500     END-IF.
042600     COMPUTE WS-NEXT-BOOK-ID = WS-BK-MAX-ID + 1.
042700     ADD 1 TO WS-BK-COUNT.
042800     SET BK-IDX TO WS-BK-COUNT.
042900     MOVE WS-NEXT-BOOK-ID  TO WS-BK-ID(BK-IDX).
043000     MOVE BT-TITLE         TO WS-BK-TITLE(BK-IDX).
043100     MOVE BT-AUTHOR        TO WS-BK-AUTHOR(BK-IDX).
043200     MOVE BT-START-DATE    TO WS-BK-START-DATE(BK-IDX).
043300     MOVE SPACES           TO WS-BK-END-DATE(BK-IDX).
043400     MOVE 'reading   '     TO WS-BK-STATUS(BK-IDX).
043500     MOVE 'N'              TO WS-BK-DELETED-SW(BK-IDX).
043600     MOVE 'N'              TO WS-BK-SESSION-SW(BK-IDX).
043700     MOVE WS-NEXT-BOOK-ID  TO WS-BK-MAX-ID.
043800     MOVE WS-NEXT-BOOK-ID  TO BT-BOOK-ID.
043900     ADD 1 TO WS-ADD-PROCESSED.
044000 400-EXIT.
044100     EXIT.
044200 
044300 500-UPDATE-BOOK.
044400     PERFORM 800-FIND-BOOK THRU 800-EXIT.
044500     IF NOT BOOK-FOUND
044600         MOVE 'Y' TO WS-REJECT-SW
044700         MOVE 'Book not found' TO WS-REJECT-REASON
044800         GO TO 500-EXIT
044900     END-IF.
045000     IF BT-TITLE NOT = SPACES
045100         MOVE BT-TITLE TO WS-BK-TITLE(BK-IDX)
045200     END-IF.
045300     IF BT-AUTHOR NOT = SPACES
045400         MOVE BT-AUTHOR TO WS-BK-AUTHOR(BK-IDX)
045500     END-IF.
045600     IF BT-START-DATE NOT = SPACES
045700         IF BT-START-DATE > WS-TODAY-10
045800             MOVE 'Y' TO WS-REJECT-SW
045900             MOVE 'Start date cannot be in the future' TO
046000                     WS-REJECT-REASON
046100             GO TO 500-EXIT
046200         END-IF
046300         MOVE BT-START-DATE TO WS-BK-START-DATE(BK-IDX)
046400     END-IF.
046500     IF BT-END-DATE NOT = SPACES
046600         IF BT-END-DATE < WS-BK-START-DATE(BK-IDX)
046700             MOVE 'Y' TO WS-REJECT-SW
046800             MOVE 'End date cannot be before start date' TO
046900                     WS-REJECT-REASON
047000             GO TO 500-EXIT
047100         END-IF
047200         MOVE BT-END-DATE TO WS-BK-END-DATE(BK-IDX)
047300     END-IF.
047400     IF BT-STATUS NOT = SPACES
047500         IF BT-STATUS NOT = 'reading   ' AND
047600            BT-STATUS NOT = 'finished  '
047700             MOVE 'Y' TO WS-REJECT-SW
047800             MOVE 'Invalid status' TO WS-REJECT-REASON
047900             GO TO 500-EXIT
048000         END-IF
048100         MOVE BT-STATUS TO WS-BK-STATUS(BK-IDX)
048200     END-IF.
048300     ADD 1 TO WS-UPDATE-PROCESSED.
048400 500-EXIT.
048500     EXIT.
048600 
048700 600-FINISH-BOOK.
048800     PERFORM 800-FIND-BOOK THRU 800-EXIT.
048900     IF NOT BOOK-FOUND
049000         MOVE 'Y' TO WS-REJECT-SW
049100         MOVE 'Book not found' TO WS-REJECT-REASON
049200         GO TO 600-EXIT
049300     END-IF.
049400     IF BT-END-DATE < WS-BK-START-DATE(BK-IDX)
049500         MOVE 'Y' TO WS-REJECT-SW
049600         MOVE 'End date cannot be before start date' TO
049700                 WS-REJECT-REASON
049800         GO TO 600-EXIT
049900     END-IF.
050000     MOVE 'finished  '  TO WS-BK-STATUS(BK-IDX).
050100     MOVE BT-END-DATE   TO WS-BK-END-DATE(BK-IDX).
050200     ADD 1 TO WS-FINISH-PROCESSED.
050300 600-EXIT.
050400     EXIT.
050500 
050600 700-DELETE-BOOK.
050700     PERFORM 800-FIND-BOOK THRU 800-EXIT.
050800     IF NOT BOOK-FOUND
050900         MOVE 'Y' TO WS-REJECT-SW
051000         MOVE 'Book not found' TO WS-REJECT-REASON
051100         GO TO 700-EXIT
051200     END-IF.
051300     PERFORM 750-CHECK-SESSIONS-EXIST THRU 750-EXIT.
051400     IF BK-HAS-SESSION(BK-IDX)
051500         MOVE 'Y' TO WS-REJECT-SW
051600         MOVE 'Cannot delete book with reading sessions' TO
051700                 WS-REJECT-REASON
051800         GO TO 700-EXIT
051900     END-IF.
052000     MOVE 'Y' TO WS-BK-DELETED-SW(BK-IDX).
052100     ADD 1 TO WS-DELETE-PROCESSED.
052200 700-EXIT.
052300     EXIT.
052400 
052500 750-CHECK-SESSIONS-EXIST.
052600     MOVE 'N' TO WS-BK-SESSION-SW(BK-IDX).
052700     IF WS-SS-COUNT = 0
052800         GO TO 750-EXIT
052900     END-IF.
053000     PERFORM 760-SCAN-SESSION-TABLE THRU 760-EXIT
053100             VARYING SS-IDX FROM 1 BY 1
053200             UNTIL SS-IDX > WS-SS-COUNT.
053300 750-EXIT.
053400     EXIT.
053500 
053600 760-SCAN-SESSION-TABLE.
053700     IF WS-SESSREF-BOOK-ID(SS-IDX) = WS-BK-ID(BK-IDX)
053800         MOVE 'Y' TO WS-BK-SESSION-SW(BK-IDX)
053900     END-IF.
054000 760-EXIT.
054100     EXIT.
054200 
054300 800-FIND-BOOK.
054400     MOVE 'N' TO WS-BOOK-FOUND-SW.
054500     IF WS-BK-COUNT = 0
054600         GO TO 800-EXIT
054700     END-IF.
054800     SEARCH ALL WS-BK-ENTRY
054900         AT END
055000             MOVE 'N' TO WS-BOOK-FOUND-SW
055100         WHEN WS-BK-ID(BK-IDX) = BT-BOOK-ID
055200             IF BK-IS-DELETED(BK-IDX)
055300                 MOVE 'N' TO WS-BOOK-FOUND-SW
055400             ELSE
055500                 MOVE 'Y' TO WS-BOOK-FOUND-SW
055600             END-IF
055700     END-SEARCH.
055800 800-EXIT.
055900     EXIT.
056000 
056100 900-WRITE-BOOK-MASTER.
056200     IF BK-IS-DELETED(BK-IDX)
056300         GO TO 900-EXIT
056400     END-IF.
056500     MOVE WS-BK-ID(BK-IDX)          TO BKO-BOOK-ID.
056600     MOVE WS-BK-TITLE(BK-IDX)       TO BKO-TITLE.
056700     MOVE WS-BK-AUTHOR(BK-IDX)      TO BKO-AUTHOR.
056800     MOVE WS-BK-START-DATE(BK-IDX)  TO BKO-START-DATE.
056900     MOVE WS-BK-END-DATE(BK-IDX)    TO BKO-END-DATE.
057000     MOVE WS-BK-STATUS(BK-IDX)      TO BKO-STATUS.
057100     WRITE BOOK-MASTER-RECORD-OUT.
057200 900-EXIT.
057300     EXIT.
057400 
057500 960-PRINT-TOTALS.
057600     MOVE WS-RPT-STATS-HDR1 TO BOOKRPT-RECORD.
057700     WRITE BOOKRPT-RECORD AFTER 2.
057800     MOVE WS-RPT-STATS-HDR2 TO BOOKRPT-RECORD.
057900     WRITE BOOKRPT-RECORD AFTER 2.
058000     MOVE WS-RPT-STATS-HDR3 TO BOOKRPT-RECORD.
058100     WRITE BOOKRPT-RECORD AFTER 1.
058200 
058300     MOVE 'ADD'       TO RPT-STAT-TRAN.
058400     MOVE WS-ADD-REQUESTS    TO RPT-STAT-REQ.
058500     MOVE WS-ADD-PROCESSED   TO RPT-STAT-PROC.
058600     COMPUTE RPT-STAT-REJ = WS-ADD-REQUESTS - WS-ADD-PROCESSED.
058700     MOVE WS-RPT-STATS-DETAIL TO BOOKRPT-RECORD.
058800     WRITE BOOKRPT-RECORD AFTER 1.
058900 
059000     MOVE 'UPDATE'    TO RPT-STAT-TRAN.
059100     MOVE WS-UPDATE-REQUESTS  TO RPT-STAT-REQ.
059200     MOVE WS-UPDATE-PROCESSED TO RPT-STAT-PROC.
059300     COMPUTE RPT-STAT-REJ =
059400             WS-UPDATE-REQUESTS - WS-UPDATE-PROCESSED.
059500     MOVE WS-RPT-STATS-DETAIL TO BOOKRPT-RECORD.
059600     WRITE BOOKRPT-RECORD AFTER 1.
059700 
059800     MOVE 'FINISH'    TO RPT-STAT-TRAN.
059900     MOVE WS-FINISH-REQUESTS  TO RPT-STAT-REQ.
060000     MOVE WS-FINISH-PROCESSED TO RPT-STAT-PROC.
060100     COMPUTE RPT-STAT-REJ =
060200             WS-FINISH-REQUESTS - WS-FINISH-PROCESSED.
060300     MOVE WS-RPT-STATS-DETAIL TO BOOKRPT-RECORD.
060400     WRITE BOOKRPT-RECORD AFTER 1.
060500 
060600     MOVE 'DELETE'    TO RPT-STAT-TRAN.
060700     MOVE WS-DELETE-REQUESTS  TO RPT-STAT-REQ.
060800     MOVE WS-DELETE-PROCESSED TO RPT-STAT-PROC.
060900     COMPUTE RPT-STAT-REJ =
061000             WS-DELETE-REQUESTS - WS-DELETE-PROCESSED.
061100     MOVE WS-RPT-STATS-DETAIL TO BOOKRPT-RECORD.
061200     WRITE BOOKRPT-RECORD AFTER 1.
061300 960-EXIT.
061400     EXIT.
061500 
061600 990-CLOSE-FILES.
061700     CLOSE BOOKMSTR-IN
061800           BOOKMSTR-OUT
061900           SESSMSTR-IN
062000           BOOKTRAN
062100           BOOKRPT.
062200 990-EXIT.
062300     EXIT.
