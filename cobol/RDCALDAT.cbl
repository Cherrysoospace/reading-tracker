000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE READING TRACKER PROJECT*
000300* ALL RIGHTS RESERVED                                         *
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    RDCALDAT.
000700 AUTHOR.        R J KOWALSKI.
000800 INSTALLATION.  READING TRACKER PROJECT.
000900 DATE-WRITTEN.  02/19/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200***************************************************************
001300*    RDCALDAT CONVERTS A YYYY-MM-DD DATE STRING TO A GREGORIAN*
001400*    DAY NUMBER (DAYS SINCE AN ARBITRARY FIXED EPOCH) AND A   *
001500*    DAY-OF-WEEK CODE (1=MONDAY ... 7=SUNDAY).  CALLED BY     *
001600*    RDSTATS AND RDWRAP EVERYWHERE A STREAK, A DATE-TO-DATE   *
001700*    DIFFERENCE OR A WEEKDAY NAME IS NEEDED.  THE DAY NUMBER  *
001800*    IS NOT A CALENDAR DATE ITSELF - ONLY DIFFERENCES BETWEEN *
001900*    TWO DAY NUMBERS ARE MEANINGFUL.                          *
002000*                                                              *
002100*    NO COBOL INTRINSIC FUNCTIONS ARE USED - THE DAY NUMBER   *
002200*    IS BUILT UP ONE TRUNCATING DIVISION AT A TIME, THE SAME  *
002300*    WAY THE OLD JULIAN-DATE ROUTINES ON THE 370 DID IT.      *
002400***************************************************************
002500*    CHANGE LOG                                                *
002600*    -----------                                               *
002700*    02/19/91  RJK  ORIGINAL - REPLACES THE "DAYS TABLE" LOOKUP*
002800*                   ROUTINE THAT COULDN'T SEE PAST 1999        *
002900*    07/03/91  RJK  FIXED CENTURY-BOUNDARY LEAP YEAR TEST      *
003000*    11/14/92  DPS  ADDED CD-DAY-OF-WEEK OUTPUT PER RQ-0311    *
003100*    04/08/98  DPS  Y2K REVIEW - NO CHANGE REQUIRED, ROUTINE   *
003200*                   WAS ALREADY FULLY YEAR-4-DIGIT             *
003300*    09/17/03  TWH  ADDED CD-TRACE-LINE FOR ABEND DIAGNOSIS    *
003400*    03/22/11  LDM  RE-VALIDATED DAY-OF-WEEK AGAINST PERPETUAL *
003500*                   CALENDAR PER AUDIT FINDING AF-2011-06      *
003520*    05/06/20  DPS  DAY-OF-WEEK DIVISOR PULLED OUT TO A 77-    *
003540*                   LEVEL CONSTANT INSTEAD OF THE BARE LITERAL *
003560*                   7 IN 300-CALC-DAY-OF-WEEK, PER RQ-1319     *
003600***************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004150 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004200 
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004550 77  CD-DOW-DIVISOR             PIC S9(1) COMP VALUE 7.
004560
004600 01  CD-CALC-FIELDS.
004700     05  CD-A                    PIC S9(4) COMP.
004800     05  CD-Y2                   PIC S9(6) COMP.
004900     05  CD-M2                   PIC S9(4) COMP.
005000     05  CD-T1                   PIC S9(9) COMP.
005100     05  CD-T2                   PIC S9(9) COMP.
005200     05  CD-T3                   PIC S9(9) COMP.
005300     05  CD-T4                   PIC S9(9) COMP.
005400     05  CD-DOW-QUOT             PIC S9(9) COMP.
005500     05  CD-DOW-REM              PIC S9(9) COMP.
005510     05  FILLER                  PIC X(01) VALUE SPACES.
005600
005700 01  CD-TRACE-LINE.
005800     05  CD-TRACE-DATE           PIC X(10).
005900     05  FILLER                  PIC X(02) VALUE SPACES.
006000     05  CD-TRACE-DAYNBR         PIC Z(8)9.
006100     05  FILLER                  PIC X(02) VALUE SPACES.
006200     05  CD-TRACE-DOW            PIC 9.
006300 01  CD-TRACE-LINE-R REDEFINES CD-TRACE-LINE
006400                                 PIC X(31).
006500 
006600 LINKAGE SECTION.
006700 01  CD-DATE-IN                  PIC X(10).
006800 01  CD-DATE-IN-R REDEFINES CD-DATE-IN.
006900     05  CD-IN-YYYY              PIC 9(04).
007000     05  FILLER                  PIC X(01).
007100     05  CD-IN-MM                PIC 9(02).
007200     05  FILLER                  PIC X(01).
007300     05  CD-IN-DD                PIC 9(02).
007400 
007500 01  CD-DAY-NUMBER                PIC S9(9) COMP.
007600 01  CD-DAY-NUMBER-P REDEFINES CD-DAY-NUMBER
007700                                 PIC S9(9) COMP-3.
007800 
007900 01  CD-DAY-OF-WEEK              PIC 9(01).
008000 
008100 01  CD-RETURN-CODE              PIC 9(01).
008200     88  CD-VALID                    VALUE 0.
008300     88  CD-INVALID                  VALUE 1.
008400 
008500 PROCEDURE DIVISION USING CD-DATE-IN, CD-DAY-NUMBER,
008600             CD-DAY-OF-WEEK, CD-RETURN-CODE.
008700 
008800 000-MAIN.
008900     MOVE 0 TO CD-RETURN-CODE.
009000     MOVE 0 TO CD-DAY-NUMBER.
009100     MOVE 0 TO CD-DAY-OF-WEEK.
009200 
009300     PERFORM 100-EDIT-DATE THRU 100-EXIT.
009400 
009500     IF CD-VALID
009600         PERFORM 200-CALC-DAY-NUMBER THRU 200-EXIT
009700         PERFORM 300-CALC-DAY-OF-WEEK THRU 300-EXIT
009800         MOVE CD-DATE-IN         TO CD-TRACE-DATE
009900         MOVE CD-DAY-NUMBER      TO CD-TRACE-DAYNBR
010000         MOVE CD-DAY-OF-WEEK     TO CD-TRACE-DOW
010100     END-IF.
010200 
010300     GOBACK.
010400 
010500 100-EDIT-DATE.
010600     IF NOT CD-IN-YYYY NUMERIC
010700        OR NOT CD-IN-MM NUMERIC
010800        OR NOT CD-IN-DD NUMERIC
010900         MOVE 1 TO CD-RETURN-CODE
011000         GO TO 100-EXIT
011100     END-IF.
011200     IF CD-IN-MM < 01 OR > 12
011300         MOVE 1 TO CD-RETURN-CODE
011400         GO TO 100-EXIT
011500     END-IF.
011600     IF CD-IN-DD < 01 OR > 31
011700         MOVE 1 TO CD-RETURN-CODE
011800         GO TO 100-EXIT
011900     END-IF.
012000 100-EXIT.
012100     EXIT.
012200 
012300*    GREGORIAN DAY NUMBER - CLASSIC FLIEGEL/VAN FLANDERN
012400*    ALGORITHM, ONE TRUNCATING INTEGER DIVISION PER STATEMENT
012500*    SO EACH TERM TRUNCATES THE WAY THE PAPER FORMULA INTENDS.
012600 200-CALC-DAY-NUMBER.
012700     COMPUTE CD-A  = (14 - CD-IN-MM) / 12.
012800     COMPUTE CD-Y2 = CD-IN-YYYY + 4800 - CD-A.
012900     COMPUTE CD-M2 = CD-IN-MM + (12 * CD-A) - 3.
013000     COMPUTE CD-T1 = ((153 * CD-M2) + 2) / 5.
013100     COMPUTE CD-T2 = CD-Y2 / 4.
013200     COMPUTE CD-T3 = CD-Y2 / 100.
013300     COMPUTE CD-T4 = CD-Y2 / 400.
013400     COMPUTE CD-DAY-NUMBER =
013500             CD-IN-DD + CD-T1 + (365 * CD-Y2)
013600                      + CD-T2 - CD-T3 + CD-T4 - 32045.
013700 200-EXIT.
013800     EXIT.
013900 
014000*    DAY NUMBER 0 FALLS ON A MONDAY, SO REMAINDER 0 = MONDAY
014100*    THRU REMAINDER 6 = SUNDAY.  CD-DAY-OF-WEEK IS 1-7 WITH
014200*    MONDAY = 1, MATCHING THE CIVIL-CALENDAR RULE IN THE
014300*    STATISTICS AND WRAPPED ENGINES.
014400 300-CALC-DAY-OF-WEEK.
014500     DIVIDE CD-DAY-NUMBER BY CD-DOW-DIVISOR
014600             GIVING CD-DOW-QUOT REMAINDER CD-DOW-REM.
014700     COMPUTE CD-DAY-OF-WEEK = CD-DOW-REM + 1.
014800 300-EXIT.
014900     EXIT.
