000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE READING TRACKER PROJECT*
000300* ALL RIGHTS RESERVED                                         *
000400***************************************************************
000500* PROGRAM:  RDSSMNT                                           *
000600*                                                              *
000700* READS A SEQUENTIAL SESSION-MAINTENANCE TRANSACTION FILE AND *
000800* APPLIES ADD / DELETE REQUESTS AGAINST THE READING-SESSION   *
000900* MASTER.  A BOOK MUST ALREADY EXIST ON THE BOOK MASTER BEFORE*
001000* A SESSION CAN BE LOGGED AGAINST IT.  A SELECTION-PARAMETER  *
001100* RECORD DRIVES AN OPTIONAL LISTING OF THE SESSIONS ON FILE   *
001200* (ALL, BY DATE, BY DATE RANGE OR BY BOOK) FOR THE SESSRPT.    *
001300***************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    RDSSMNT.
001600 AUTHOR.        R J KOWALSKI.
001700 INSTALLATION.  READING TRACKER PROJECT.
001800 DATE-WRITTEN.  06/09/09.
001900 DATE-COMPILED.
002000 SECURITY.      NON-CONFIDENTIAL.
002100***************************************************************
002200*    CHANGE LOG                                                *
002300*    -----------                                               *
002400*    06/09/09  RJK  ORIGINAL                                   *
002500*    02/11/10  RJK  BOOK MUST EXIST ON BOOKMSTR TO LOG A       *
002600*                   SESSION AGAINST IT PER RQ-0661             *
002700*    04/09/98  DPS  Y2K REVIEW - TODAY'S DATE NOW BUILT WITH A *
002800*                   FOUR-DIGIT CENTURY, SEE 150-GET-TODAY      *
002900*    11/03/16  TWH  ADDED SELPARM-DRIVEN SESSION LISTING BY    *
003000*                   DATE / DATE RANGE / BOOK PER RQ-1044       *
003100*    03/22/11  LDM  CONVERTED BOOK-EXISTS LOOKUP TO SEARCH ALL *
003200*                   PER AUDIT FINDING AF-2011-06                *
003210*    01/14/19  TWH  SELPARM READ MOVED OUT OF 100-INITIALIZE   *
003220*                   AND INTO 250-GET-SELECTION WHERE IT BELONGS*
003230*                   - RANGE SELECTIONS WITH TO-DATE EARLIER    *
003240*                   THAN FROM-DATE NOW REJECTED AND NOTED ON   *
003250*                   SESSRPT INSTEAD OF LISTING WHATEVER HAPPENED*
003260*                   TO SATISFY THE BAD BOUNDS, PER RQ-1203     *
003270*    05/06/20  DPS  WS-LIST-COUNT PULLED OUT OF WS-COUNTERS AND *
003280*                   MADE A STANDALONE 77-LEVEL ITEM, PER RQ-1319*
003300***************************************************************
003400 
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT BOOKMSTR-IN  ASSIGN TO BOOKIN
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WS-BKIN-STATUS.
004700 
004800     SELECT SESSMSTR-IN  ASSIGN TO SESSIN
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS WS-SSIN-STATUS.
005100 
005200     SELECT SESSMSTR-OUT ASSIGN TO SESSOUT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WS-SSOUT-STATUS.
005500 
005600     SELECT SESSTRAN     ASSIGN TO SESSTRAN
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-SSTRAN-STATUS.
005900 
006000     SELECT SELPARM      ASSIGN TO SELPARM
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-SELPARM-STATUS.
006300 
006400     SELECT SESSRPT      ASSIGN TO SESSRPT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WS-SESSRPT-STATUS.
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000 
007100 FD  BOOKMSTR-IN
007200     RECORDING MODE IS F.
007300 COPY BOOKREC.
007400 
007500 FD  SESSMSTR-IN
007600     RECORDING MODE IS F.
007700 COPY SESSREC REPLACING ==SESSION-RECORD== BY
007800             ==SESSION-RECORD-IN==, ==SS-== BY ==SSI-==.
007900 
008000 FD  SESSMSTR-OUT
008100     RECORDING MODE IS F.
008200 COPY SESSREC REPLACING ==SESSION-RECORD== BY
008300             ==SESSION-RECORD-OUT==, ==SS-== BY ==SSO-==.
008400 
008500 FD  SESSTRAN
008600     RECORDING MODE IS F.
008700 COPY SSTRREC.
008800 
008900 FD  SELPARM
009000     RECORDING MODE IS F.
009100 01  SELPARM-RECORD.
009200     05  SP-SELECT-MODE          PIC X(01).
009300         88  SP-SEL-NONE             VALUE 'N'.
009400         88  SP-SEL-ALL              VALUE 'A'.
009500         88  SP-SEL-ONE-DATE         VALUE 'D'.
009600         88  SP-SEL-RANGE            VALUE 'R'.
009700         88  SP-SEL-BOOK             VALUE 'B'.
009800     05  SP-DATE-FROM            PIC X(10).
009900     05  SP-DATE-TO              PIC X(10).
010000     05  SP-BOOK-ID              PIC 9(05).
010100     05  FILLER                  PIC X(11).
010200 
010300 FD  SESSRPT
010400     RECORDING MODE IS F.
010500 01  SESSRPT-RECORD              PIC X(132).
010600 
010700 WORKING-STORAGE SECTION.
010800
010810 77  WS-LIST-COUNT               PIC S9(9)  COMP  VALUE 0.
010820
010900 01  WS-FILE-STATUS-CODES.
011000     05  WS-BKIN-STATUS          PIC X(02)  VALUE SPACES.
011100     05  WS-SSIN-STATUS          PIC X(02)  VALUE SPACES.
011200     05  WS-SSOUT-STATUS         PIC X(02)  VALUE SPACES.
011300     05  WS-SSTRAN-STATUS        PIC X(02)  VALUE SPACES.
011400     05  WS-SELPARM-STATUS       PIC X(02)  VALUE SPACES.
011500     05  WS-SESSRPT-STATUS       PIC X(02)  VALUE SPACES.
011600     05  FILLER                  PIC X(02)  VALUE SPACES.
011700 
011800 01  WS-SWITCHES.
011900     05  WS-BKIN-EOF-SW          PIC X      VALUE 'N'.
012000         88  BKIN-EOF                VALUE 'Y'.
012100     05  WS-SSIN-EOF-SW          PIC X      VALUE 'N'.
012200         88  SSIN-EOF                VALUE 'Y'.
012300     05  WS-TRAN-EOF-SW          PIC X      VALUE 'N'.
012400         88  TRAN-EOF                VALUE 'Y'.
012500     05  WS-BOOK-FOUND-SW        PIC X      VALUE 'N'.
012600         88  BOOK-FOUND              VALUE 'Y'.
012700     05  WS-SESSION-FOUND-SW     PIC X      VALUE 'N'.
012800         88  SESSION-FOUND           VALUE 'Y'.
012900     05  WS-REJECT-SW            PIC X      VALUE 'N'.
013000         88  TRAN-REJECTED           VALUE 'Y'.
013100     05  WS-SELPARM-READ-SW      PIC X      VALUE 'N'.
013200         88  SELPARM-WAS-READ        VALUE 'Y'.
013210     05  WS-SEL-REJECT-SW        PIC X      VALUE 'N'.
013220         88  SELECTION-REJECTED      VALUE 'Y'.
013300     05  FILLER                  PIC X(02)  VALUE SPACES.
013400 
013500 01  WS-DATE-WORK.
013600     05  WS-TODAY-6              PIC 9(06).
013700     05  WS-CENTURY-WINDOW       PIC 9(02)  VALUE 20.
013800     05  WS-TODAY-10.
013900         10  WS-TODAY-CCYY       PIC 9(04).
014000         10  FILLER              PIC X      VALUE '-'.
014100         10  WS-TODAY-MM-OUT     PIC 99.
014200         10  FILLER              PIC X      VALUE '-'.
014300         10  WS-TODAY-DD-OUT     PIC 99.
014400 01  WS-TODAY-6-R REDEFINES WS-DATE-WORK.
014500     05  WS-TODAY-YY             PIC 99.
014600     05  WS-TODAY-MM             PIC 99.
014700     05  WS-TODAY-DD             PIC 99.
014800     05  FILLER                  PIC X(12).
014900 
015000 01  WS-REJECT-REASON            PIC X(40)  VALUE SPACES.
015010 01  WS-REJECT-REASON-R REDEFINES WS-REJECT-REASON.
015020     05  FILLER                  PIC X(40).
015030 01  WS-SEL-REJECT-REASON        PIC X(40)  VALUE SPACES.
015100
015200 01  WS-COUNTERS.
015300     05  WS-SS-MAX-ID            PIC S9(9)  COMP  VALUE 0.
015400     05  WS-NEXT-SESSION-ID      PIC S9(9)  COMP  VALUE 0.
015500     05  WS-ADD-REQUESTS         PIC S9(9)  COMP  VALUE 0.
015600     05  WS-ADD-PROCESSED        PIC S9(9)  COMP  VALUE 0.
015700     05  WS-DELETE-REQUESTS      PIC S9(9)  COMP  VALUE 0.
015800     05  WS-DELETE-PROCESSED     PIC S9(9)  COMP  VALUE 0.
015900     05  WS-REJECT-COUNT         PIC S9(9)  COMP  VALUE 0.
016010     05  FILLER                  PIC X(05)  VALUE SPACES.
016100
016200 01  WS-BOOK-TABLE.
016300     05  WS-BK-COUNT             PIC S9(9)  COMP  VALUE 0.
016400     05  FILLER                  PIC X(01)  VALUE SPACES.
016500     05  WS-BK-ENTRY OCCURS 0 TO 2000 TIMES
016600                 DEPENDING ON WS-BK-COUNT
016700                 ASCENDING KEY IS WS-BK-ID
016800                 INDEXED BY BK-IDX.
016900         10  WS-BK-ID            PIC 9(05).
017000         10  WS-BK-TITLE         PIC X(40).
017100         10  FILLER              PIC X(02)  VALUE SPACES.
017200 
017300 01  WS-SESSION-TABLE.
017400     05  WS-SS-COUNT             PIC S9(9)  COMP  VALUE 0.
017500     05  FILLER                  PIC X(01)  VALUE SPACES.
017600     05  WS-SS-ENTRY OCCURS 0 TO 4000 TIMES
017700                 DEPENDING ON WS-SS-COUNT
017800                 ASCENDING KEY IS WS-SS-ID
017900                 INDEXED BY SS-IDX.
018000         10  WS-SS-ID            PIC 9(05).
018100         10  WS-SS-BOOK-ID       PIC 9(05).
018200         10  WS-SS-DATE          PIC X(10).
018300         10  WS-SS-MINUTES       PIC 9(04).
018400         10  WS-SS-DELETED-SW    PIC X(01)  VALUE 'N'.
018500             88  SS-IS-DELETED       VALUE 'Y'.
018600         10  FILLER              PIC X(02)  VALUE SPACES.
018700 
018800 01  WS-RPT-HEADER1.
018900     05  FILLER                  PIC X(43)  VALUE
019000             'READING TRACKER - SESSION MAINTENANCE RUN'.
019100     05  RPT-MM                  PIC 99.
019200     05  FILLER                  PIC X      VALUE '/'.
019300     05  RPT-DD                  PIC 99.
019400     05  FILLER                  PIC X      VALUE '/'.
019500     05  RPT-CCYY                PIC 9999.
019600     05  FILLER                  PIC X(79)  VALUE SPACES.
019700 
019800 01  WS-RPT-HEADER2.
019900     05  FILLER                  PIC X(04)  VALUE SPACES.
020000     05  FILLER                  PIC X(09)  VALUE 'TRAN CD'.
020100     05  FILLER                  PIC X(02)  VALUE SPACES.
020200     05  FILLER                  PIC X(05)  VALUE 'SS-ID'.
020300     05  FILLER                  PIC X(02)  VALUE SPACES.
020400     05  FILLER                  PIC X(08)  VALUE 'RESULT'.
020500     05  FILLER                  PIC X(02)  VALUE SPACES.
020600     05  FILLER                  PIC X(40)  VALUE 'REASON (IF REJECTED)'.
020700     05  FILLER                  PIC X(60)  VALUE SPACES.
020800 
020900 01  WS-RPT-DETAIL1.
021000     05  FILLER                  PIC X(04)  VALUE SPACES.
021100     05  RPT-TRAN-CODE-OUT       PIC X(09).
021200     05  FILLER                  PIC X(02)  VALUE SPACES.
021300     05  RPT-SESSION-ID-OUT      PIC Z(04)9.
021400     05  FILLER                  PIC X(03)  VALUE SPACES.
021500     05  RPT-STATUS-OUT          PIC X(08).
021600     05  FILLER                  PIC X(02)  VALUE SPACES.
021700     05  RPT-REASON-OUT          PIC X(40).
021800     05  FILLER                  PIC X(59)  VALUE SPACES.
021810 01  WS-RPT-DETAIL1-R REDEFINES WS-RPT-DETAIL1.
021820     05  FILLER                  PIC X(132).
021900
022000 01  WS-RPT-STATS-DETAIL.
022100     05  RPT-STAT-TRAN           PIC X(10).
022200     05  FILLER                  PIC X(04)  VALUE SPACES.
022300     05  RPT-STAT-REQ            PIC Z(06)9.
022400     05  FILLER                  PIC X(03)  VALUE SPACES.
022500     05  RPT-STAT-PROC           PIC Z(06)9.
022600     05  FILLER                  PIC X(03)  VALUE SPACES.
022700     05  RPT-STAT-REJ            PIC Z(06)9.
022800     05  FILLER                  PIC X(91)  VALUE SPACES.
022900 
023000 01  WS-RPT-LIST-HDR1.
023100     05  FILLER                  PIC X(35)  VALUE
023200             'READING SESSIONS ON FILE'.
023300     05  FILLER                  PIC X(97)  VALUE SPACES.
023400 
023500 01  WS-RPT-LIST-HDR2.
023600     05  FILLER                  PIC X(04)  VALUE SPACES.
023700     05  FILLER                  PIC X(05)  VALUE 'SS-ID'.
023800     05  FILLER                  PIC X(03)  VALUE SPACES.
023900     05  FILLER                  PIC X(05)  VALUE 'BK-ID'.
024000     05  FILLER                  PIC X(03)  VALUE SPACES.
024100     05  FILLER                  PIC X(10)  VALUE 'DATE'.
024200     05  FILLER                  PIC X(03)  VALUE SPACES.
024300     05  FILLER                  PIC X(30)  VALUE 'TITLE'.
024400     05  FILLER                  PIC X(03)  VALUE SPACES.
024500     05  FILLER                  PIC X(07)  VALUE 'MINUTES'.
024600     05  FILLER                  PIC X(59)  VALUE SPACES.
024700
024710 01  WS-RPT-SEL-ERROR.
024720     05  FILLER                  PIC X(35)  VALUE
024730             'SELECTION PARAMETER REJECTED -'.
024740     05  RPT-SEL-ERR-REASON      PIC X(40).
024750     05  FILLER                  PIC X(57)  VALUE SPACES.
024800 01  WS-RPT-LIST-DETAIL.
024900     05  FILLER                  PIC X(04)  VALUE SPACES.
025000     05  RPT-LIST-SS-ID          PIC Z(04)9.
025100     05  FILLER                  PIC X(03)  VALUE SPACES.
025200     05  RPT-LIST-BK-ID          PIC Z(04)9.
025300     05  FILLER                  PIC X(03)  VALUE SPACES.
025400     05  RPT-LIST-DATE           PIC X(10).
025500     05  FILLER                  PIC X(03)  VALUE SPACES.
025600     05  RPT-LIST-TITLE          PIC X(30).
025700     05  FILLER                  PIC X(03)  VALUE SPACES.
025800     05  RPT-LIST-MINUTES        PIC Z(03)9.
025900     05  FILLER                  PIC X(59)  VALUE SPACES.
026000 
026100 PROCEDURE DIVISION.
026200 
026300 000-MAIN.
026400     DISPLAY 'RDSSMNT STARTING'.
026500     PERFORM 100-INITIALIZE THRU 100-EXIT.
026550     PERFORM 250-GET-SELECTION THRU 250-EXIT.
026600     PERFORM 150-LOAD-BOOK-TITLES THRU 150-EXIT.
026700     PERFORM 200-LOAD-SESSION-MASTER THRU 200-EXIT.
026800     PERFORM 300-EDIT-SESSION-TRAN THRU 300-EXIT
026900             UNTIL TRAN-EOF.
027000     PERFORM 800-LIST-SESSIONS THRU 800-EXIT.
027100     PERFORM 900-WRITE-SESSION-MASTER THRU 900-EXIT
027200             VARYING SS-IDX FROM 1 BY 1
027300             UNTIL SS-IDX > WS-SS-COUNT.
027400     PERFORM 960-PRINT-TOTALS THRU 960-EXIT.
027500     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
027600     DISPLAY 'RDSSMNT COMPLETE'.
027700     GOBACK.
027800 
027900 100-INITIALIZE.
028000     OPEN INPUT  BOOKMSTR-IN
028100                 SESSMSTR-IN
028200                 SESSTRAN
028300                 SELPARM.
028400     OPEN OUTPUT SESSMSTR-OUT
028500                 SESSRPT.
028600     PERFORM 150-GET-TODAY THRU 150-GET-TODAY-EXIT.
028700     MOVE WS-TODAY-CCYY   TO RPT-CCYY.
028800     MOVE WS-TODAY-MM-OUT TO RPT-MM.
028900     MOVE WS-TODAY-DD-OUT TO RPT-DD.
029000     MOVE WS-RPT-HEADER1 TO SESSRPT-RECORD.
029100     WRITE SESSRPT-RECORD AFTER TOP-OF-FORM.
029200     MOVE WS-RPT-HEADER2 TO SESSRPT-RECORD.
029300     WRITE SESSRPT-RECORD AFTER 2.
030000 100-EXIT.
030100     EXIT.
030200
030210*    READS THE ONE SELECTION-PARAMETER CARD FOR THIS RUN AND
030220*    VALIDATES IT.  MODE 'R' (DATE RANGE) WITH THE "TO" DATE
030230*    EARLIER THAN THE "FROM" DATE IS AN INVALID RANGE - PER
030240*    RQ-1203 THE LISTING IS SKIPPED AND THE REJECTION IS NOTED
030250*    ON THE EXCEPTION REPORT RATHER THAN SILENTLY RUN.
030260 250-GET-SELECTION.
030270     READ SELPARM
030280         AT END
030290             SET SP-SEL-NONE TO TRUE
030300         NOT AT END
030310             MOVE 'Y' TO WS-SELPARM-READ-SW
030320     END-READ.
030330     IF SP-SEL-RANGE AND SP-DATE-TO < SP-DATE-FROM
030340         MOVE 'Y' TO WS-SEL-REJECT-SW
030350         MOVE 'Date range invalid - end before start' TO
030360                 WS-SEL-REJECT-REASON
030370         SET SP-SEL-NONE TO TRUE
030380     END-IF.
030390 250-EXIT.
030395     EXIT.
030398
030420 150-GET-TODAY.
030430     ACCEPT WS-TODAY-6 FROM DATE.
030500     MOVE WS-TODAY-6 TO WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD.
030600     IF WS-TODAY-YY < 50
030700         MOVE 20 TO WS-CENTURY-WINDOW
030800     ELSE
030900         MOVE 19 TO WS-CENTURY-WINDOW
031000     END-IF.
031100     COMPUTE WS-TODAY-CCYY =
031200             (WS-CENTURY-WINDOW * 100) + WS-TODAY-YY.
031300     MOVE WS-TODAY-MM TO WS-TODAY-MM-OUT.
031400     MOVE WS-TODAY-DD TO WS-TODAY-DD-OUT.
031500 150-GET-TODAY-EXIT.
031600     EXIT.
031700 
031800 150-LOAD-BOOK-TITLES.
031900     READ BOOKMSTR-IN
032000         AT END
032100             MOVE 'Y' TO WS-BKIN-EOF-SW
032200         NOT AT END
032300             ADD 1 TO WS-BK-COUNT
032400             SET BK-IDX TO WS-BK-COUNT
032500             MOVE BK-BOOK-ID TO WS-BK-ID(BK-IDX)
032600             MOVE BK-TITLE   TO WS-BK-TITLE(BK-IDX)
032700     END-READ.
032800     IF NOT BKIN-EOF
032900         PERFORM 150-LOAD-LOOP THRU 150-LOAD-LOOP-EXIT
033000     END-IF.
033100 150-EXIT.
033200     EXIT.
033300 
033400 150-LOAD-LOOP.
033500     READ BOOKMSTR-IN
033600         AT END
033700             MOVE 'Y' TO WS-BKIN-EOF-SW
033800         NOT AT END
033900             ADD 1 TO WS-BK-COUNT
034000             SET BK-IDX TO WS-BK-COUNT
034100             MOVE BK-BOOK-ID TO WS-BK-ID(BK-IDX)
034200             MOVE BK-TITLE   TO WS-BK-TITLE(BK-IDX)
034300     END-READ.
034400     IF NOT BKIN-EOF
034500         GO TO 150-LOAD-LOOP
034600     END-IF.
034700 150-LOAD-LOOP-EXIT.
034800     EXIT.
034900 
035000 200-LOAD-SESSION-MASTER.
035100     READ SESSMSTR-IN
035200         AT END
035300             MOVE 'Y' TO WS-SSIN-EOF-SW
035400         NOT AT END
035500             PERFORM 210-ADD-TABLE-ENTRY THRU 210-EXIT
035600     END-READ.
035700     IF NOT SSIN-EOF
035800         PERFORM 200-LOAD-LOOP THRU 200-LOAD-LOOP-EXIT
035900     END-IF.
036000 200-EXIT.
036100     EXIT.
036200 
036300 200-LOAD-LOOP.
036400     READ SESSMSTR-IN
036500         AT END
036600             MOVE 'Y' TO WS-SSIN-EOF-SW
036700         NOT AT END
036800             PERFORM 210-ADD-TABLE-ENTRY THRU 210-EXIT
036900     END-READ.
037000     IF NOT SSIN-EOF
037100         GO TO 200-LOAD-LOOP
037200     END-IF.
037300 200-LOAD-LOOP-EXIT.
037400     EXIT.
037500 
037600 210-ADD-TABLE-ENTRY.
037700     ADD 1 TO WS-SS-COUNT.
037800     SET SS-IDX TO WS-SS-COUNT.
037900     MOVE SSI-SESSION-ID  TO WS-SS-ID(SS-IDX).
038000     MOVE SSI-BOOK-ID     TO WS-SS-BOOK-ID(SS-IDX).
038100     MOVE SSI-SESSION-DATE TO WS-SS-DATE(SS-IDX).
038200     MOVE SSI-MINUTES-READ TO WS-SS-MINUTES(SS-IDX).
038300     MOVE 'N'             TO WS-SS-DELETED-SW(SS-IDX).
038400     IF SSI-SESSION-ID > WS-SS-MAX-ID
038500         MOVE SSI-SESSION-ID TO WS-SS-MAX-ID
038600     END-IF.
038700 210-EXIT.
038800     EXIT.
038900
039500 300-EDIT-SESSION-TRAN.
039600     READ SESSTRAN
039700         AT END
039800             MOVE 'Y' TO WS-TRAN-EOF-SW
039900             GO TO 300-EXIT
040000     END-READ.
040100     MOVE 'N' TO WS-REJECT-SW.
040200     MOVE SPACES TO WS-REJECT-REASON.
040300     EVALUATE TRUE
040400         WHEN ST-ADD
040500             ADD 1 TO WS-ADD-REQUESTS
040600             MOVE 'ADD' TO RPT-TRAN-CODE-OUT
040700             PERFORM 400-ADD-SESSION THRU 400-EXIT
040800         WHEN ST-DELETE
040900             ADD 1 TO WS-DELETE-REQUESTS
041000             MOVE 'DELETE' TO RPT-TRAN-CODE-OUT
041100             PERFORM 600-DELETE-SESSION THRU 600-EXIT
041200         WHEN OTHER
041300             MOVE 'INVALID' TO RPT-TRAN-CODE-OUT
041400             MOVE 'Y' TO WS-REJECT-SW
041500             MOVE 'Invalid transaction code' TO
041600                     WS-REJECT-REASON
041700     END-EVALUATE.
041800     IF TRAN-REJECTED
041900         ADD 1 TO WS-REJECT-COUNT
042000         MOVE 'REJECTED' TO RPT-STATUS-OUT
042100     ELSE
042200         MOVE 'OK' TO RPT-STATUS-OUT
042300     END-IF.
042400     MOVE ST-SESSION-ID TO RPT-SESSION-ID-OUT.
042500     MOVE WS-REJECT-REASON TO RPT-REASON-OUT.
042600     MOVE WS-RPT-DETAIL1 TO SESSRPT-RECORD.
042700     WRITE SESSRPT-RECORD AFTER 1.
042800 300-EXIT.
042900     EXIT.
043000 
043100 400-ADD-SESSION.
043200     PERFORM 700-FIND-BOOK THRU 700-EXIT.
043300     IF NOT BOOK-FOUND
043400         MOVE 'Y' TO WS-REJECT-SW
043500         MOVE 'Book not found' TO WS-REJECT-REASON
043600         GO TO 400-EXIT
043700     END-IF.
043800     IF ST-MINUTES-READ NOT > 0
043900         MOVE 'Y' TO WS-REJECT-SW
044000         MOVE 'Minutes read must be greater than zero' TO
044100                 WS-REJECT-REASON
044200         GO TO 400-EXIT
044300     END-IF.
044400     IF ST-SESSION-DATE > WS-TODAY-10
044500         MOVE 'Y' TO WS-REJECT-SW
044600         MOVE 'Session date cannot be in the future' TO
044700                 WS-REJECT-REASON
044800         GO TO 400-EXIT
044900     END-IF.
045000     COMPUTE WS-NEXT-SESSION-ID = WS-SS-MAX-ID + 1.
045100     ADD 1 TO WS-SS-COUNT.
045200     SET SS-IDX TO WS-SS-COUNT.
045300     MOVE WS-NEXT-SESSION-ID TO WS-SS-ID(SS-IDX).
045400     MOVE ST-BOOK-ID         TO WS-SS-BOOK-ID(SS-IDX).
045500     MOVE ST-SESSION-DATE    TO WS-SS-DATE(SS-IDX).
045600     MOVE ST-MINUTES-READ    TO WS-SS-MINUTES(SS-IDX).
045700     MOVE 'N'                TO WS-SS-DELETED-SW(SS-IDX).
045800     MOVE WS-NEXT-SESSION-ID TO WS-SS-MAX-ID.
045900     MOVE WS-NEXT-SESSION-ID TO ST-SESSION-ID.
046000     ADD 1 TO WS-ADD-PROCESSED.
046100 400-EXIT.
046200     EXIT.
046300 
046400 600-DELETE-SESSION.
046500     PERFORM 650-FIND-SESSION THRU 650-EXIT.
046600     IF NOT SESSION-FOUND
046700         MOVE 'Y' TO WS-REJECT-SW
046800         MOVE 'Session not found' TO WS-REJECT-REASON
046900         GO TO 600-EXIT
047000     END-IF.
047100     MOVE 'Y' TO WS-SS-DELETED-SW(SS-IDX).
047200     ADD 1 TO WS-DELETE-PROCESSED.
047300 600-EXIT.
047400     EXIT.
047500 
047600 650-FIND-SESSION.
047700     MOVE 'N' TO WS-SESSION-FOUND-SW.
047800     IF WS-SS-COUNT = 0
047900         GO TO 650-EXIT
048000     END-IF.
048100     SEARCH ALL WS-SS-ENTRY
048200         AT END
048300             MOVE 'N' TO WS-SESSION-FOUND-SW
048400         WHEN WS-SS-ID(SS-IDX) = ST-SESSION-ID
048500             IF SS-IS-DELETED(SS-IDX)
048600                 MOVE 'N' TO WS-SESSION-FOUND-SW
048700             ELSE
048800                 MOVE 'Y' TO WS-SESSION-FOUND-SW
048900             END-IF
049000     END-SEARCH.
049100 650-EXIT.
049200     EXIT.
049300 
049400 700-FIND-BOOK.
049500     MOVE 'N' TO WS-BOOK-FOUND-SW.
049600     IF WS-BK-COUNT = 0
049700         GO TO 700-EXIT
049800     END-IF.
049900     SEARCH ALL WS-BK-ENTRY
050000         AT END
050100             MOVE 'N' TO WS-BOOK-FOUND-SW
050200         WHEN WS-BK-ID(BK-IDX) = ST-BOOK-ID
050300             MOVE 'Y' TO WS-BOOK-FOUND-SW
050400     END-SEARCH.
050500 700-EXIT.
050600     EXIT.
050700 
050800 750-LOOKUP-TITLE.
050900     MOVE SPACES TO RPT-LIST-TITLE.
051000     IF WS-BK-COUNT = 0
051100         GO TO 750-EXIT
051200     END-IF.
051300     SEARCH ALL WS-BK-ENTRY
051400         AT END
051500             MOVE SPACES TO RPT-LIST-TITLE
051600         WHEN WS-BK-ID(BK-IDX) = WS-SS-BOOK-ID(SS-IDX)
051700             MOVE WS-BK-TITLE(BK-IDX) TO RPT-LIST-TITLE
051800     END-SEARCH.
051900 750-EXIT.
052000     EXIT.
052100 
052200*    THE SELECTION-PARAMETER RECORD PICKS WHICH SESSIONS GO ON
052300*    THE LISTING - ALL OF THEM, ONE CALENDAR DATE, A DATE RANGE
052400*    OR ALL SESSIONS FOR ONE BOOK.  MODE 'N' (NO PARAMETER CARD
052500*    SUPPLIED, OR AN INVALID RANGE REJECTED BY 250-GET-SELECTION)
052510*    SKIPS THE LISTING ENTIRELY.
052600 800-LIST-SESSIONS.
052610     IF SELECTION-REJECTED
052620         MOVE WS-SEL-REJECT-REASON TO RPT-SEL-ERR-REASON
052630         MOVE WS-RPT-SEL-ERROR TO SESSRPT-RECORD
052640         WRITE SESSRPT-RECORD AFTER 2
052650         GO TO 800-EXIT
052660     END-IF.
052700     IF SP-SEL-NONE
052800         GO TO 800-EXIT
052900     END-IF.
053000     MOVE WS-RPT-LIST-HDR1 TO SESSRPT-RECORD.
053100     WRITE SESSRPT-RECORD AFTER 2.
053200     MOVE WS-RPT-LIST-HDR2 TO SESSRPT-RECORD.
053300     WRITE SESSRPT-RECORD AFTER 2.
053400     IF WS-SS-COUNT = 0
053500         GO TO 800-EXIT
053600     END-IF.
053700     PERFORM 810-LIST-ONE-SESSION THRU 810-EXIT
053800             VARYING SS-IDX FROM 1 BY 1
053900             UNTIL SS-IDX > WS-SS-COUNT.
054000 800-EXIT.
054100     EXIT.
054200 
054300 810-LIST-ONE-SESSION.
054400     IF SS-IS-DELETED(SS-IDX)
054500         GO TO 810-EXIT
054600     END-IF.
054700     EVALUATE TRUE
054800         WHEN SP-SEL-ALL
054900             CONTINUE
055000         WHEN SP-SEL-ONE-DATE
055100             IF WS-SS-DATE(SS-IDX) NOT = SP-DATE-FROM
055200                 GO TO 810-EXIT
055300             END-IF
055400         WHEN SP-SEL-RANGE
055500             IF WS-SS-DATE(SS-IDX) < SP-DATE-FROM OR
055600                WS-SS-DATE(SS-IDX) > SP-DATE-TO
055700                 GO TO 810-EXIT
055800             END-IF
055900         WHEN SP-SEL-BOOK
056000             IF WS-SS-BOOK-ID(SS-IDX) NOT = SP-BOOK-ID
056100                 GO TO 810-EXIT
056200             END-IF
056300         WHEN OTHER
056400             GO TO 810-EXIT
056500     END-EVALUATE.
056600     PERFORM 750-LOOKUP-TITLE THRU 750-EXIT.
056700     MOVE WS-SS-ID(SS-IDX)      TO RPT-LIST-SS-ID.
056800     MOVE WS-SS-BOOK-ID(SS-IDX) TO RPT-LIST-BK-ID.
056900     MOVE WS-SS-DATE(SS-IDX)    TO RPT-LIST-DATE.
057000     MOVE WS-SS-MINUTES(SS-IDX) TO RPT-LIST-MINUTES.
057100     MOVE WS-RPT-LIST-DETAIL TO SESSRPT-RECORD.
057200     WRITE SESSRPT-RECORD AFTER 1.
057300     ADD 1 TO WS-LIST-COUNT.
057400 810-EXIT.
057500     EXIT.
057600 
057700 900-WRITE-SESSION-MASTER.
057800     IF SS-IS-DELETED(SS-IDX)
057900         GO TO 900-EXIT
058000     END-IF.
058100     MOVE WS-SS-ID(SS-IDX)      TO SSO-SESSION-ID.
058200     MOVE WS-SS-BOOK-ID(SS-IDX) TO SSO-BOOK-ID.
058300     MOVE WS-SS-DATE(SS-IDX)    TO SSO-SESSION-DATE.
058400     MOVE WS-SS-MINUTES(SS-IDX) TO SSO-MINUTES-READ.
058500     WRITE SESSION-RECORD-OUT.
058600 900-EXIT.
058700     EXIT.
058800 
058900 960-PRINT-TOTALS.
059000     MOVE 'ADD'    TO RPT-STAT-TRAN.
059100     MOVE WS-ADD-REQUESTS  TO RPT-STAT-REQ.
059200     MOVE WS-ADD-PROCESSED TO RPT-STAT-PROC.
059300     COMPUTE RPT-STAT-REJ = WS-ADD-REQUESTS - WS-ADD-PROCESSED.
059400     MOVE WS-RPT-STATS-DETAIL TO SESSRPT-RECORD.
059500     WRITE SESSRPT-RECORD AFTER 2.
059600 
059700     MOVE 'DELETE' TO RPT-STAT-TRAN.
059800     MOVE WS-DELETE-REQUESTS  TO RPT-STAT-REQ.
059900     MOVE WS-DELETE-PROCESSED TO RPT-STAT-PROC.
060000     COMPUTE RPT-STAT-REJ =
060100             WS-DELETE-REQUESTS - WS-DELETE-PROCESSED.
060200     MOVE WS-RPT-STATS-DETAIL TO SESSRPT-RECORD.
060300     WRITE SESSRPT-RECORD AFTER 1.
060400 960-EXIT.
060500     EXIT.
060600 
060700 990-CLOSE-FILES.
060800     CLOSE BOOKMSTR-IN
060900           SESSMSTR-IN
061000           SESSMSTR-OUT
061100           SESSTRAN
061200           SELPARM
061300           SESSRPT.
061400 990-EXIT.
061500     EXIT.
