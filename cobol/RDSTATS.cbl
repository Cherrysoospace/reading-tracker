000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE READING TRACKER PROJECT*
000300* ALL RIGHTS RESERVED                                         *
000400***************************************************************
000500* PROGRAM:  RDSTATS                                           *
000600*                                                              *
000700* BUILDS THE LIFETIME/ANNUAL READING SUMMARY REPORT FROM THE  *
000800* BOOK MASTER AND THE SESSION MASTER.  AN OPTIONAL PARAMETER  *
000900* CARD RESTRICTS THE MINUTES/DAILY/PER-BOOK/PER-AUTHOR         *
001000* TOTALS TO ONE CALENDAR YEAR - BOOKS-FINISHED-COUNT AND THE   *
001100* DAY STREAKS ALWAYS COVER THE WHOLE FILE.                     *
001200***************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    RDSTATS.
001500 AUTHOR.        R J KOWALSKI.
001600 INSTALLATION.  READING TRACKER PROJECT.
001700 DATE-WRITTEN.  09/14/09.
001800 DATE-COMPILED.
001900 SECURITY.      NON-CONFIDENTIAL.
002000***************************************************************
002100*    CHANGE LOG                                                *
002200*    -----------                                               *
002300*    09/14/09  RJK  ORIGINAL - MINUTES AND DAILY TOTALS ONLY   *
002400*    03/02/10  RJK  ADDED PER-BOOK AND PER-AUTHOR TOTALS PER   *
002500*                   RQ-0700                                    *
002600*    04/09/98  DPS  Y2K REVIEW - TODAY'S DATE NOW BUILT WITH A *
002700*                   FOUR-DIGIT CENTURY, SEE 150-GET-TODAY      *
002800*    06/19/12  LDM  ADDED CURRENT/MAX STREAK VIA RDCALDAT PER  *
002900*                   RQ-1122                                    *
003000*    02/08/17  TWH  ADDED YEAR-FILTER PARAMETER CARD PER       *
003100*                   RQ-1288 (STATPARM)                         *
003200*    10/11/20  LDM  ADDED TOP-5-BOOKS-OF-THE-YEAR EXTRA BLOCK  *
003300*                   VIA RDTOPSRT WHEN A YEAR FILTER IS GIVEN   *
003400*                   PER RQ-1701                                *
003420*    02/03/21  DPS  WS-HOURS AND WS-AVG-PER-DAY REPACKED AS     *
003440*                   PACKED-DECIMAL FIELDS WITH A REAL DECIMAL   *
003460*                   POINT INSTEAD OF THE OLD TIMES-TEN INTEGER  *
003480*                   TRICK, PER RQ-1744                          *
003500***************************************************************
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT BOOKMSTR-IN  ASSIGN TO BOOKIN
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WS-BKIN-STATUS.
004900 
005000     SELECT SESSMSTR-IN  ASSIGN TO SESSIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WS-SSIN-STATUS.
005300 
005400     SELECT STATPARM     ASSIGN TO STATPARM
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WS-STATPARM-STATUS.
005700 
005800     SELECT STATRPT      ASSIGN TO STATRPT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-STATRPT-STATUS.
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400 
006500 FD  BOOKMSTR-IN
006600     RECORDING MODE IS F.
006700 COPY BOOKREC.
006800 
006900 FD  SESSMSTR-IN
007000     RECORDING MODE IS F.
007100 COPY SESSREC.
007200 
007300 FD  STATPARM
007400     RECORDING MODE IS F.
007500 01  STATPARM-RECORD.
007600     05  SPM-YEAR-FILTER         PIC X(04).
007700     05  FILLER                  PIC X(06).
007800 
007900 FD  STATRPT
008000     RECORDING MODE IS F.
008100 01  STATRPT-RECORD              PIC X(132).
008200 
008300 WORKING-STORAGE SECTION.
008400 
008500 01  WS-FILE-STATUS-CODES.
008600     05  WS-BKIN-STATUS          PIC X(02)  VALUE SPACES.
008700     05  WS-SSIN-STATUS          PIC X(02)  VALUE SPACES.
008800     05  WS-STATPARM-STATUS      PIC X(02)  VALUE SPACES.
008900     05  WS-STATRPT-STATUS       PIC X(02)  VALUE SPACES.
009000     05  FILLER                  PIC X(04)  VALUE SPACES.
009100 
009200 01  WS-SWITCHES.
009300     05  WS-BKIN-EOF-SW          PIC X      VALUE 'N'.
009400         88  BKIN-EOF                VALUE 'Y'.
009500     05  WS-SSIN-EOF-SW          PIC X      VALUE 'N'.
009600         88  SSIN-EOF                VALUE 'Y'.
009700     05  WS-YEAR-GIVEN-SW        PIC X      VALUE 'N'.
009800         88  YEAR-FILTER-GIVEN       VALUE 'Y'.
009900     05  WS-FOUND-SW             PIC X      VALUE 'N'.
010000         88  ENTRY-WAS-FOUND         VALUE 'Y'.
010100     05  FILLER                  PIC X(03)  VALUE SPACES.
010200 
010300 01  WS-DATE-WORK.
010400     05  WS-TODAY-6              PIC 9(06).
010500     05  WS-CENTURY-WINDOW       PIC 9(02)  VALUE 20.
010600     05  WS-TODAY-10.
010700         10  WS-TODAY-CCYY       PIC 9(04).
010800         10  FILLER              PIC X      VALUE '-'.
010900         10  WS-TODAY-MM-OUT     PIC 99.
011000         10  FILLER              PIC X      VALUE '-'.
011100         10  WS-TODAY-DD-OUT     PIC 99.
011200 01  WS-TODAY-6-R REDEFINES WS-DATE-WORK.
011300     05  WS-TODAY-YY             PIC 99.
011400     05  WS-TODAY-MM             PIC 99.
011500     05  WS-TODAY-DD             PIC 99.
011600     05  FILLER                  PIC X(12).
011700 
011800 01  WS-YEAR-FILTER              PIC X(04)  VALUE SPACES.
011900 
012000 01  WS-ACCUMULATORS.
012100     05  WS-TOTAL-MINUTES        PIC S9(9)  COMP  VALUE 0.
012200     05  WS-BOOKS-FINISHED-COUNT PIC S9(9)  COMP  VALUE 0.
012300     05  WS-BOOKS-READ-COUNT     PIC S9(9)  COMP  VALUE 0.
012400     05  WS-MAX-SESSION-MINUTES  PIC S9(9)  COMP  VALUE 0.
012500     05  WS-MOST-BOOK-IDX        PIC S9(9)  COMP  VALUE 0.
012600     05  WS-MOST-BOOK-MINUTES    PIC S9(9)  COMP  VALUE 0.
012700     05  WS-MOST-AUTH-IDX        PIC S9(9)  COMP  VALUE 0.
012800     05  WS-MOST-AUTH-MINUTES    PIC S9(9)  COMP  VALUE 0.
012900     05  WS-CURRENT-STREAK       PIC S9(9)  COMP  VALUE 0.
013000     05  WS-MAX-STREAK           PIC S9(9)  COMP  VALUE 0.
013100     05  WS-HOURS                PIC S9(6)V9  COMP-3  VALUE 0.
013200     05  WS-AVG-PER-DAY          PIC S9(5)V9  COMP-3  VALUE 0.
013210     05  FILLER                  PIC X(01)  VALUE SPACES.
013300
013400 01  WS-BOOK-TABLE.
013500     05  WS-BK-COUNT             PIC S9(9)  COMP  VALUE 0.
013600     05  FILLER                  PIC X(01)  VALUE SPACES.
013700     05  WS-BK-ENTRY OCCURS 0 TO 2000 TIMES
013800                 DEPENDING ON WS-BK-COUNT
013900                 ASCENDING KEY IS WS-BK-ID
014000                 INDEXED BY BK-IDX.
014100         10  WS-BK-ID            PIC 9(05).
014200         10  WS-BK-TITLE         PIC X(40).
014300         10  WS-BK-AUTHOR        PIC X(30).
014400         10  WS-BK-START-DATE    PIC X(10).
014500         10  WS-BK-END-DATE      PIC X(10).
014600         10  WS-BK-STATUS        PIC X(10).
014700         10  FILLER              PIC X(02)  VALUE SPACES.
014800 
014900 01  WS-SESSION-TABLE.
015000     05  WS-SS-COUNT             PIC S9(9)  COMP  VALUE 0.
015100     05  FILLER                  PIC X(01)  VALUE SPACES.
015200     05  WS-SS-ENTRY OCCURS 0 TO 4000 TIMES
015300                 DEPENDING ON WS-SS-COUNT
015400                 INDEXED BY SS-IDX.
015500         10  WS-SS-BOOK-ID       PIC 9(05).
015600         10  WS-SS-DATE          PIC X(10).
015700         10  WS-SS-MINUTES       PIC 9(04).
015800         10  FILLER              PIC X(02)  VALUE SPACES.
015900 
016000*    ONE ENTRY PER BOOK, PARALLEL TO WS-BOOK-TABLE (SAME
016100*    SUBSCRIPT).  ONLY ENTRIES WITH A NON-ZERO SESSION COUNT
016200*    ARE ACTUALLY PRINTED IN SECTION 3.
016300 01  WS-BOOKSTAT-TABLE.
016400     05  WS-BS-ENTRY OCCURS 2000 TIMES
016500                 INDEXED BY BS-IDX.
016600         10  WS-BS-MINUTES       PIC S9(9) COMP VALUE 0.
016700         10  WS-BS-COUNT         PIC S9(9) COMP VALUE 0.
016710         10  FILLER              PIC X(01) VALUE SPACES.
016800
016900 01  WS-AUTHOR-TABLE.
017000     05  WS-AU-COUNT             PIC S9(9)  COMP  VALUE 0.
017100     05  FILLER                  PIC X(01)  VALUE SPACES.
017200     05  WS-AU-ENTRY OCCURS 0 TO 500 TIMES
017300                 DEPENDING ON WS-AU-COUNT
017400                 INDEXED BY AU-IDX.
017500         10  WS-AU-NAME          PIC X(30).
017600         10  WS-AU-MINUTES       PIC S9(9)  COMP.
017700         10  FILLER              PIC X(02)  VALUE SPACES.
017800 
017900 01  WS-DAILY-TABLE.
018000     05  WS-DL-COUNT             PIC S9(9)  COMP  VALUE 0.
018100     05  FILLER                  PIC X(01)  VALUE SPACES.
018200     05  WS-DL-ENTRY OCCURS 0 TO 4000 TIMES
018300                 DEPENDING ON WS-DL-COUNT
018400                 INDEXED BY DL-IDX.
018500         10  WS-DL-DATE          PIC X(10).
018600         10  WS-DL-MINUTES       PIC S9(9)  COMP.
018700 
018800 01  WS-DISTINCT-DATE-TABLE.
018900     05  WS-DD-COUNT             PIC S9(9)  COMP  VALUE 0.
019000     05  FILLER                  PIC X(01)  VALUE SPACES.
019100     05  WS-DD-ENTRY OCCURS 0 TO 4000 TIMES
019200                 DEPENDING ON WS-DD-COUNT
019300                 INDEXED BY DD-IDX.
019400         10  WS-DD-DATE          PIC X(10).
019500         10  WS-DD-DAYNBR        PIC S9(9)  COMP.
019600 
019700 01  WS-YEAR-TABLE.
019800     05  WS-YR-COUNT             PIC S9(9)  COMP  VALUE 0.
019900     05  FILLER                  PIC X(01)  VALUE SPACES.
020000     05  WS-YR-ENTRY OCCURS 0 TO 100 TIMES
020100                 DEPENDING ON WS-YR-COUNT
020200                 INDEXED BY YR-IDX.
020300         10  WS-YR-YEAR          PIC X(04).
020400         10  WS-YR-BOOK-COUNT    PIC S9(9)  COMP.
020500 
020600 01  WS-WORK-FIELDS.
020700     05  WS-COMPARE-IDX          PIC S9(9)  COMP  VALUE 0.
020800     05  WS-SWAP-DATE            PIC X(10).
020900     05  WS-SWAP-MINUTES         PIC S9(9)  COMP.
021000     05  WS-SWAP-YEAR            PIC X(04).
021100     05  WS-SWAP-YR-COUNT        PIC S9(9)  COMP.
021200     05  WS-DID-SWAP-SW          PIC X      VALUE 'N'.
021210     05  FILLER                  PIC X(01)  VALUE SPACES.
021300         88  A-SWAP-WAS-MADE         VALUE 'Y'.
021400 
021500*    LINKAGE-SHAPED WORK AREAS FOR THE RDCALDAT AND RDTOPSRT
021600*    UTILITY SUBPROGRAMS - CARRIED AS STANDALONE 77-LEVEL ITEMS
021620*    IN THE OLD WRKSFINL SUB1/SUB2 STYLE SINCE THEY ARE SCRATCH
021640*    SCALARS, NOT PART OF ANY RECORD.
021700 77  WS-CD-DATE-IN                PIC X(10).
021800 77  WS-CD-DAY-NUMBER             PIC S9(9)  COMP.
021900 77  WS-CD-DAY-OF-WEEK            PIC 9(01).
022000 77  WS-CD-RETURN-CODE            PIC 9(01).
022100
022200 77  WS-TS-TABLE-SIZE             PIC S9(9)  COMP  VALUE 0.
022300 01  WS-TS-VALUE-TABLE.
022400     05  WS-TS-VALUE  OCCURS 0 TO 2000 TIMES
022500                 DEPENDING ON WS-TS-TABLE-SIZE
022600                 PIC S9(9)  COMP.
022700 01  WS-TS-KEY-TABLE.
022800     05  WS-TS-KEY-ENTRY OCCURS 0 TO 2000 TIMES
022900                 DEPENDING ON WS-TS-TABLE-SIZE.
023000         10  WS-TS-KEY-BOOK-ID   PIC 9(05).
023100         10  FILLER              PIC X(35).
023200 
023300 01  WS-RPT-HEADER1.
023400     05  FILLER                  PIC X(38)  VALUE
023500             'READING TRACKER - SUMMARY STATISTICS'.
023600     05  RPT-MM                  PIC 99.
023700     05  FILLER                  PIC X      VALUE '/'.
023800     05  RPT-DD                  PIC 99.
023900     05  FILLER                  PIC X      VALUE '/'.
024000     05  RPT-CCYY                PIC 9999.
024100     05  FILLER                  PIC X(84)  VALUE SPACES.
024110 01  WS-RPT-HEADER1-R REDEFINES WS-RPT-HEADER1.
024120     05  FILLER                  PIC X(132).
024200
024300 01  WS-RPT-HEADER2.
024400     05  FILLER                  PIC X(20)  VALUE
024500             'YEAR FILTER: '.
024600     05  RPT-YEAR-FILTER-OUT     PIC X(08)  VALUE 'ALL YEARS'.
024700     05  FILLER                  PIC X(104) VALUE SPACES.
024800 
024900 01  WS-RPT-BLANK-LINE           PIC X(132) VALUE SPACES.
025000 
025100 01  WS-RPT-SECT-TITLE.
025200     05  RPT-SECT-TITLE-TEXT     PIC X(60).
025300     05  FILLER                  PIC X(72) VALUE SPACES.
025400 
025500 01  WS-RPT-SECT1-LINE1.
025600     05  FILLER                  PIC X(24) VALUE
025700             'TOTAL MINUTES READ . . .'.
025800     05  RPT-S1-TOTAL-MIN        PIC Z(07)9.
025900     05  FILLER                  PIC X(100) VALUE SPACES.
025910 01  WS-RPT-SECT1-LINE1-R REDEFINES WS-RPT-SECT1-LINE1.
025920     05  FILLER                  PIC X(132).
026000
026100 01  WS-RPT-SECT1-LINE2.
026200     05  FILLER                  PIC X(24) VALUE
026300             'BOOKS FINISHED. . . . .'.
026400     05  RPT-S1-BOOKS-FIN        PIC Z(07)9.
026500     05  FILLER                  PIC X(100) VALUE SPACES.
026600 
026700 01  WS-RPT-SECT1-LINE3.
026800     05  FILLER                  PIC X(24) VALUE
026900             'BOOKS READ IN YEAR . . .'.
027000     05  RPT-S1-BOOKS-YR         PIC Z(07)9.
027100     05  FILLER                  PIC X(100) VALUE SPACES.
027200 
027300 01  WS-RPT-SECT1-LINE4.
027400     05  FILLER                  PIC X(24) VALUE
027500             'CURRENT STREAK (DAYS) . '.
027600     05  RPT-S1-CUR-STREAK       PIC Z(07)9.
027700     05  FILLER                  PIC X(100) VALUE SPACES.
027800 
027900 01  WS-RPT-SECT1-LINE5.
028000     05  FILLER                  PIC X(24) VALUE
028100             'MAXIMUM STREAK (DAYS) .'.
028200     05  RPT-S1-MAX-STREAK       PIC Z(07)9.
028300     05  FILLER                  PIC X(100) VALUE SPACES.
028400 
028500 01  WS-RPT-SECT1-EXTRA1.
028600     05  FILLER                  PIC X(24) VALUE
028700             'YEAR HOURS. . . . . . . '.
028800     05  RPT-S1-HOURS            PIC Z(05)9.9.
028900     05  FILLER                  PIC X(101) VALUE SPACES.
029000 
029100 01  WS-RPT-SECT1-EXTRA2.
029200     05  FILLER                  PIC X(24) VALUE
029300             'YEAR AVG MIN/ACTIVE DAY.'.
029400     05  RPT-S1-AVGDAY           PIC Z(05)9.9.
029500     05  FILLER                  PIC X(101) VALUE SPACES.
029600 
029700 01  WS-RPT-SECT1-EXTRA3.
029800     05  FILLER                  PIC X(24) VALUE
029900             'YEAR LONGEST SESSION . .'.
030000     05  RPT-S1-LONGEST          PIC Z(07)9.
030100     05  FILLER                  PIC X(100) VALUE SPACES.
030200 
030300 01  WS-RPT-SECT1-TOP5-HDR.
030400     05  FILLER                  PIC X(30) VALUE
030500             'TOP 5 BOOKS OF THE YEAR'.
030600     05  FILLER                  PIC X(102) VALUE SPACES.
030700 
030800 01  WS-RPT-SECT2-HDR.
030900     05  FILLER                  PIC X(04) VALUE SPACES.
031000     05  FILLER                  PIC X(10) VALUE 'DATE'.
031100     05  FILLER                  PIC X(03) VALUE SPACES.
031200     05  FILLER                  PIC X(07) VALUE 'MINUTES'.
031300     05  FILLER                  PIC X(108) VALUE SPACES.
031400 
031500 01  WS-RPT-SECT2-DETAIL.
031600     05  FILLER                  PIC X(04) VALUE SPACES.
031700     05  RPT-S2-DATE             PIC X(10).
031800     05  FILLER                  PIC X(03) VALUE SPACES.
031900     05  RPT-S2-MINUTES          PIC Z(06)9.
032000     05  FILLER                  PIC X(108) VALUE SPACES.
032100 
032200 01  WS-RPT-SECT3-HDR.
032300     05  FILLER                  PIC X(04) VALUE SPACES.
032400     05  FILLER                  PIC X(05) VALUE 'BK-ID'.
032500     05  FILLER                  PIC X(02) VALUE SPACES.
032600     05  FILLER                  PIC X(30) VALUE 'TITLE'.
032700     05  FILLER                  PIC X(02) VALUE SPACES.
032800     05  FILLER                  PIC X(20) VALUE 'AUTHOR'.
032900     05  FILLER                  PIC X(02) VALUE SPACES.
033000     05  FILLER                  PIC X(07) VALUE 'MINUTES'.
033100     05  FILLER                  PIC X(01) VALUE SPACES.
033200     05  FILLER                  PIC X(59) VALUE SPACES.
033300 
033400 01  WS-RPT-SECT3-DETAIL.
033500     05  FILLER                  PIC X(04) VALUE SPACES.
033600     05  RPT-S3-BOOK-ID          PIC Z(04)9.
033700     05  FILLER                  PIC X(02) VALUE SPACES.
033800     05  RPT-S3-TITLE            PIC X(30).
033900     05  FILLER                  PIC X(02) VALUE SPACES.
034000     05  RPT-S3-AUTHOR           PIC X(20).
034100     05  FILLER                  PIC X(02) VALUE SPACES.
034200     05  RPT-S3-MINUTES          PIC Z(06)9.
034300     05  RPT-S3-FLAG             PIC X(15).
034400     05  FILLER                  PIC X(44) VALUE SPACES.
034500 
034600 01  WS-RPT-SECT4-LINE.
034700     05  FILLER                  PIC X(24) VALUE
034800             'MOST-READ AUTHOR . . . .'.
034900     05  RPT-S4-AUTHOR           PIC X(30).
035000     05  FILLER                  PIC X(04) VALUE SPACES.
035100     05  RPT-S4-MINUTES          PIC Z(06)9.
035200     05  FILLER                  PIC X(68) VALUE SPACES.
035300 
035400 01  WS-RPT-SECT5-HDR.
035500     05  FILLER                  PIC X(04) VALUE SPACES.
035600     05  FILLER                  PIC X(04) VALUE 'YEAR'.
035700     05  FILLER                  PIC X(03) VALUE SPACES.
035800     05  FILLER                  PIC X(05) VALUE 'COUNT'.
035900     05  FILLER                  PIC X(116) VALUE SPACES.
036000 
036100 01  WS-RPT-SECT5-DETAIL.
036200     05  FILLER                  PIC X(04) VALUE SPACES.
036300     05  RPT-S5-YEAR             PIC X(04).
036400     05  FILLER                  PIC X(03) VALUE SPACES.
036500     05  RPT-S5-COUNT            PIC Z(04)9.
036600     05  FILLER                  PIC X(116) VALUE SPACES.
036700 
036800 01  WS-RPT-TOP5-DETAIL.
036900     05  FILLER                  PIC X(04) VALUE SPACES.
037000     05  RPT-T5-RANK             PIC 9.
037100     05  FILLER                  PIC X(02) VALUE '. '.
037200     05  RPT-T5-TITLE            PIC X(40).
037300     05  FILLER                  PIC X(02) VALUE SPACES.
037400     05  RPT-T5-MINUTES          PIC Z(06)9.
037500     05  FILLER                  PIC X(75) VALUE SPACES.
037600 
037700 PROCEDURE DIVISION.
037800 
037900 000-MAIN.
038000     DISPLAY 'RDSTATS STARTING'.
038100     PERFORM 100-INITIALIZE THRU 100-EXIT.
038200     PERFORM 200-LOAD-BOOK-MASTER THRU 200-EXIT.
038300     PERFORM 300-LOAD-SESSION-MASTER THRU 300-EXIT.
038400     PERFORM 500-ACCUMULATE-SESSION THRU 500-EXIT
038500             VARYING SS-IDX FROM 1 BY 1
038600             UNTIL SS-IDX > WS-SS-COUNT.
038700     PERFORM 600-SUMMARIZE-BOOKS THRU 600-EXIT
038800             VARYING BK-IDX FROM 1 BY 1
038900             UNTIL BK-IDX > WS-BK-COUNT.
039000     PERFORM 650-SUMMARIZE-AUTHORS THRU 650-EXIT
039100             VARYING BK-IDX FROM 1 BY 1
039200             UNTIL BK-IDX > WS-BK-COUNT.
039300     PERFORM 700-FINISHED-BY-YEAR THRU 700-EXIT
039400             VARYING BK-IDX FROM 1 BY 1
039500             UNTIL BK-IDX > WS-BK-COUNT.
039600     PERFORM 750-SORT-YEAR-TABLE THRU 750-EXIT.
039700     PERFORM 800-CALC-STREAKS THRU 800-EXIT.
039800     IF YEAR-FILTER-GIVEN
039900         PERFORM 850-TOP-FIVE-BOOKS THRU 850-EXIT
040000         PERFORM 860-CALC-WRAPPED-EXTRAS THRU 860-EXIT
040100     END-IF.
040200     PERFORM 900-PRINT-SUMMARY THRU 900-EXIT.
040300     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
040400     DISPLAY 'RDSTATS COMPLETE'.
040500     GOBACK.
040600 
040700 100-INITIALIZE.
040800     OPEN INPUT  BOOKMSTR-IN
040900                 SESSMSTR-IN
041000                 STATPARM.
041100     OPEN OUTPUT STATRPT.
041200     PERFORM 150-GET-TODAY THRU 150-GET-TODAY-EXIT.
041300     READ STATPARM
041400         AT END
041500             MOVE SPACES TO WS-YEAR-FILTER
041600         NOT AT END
041700             IF SPM-YEAR-FILTER NOT = SPACES
041800                 MOVE SPM-YEAR-FILTER TO WS-YEAR-FILTER
041900                 MOVE 'Y' TO WS-YEAR-GIVEN-SW
042000             END-IF
042100     END-READ.
042200 100-EXIT.
042300     EXIT.
042400 
042500 150-GET-TODAY.
042600     ACCEPT WS-TODAY-6 FROM DATE.
042700     MOVE WS-TODAY-6 TO WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD.
042800     IF WS-TODAY-YY < 50
042900         MOVE 20 TO WS-CENTURY-WINDOW
043000     ELSE
043100         MOVE 19 TO WS-CENTURY-WINDOW
043200     END-IF.
043300     COMPUTE WS-TODAY-CCYY =
043400             (WS-CENTURY-WINDOW * 100) + WS-TODAY-YY.
043500     MOVE WS-TODAY-MM TO WS-TODAY-MM-OUT.
043600     MOVE WS-TODAY-DD TO WS-TODAY-DD-OUT.
043700 150-GET-TODAY-EXIT.
043800     EXIT.
043900 
044000 200-LOAD-BOOK-MASTER.
044100     READ BOOKMSTR-IN
044200         AT END
044300             MOVE 'Y' TO WS-BKIN-EOF-SW
044400         NOT AT END
044500             ADD 1 TO WS-BK-COUNT
044600             SET BK-IDX TO WS-BK-COUNT
044700             MOVE BK-BOOK-ID    TO WS-BK-ID(BK-IDX)
044800             MOVE BK-TITLE      TO WS-BK-TITLE(BK-IDX)
044900             MOVE BK-AUTHOR     TO WS-BK-AUTHOR(BK-IDX)
045000             MOVE BK-START-DATE TO WS-BK-START-DATE(BK-IDX)
045100             MOVE BK-END-DATE   TO WS-BK-END-DATE(BK-IDX)
045200             MOVE BK-STATUS     TO WS-BK-STATUS(BK-IDX)
045300     END-READ.
045400     IF NOT BKIN-EOF
045500         PERFORM 200-LOAD-LOOP THRU 200-LOAD-LOOP-EXIT
045600     END-IF.
045700 200-EXIT.
045800     EXIT.
045900 
046000 200-LOAD-LOOP.
046100     READ BOOKMSTR-IN
046200         AT END
046300             MOVE 'Y' TO WS-BKIN-EOF-SW
046400         NOT AT END
046500             ADD 1 TO WS-BK-COUNT
046600             SET BK-IDX TO WS-BK-COUNT
046700             MOVE BK-BOOK-ID    TO WS-BK-ID(BK-IDX)
046800             MOVE BK-TITLE      TO WS-BK-TITLE(BK-IDX)
046900             MOVE BK-AUTHOR     TO WS-BK-AUTHOR(BK-IDX)
047000             MOVE BK-START-DATE TO WS-BK-START-DATE(BK-IDX)
047100             MOVE BK-END-DATE   TO WS-BK-END-DATE(BK-IDX)
047200             MOVE BK-STATUS     TO WS-BK-STATUS(BK-IDX)
047300     END-READ.
047400     IF NOT BKIN-EOF
047500         GO TO 200-LOAD-LOOP
047600     END-IF.
047700 200-LOAD-LOOP-EXIT.
047800     EXIT.
047900 
048000 300-LOAD-SESSION-MASTER.
048100     READ SESSMSTR-IN
048200         AT END
048300             MOVE 'Y' TO WS-SSIN-EOF-SW
048400         NOT AT END
048500             ADD 1 TO WS-SS-COUNT
048600             SET SS-IDX TO WS-SS-COUNT
048700             MOVE SS-BOOK-ID       TO WS-SS-BOOK-ID(SS-IDX)
048800             MOVE SS-SESSION-DATE  TO WS-SS-DATE(SS-IDX)
048900             MOVE SS-MINUTES-READ  TO WS-SS-MINUTES(SS-IDX)
049000     END-READ.
049100     IF NOT SSIN-EOF
049200         PERFORM 300-LOAD-LOOP THRU 300-LOAD-LOOP-EXIT
049300     END-IF.
049400 300-EXIT.
049500     EXIT.
049600 
049700 300-LOAD-LOOP.
049800     READ SESSMSTR-IN
049900         AT END
050000             MOVE 'Y' TO WS-SSIN-EOF-SW
050100         NOT AT END
050200             ADD 1 TO WS-SS-COUNT
050300             SET SS-IDX TO WS-SS-COUNT
050400             MOVE SS-BOOK-ID       TO WS-SS-BOOK-ID(SS-IDX)
050500             MOVE SS-SESSION-DATE  TO WS-SS-DATE(SS-IDX)
050600             MOVE SS-MINUTES-READ  TO WS-SS-MINUTES(SS-IDX)
050700     END-READ.
050800     IF NOT SSIN-EOF
050900         GO TO 300-LOAD-LOOP
051000     END-IF.
051100 300-LOAD-LOOP-EXIT.
051200     EXIT.
051300 
051400*    PASS 1 OVER THE SESSION TABLE - BUILDS THE UNSORTED DAILY
051500*    TOTALS TABLE (YEAR-FILTERED) AND THE DISTINCT-DATE TABLE
051600*    USED FOR THE STREAK CALCULATIONS (NEVER YEAR-FILTERED).
051700 500-ACCUMULATE-SESSION.
051800     PERFORM 530-FIND-OR-ADD-DISTINCT-DATE THRU 530-EXIT.
051900     IF YEAR-FILTER-GIVEN
052000         IF WS-SS-DATE(SS-IDX)(1:4) NOT = WS-YEAR-FILTER
052100             GO TO 500-EXIT
052200         END-IF
052300     END-IF.
052400     PERFORM 520-FIND-OR-ADD-DAILY THRU 520-EXIT.
052500     IF WS-SS-MINUTES(SS-IDX) > WS-MAX-SESSION-MINUTES
052600         MOVE WS-SS-MINUTES(SS-IDX) TO WS-MAX-SESSION-MINUTES
052700     END-IF.
052800 500-EXIT.
052900     EXIT.
053000 
053100 520-FIND-OR-ADD-DAILY.
053200     MOVE 'N' TO WS-FOUND-SW.
053300     IF WS-DL-COUNT = 0
053400         GO TO 520-ADD-NEW
053500     END-IF.
053600     PERFORM 521-SCAN-DAILY THRU 521-EXIT
053700             VARYING DL-IDX FROM 1 BY 1
053800             UNTIL DL-IDX > WS-DL-COUNT
053900                OR ENTRY-WAS-FOUND.
054000     IF ENTRY-WAS-FOUND
054100         ADD WS-SS-MINUTES(SS-IDX) TO WS-DL-MINUTES(DL-IDX)
054200         GO TO 520-EXIT
054300     END-IF.
054400 520-ADD-NEW.
054500     ADD 1 TO WS-DL-COUNT.
054600     SET DL-IDX TO WS-DL-COUNT.
054700     MOVE WS-SS-DATE(SS-IDX)    TO WS-DL-DATE(DL-IDX).
054800     MOVE WS-SS-MINUTES(SS-IDX) TO WS-DL-MINUTES(DL-IDX).
054900 520-EXIT.
055000     EXIT.
055100 
055200 521-SCAN-DAILY.
055300     IF WS-DL-DATE(DL-IDX) = WS-SS-DATE(SS-IDX)
055400         MOVE 'Y' TO WS-FOUND-SW
055500     END-IF.
055600 521-EXIT.
055700     EXIT.
055800 
055900 530-FIND-OR-ADD-DISTINCT-DATE.
056000     MOVE 'N' TO WS-FOUND-SW.
056100     IF WS-DD-COUNT = 0
056200         GO TO 530-ADD-NEW
056300     END-IF.
056400     PERFORM 531-SCAN-DISTINCT THRU 531-EXIT
056500             VARYING DD-IDX FROM 1 BY 1
056600             UNTIL DD-IDX > WS-DD-COUNT
056700                OR ENTRY-WAS-FOUND.
056800     IF ENTRY-WAS-FOUND
056900         GO TO 530-EXIT
057000     END-IF.
057100 530-ADD-NEW.
057200     ADD 1 TO WS-DD-COUNT.
057300     SET DD-IDX TO WS-DD-COUNT.
057400     MOVE WS-SS-DATE(SS-IDX) TO WS-DD-DATE(DD-IDX).
057500     MOVE 0                  TO WS-DD-DAYNBR(DD-IDX).
057600 530-EXIT.
057700     EXIT.
057800 
057900 531-SCAN-DISTINCT.
058000     IF WS-DD-DATE(DD-IDX) = WS-SS-DATE(SS-IDX)
058100         MOVE 'Y' TO WS-FOUND-SW
058200     END-IF.
058300 531-EXIT.
058400     EXIT.
058500 
058600*    FOR EACH BOOK, ON THE SAME SUBSCRIPT AS WS-BOOK-TABLE,
058700*    SUM THE MINUTES AND COUNT THE SESSIONS THAT FALL WITHIN
058800*    THE YEAR FILTER (OR ALL SESSIONS IF NO FILTER WAS GIVEN).
058900 600-SUMMARIZE-BOOKS.
059000     MOVE 0 TO WS-BS-MINUTES(BK-IDX).
059100     MOVE 0 TO WS-BS-COUNT(BK-IDX).
059200     IF WS-SS-COUNT = 0
059300         GO TO 600-EXIT
059400     END-IF.
059500     PERFORM 610-CALC-ONE-BOOK THRU 610-EXIT
059600             VARYING SS-IDX FROM 1 BY 1
059700             UNTIL SS-IDX > WS-SS-COUNT.
059800     IF WS-BS-COUNT(BK-IDX) > 0
059900         ADD 1 TO WS-BOOKS-READ-COUNT
060000         ADD WS-BS-MINUTES(BK-IDX) TO WS-TOTAL-MINUTES
060100         IF WS-BS-MINUTES(BK-IDX) > WS-MOST-BOOK-MINUTES
060200             MOVE WS-BS-MINUTES(BK-IDX) TO WS-MOST-BOOK-MINUTES
060300             SET WS-MOST-BOOK-IDX TO BK-IDX
060400         END-IF
060500     END-IF.
060600 600-EXIT.
060700     EXIT.
060800 
060900 610-CALC-ONE-BOOK.
061000     IF WS-SS-BOOK-ID(SS-IDX) NOT = WS-BK-ID(BK-IDX)
061100         GO TO 610-EXIT
061200     END-IF.
061300     IF YEAR-FILTER-GIVEN
061400         IF WS-SS-DATE(SS-IDX)(1:4) NOT = WS-YEAR-FILTER
061500             GO TO 610-EXIT
061600         END-IF
061700     END-IF.
061800     ADD WS-SS-MINUTES(SS-IDX) TO WS-BS-MINUTES(BK-IDX).
061900     ADD 1 TO WS-BS-COUNT(BK-IDX).
062000 610-EXIT.
062100     EXIT.
062200 
062300*    ONE PASS OVER THE BOOKS, IN ASCENDING BOOK-ID ORDER,
062400*    ROLLING EACH BOOK'S MINUTES (JUST COMPUTED ABOVE) INTO
062500*    ITS AUTHOR'S BUCKET.  BOOKS WITH A BLANK AUTHOR OR NO
062600*    QUALIFYING MINUTES ARE SKIPPED.
062700 650-SUMMARIZE-AUTHORS.
062800     IF WS-BK-AUTHOR(BK-IDX) = SPACES
062900         GO TO 650-EXIT
063000     END-IF.
063100     IF WS-BS-COUNT(BK-IDX) = 0
063200         GO TO 650-EXIT
063300     END-IF.
063400     PERFORM 660-FIND-OR-ADD-AUTHOR THRU 660-EXIT.
063500     ADD WS-BS-MINUTES(BK-IDX) TO WS-AU-MINUTES(AU-IDX).
063600     IF WS-AU-MINUTES(AU-IDX) > WS-MOST-AUTH-MINUTES
063700         MOVE WS-AU-MINUTES(AU-IDX) TO WS-MOST-AUTH-MINUTES
063800         SET WS-MOST-AUTH-IDX TO AU-IDX
063900     END-IF.
064000 650-EXIT.
064100     EXIT.
064200 
064300 660-FIND-OR-ADD-AUTHOR.
064400     MOVE 'N' TO WS-FOUND-SW.
064500     IF WS-AU-COUNT = 0
064600         GO TO 660-ADD-NEW
064700     END-IF.
064800     PERFORM 661-SCAN-AUTHOR THRU 661-EXIT
064900             VARYING AU-IDX FROM 1 BY 1
065000             UNTIL AU-IDX > WS-AU-COUNT
065100                OR ENTRY-WAS-FOUND.
065200     IF ENTRY-WAS-FOUND
065300         GO TO 660-EXIT
065400     END-IF.
065500 660-ADD-NEW.
065600     ADD 1 TO WS-AU-COUNT.
065700     SET AU-IDX TO WS-AU-COUNT.
065800     MOVE WS-BK-AUTHOR(BK-IDX) TO WS-AU-NAME(AU-IDX).
065900     MOVE 0                    TO WS-AU-MINUTES(AU-IDX).
066000 660-EXIT.
066100     EXIT.
066200 
066300 661-SCAN-AUTHOR.
066400     IF WS-AU-NAME(AU-IDX) = WS-BK-AUTHOR(BK-IDX)
066500         MOVE 'Y' TO WS-FOUND-SW
066600     END-IF.
066700 661-EXIT.
066800     EXIT.
066900 
067000*    BOOKS-FINISHED-COUNT IS NEVER YEAR-FILTERED.  BOOKS-
067100*    FINISHED-BY-YEAR GROUPS ONLY THE FINISHED BOOKS THAT
067200*    HAVE AN END-DATE, BY THE YEAR PORTION OF THAT DATE.
067300 700-FINISHED-BY-YEAR.
067400     IF WS-BK-STATUS(BK-IDX) NOT = 'finished  '
067500         GO TO 700-EXIT
067600     END-IF.
067700     ADD 1 TO WS-BOOKS-FINISHED-COUNT.
067800     IF WS-BK-END-DATE(BK-IDX) = SPACES
067900         GO TO 700-EXIT
068000     END-IF.
068100     MOVE 'N' TO WS-FOUND-SW.
068200     IF WS-YR-COUNT = 0
068300         GO TO 700-ADD-NEW
068400     END-IF.
068500     PERFORM 710-SCAN-YEAR THRU 710-EXIT
068600             VARYING YR-IDX FROM 1 BY 1
068700             UNTIL YR-IDX > WS-YR-COUNT
068800                OR ENTRY-WAS-FOUND.
068900     IF ENTRY-WAS-FOUND
069000         ADD 1 TO WS-YR-BOOK-COUNT(YR-IDX)
069100         GO TO 700-EXIT
069200     END-IF.
069300 700-ADD-NEW.
069400     ADD 1 TO WS-YR-COUNT.
069500     SET YR-IDX TO WS-YR-COUNT.
069600     MOVE WS-BK-END-DATE(BK-IDX)(1:4) TO WS-YR-YEAR(YR-IDX).
069700     MOVE 1 TO WS-YR-BOOK-COUNT(YR-IDX).
069800 700-EXIT.
069900     EXIT.
070000 
070100 710-SCAN-YEAR.
070200     IF WS-YR-YEAR(YR-IDX) = WS-BK-END-DATE(BK-IDX)(1:4)
070300         MOVE 'Y' TO WS-FOUND-SW
070400     END-IF.
070500 710-EXIT.
070600     EXIT.
070700 
070800*    SMALL ASCENDING INSERTION SORT OF THE FINISHED-BY-YEAR
070900*    TABLE, FOR A TIDY SECTION 5.
071000 750-SORT-YEAR-TABLE.
071100     IF WS-YR-COUNT < 2
071200         GO TO 750-EXIT
071300     END-IF.
071400     MOVE 'Y' TO WS-DID-SWAP-SW.
071500 750-PASS.
071600     IF NOT A-SWAP-WAS-MADE
071700         GO TO 750-EXIT
071800     END-IF.
071900     MOVE 'N' TO WS-DID-SWAP-SW.
072000     PERFORM 751-COMPARE-PAIR THRU 751-EXIT
072100             VARYING YR-IDX FROM 1 BY 1
072200             UNTIL YR-IDX > WS-YR-COUNT - 1.
072300     GO TO 750-PASS.
072400 750-EXIT.
072500     EXIT.
072600 
072700 751-COMPARE-PAIR.
072800     IF WS-YR-YEAR(YR-IDX) > WS-YR-YEAR(YR-IDX + 1)
072900         MOVE WS-YR-YEAR(YR-IDX)       TO WS-SWAP-YEAR
073000         MOVE WS-YR-BOOK-COUNT(YR-IDX) TO WS-SWAP-YR-COUNT
073100         MOVE WS-YR-YEAR(YR-IDX + 1)       TO
073200                 WS-YR-YEAR(YR-IDX)
073300         MOVE WS-YR-BOOK-COUNT(YR-IDX + 1) TO
073400                 WS-YR-BOOK-COUNT(YR-IDX)
073500         MOVE WS-SWAP-YEAR       TO WS-YR-YEAR(YR-IDX + 1)
073600         MOVE WS-SWAP-YR-COUNT   TO
073700                 WS-YR-BOOK-COUNT(YR-IDX + 1)
073800         MOVE 'Y' TO WS-DID-SWAP-SW
073900     END-IF.
074000 751-EXIT.
074100     EXIT.
074200 
074300*    SORTS THE DISTINCT-DATE TABLE ASCENDING, CALLS RDCALDAT
074400*    FOR A DAY NUMBER ON EACH ENTRY, THEN WALKS THE SORTED
074500*    TABLE TO GET THE CURRENT AND MAXIMUM STREAKS.
074600 800-CALC-STREAKS.
074700     IF WS-DD-COUNT = 0
074800         GO TO 800-EXIT
074900     END-IF.
075000     PERFORM 810-SORT-DISTINCT-DATES THRU 810-EXIT.
075100     PERFORM 820-CALC-DAY-NUMBERS THRU 820-EXIT
075200             VARYING DD-IDX FROM 1 BY 1
075300             UNTIL DD-IDX > WS-DD-COUNT.
075400     PERFORM 830-CALC-CURRENT-STREAK THRU 830-EXIT.
075500     PERFORM 840-CALC-MAX-STREAK THRU 840-EXIT.
075600 800-EXIT.
075700     EXIT.
075800 
075900 810-SORT-DISTINCT-DATES.
076000     IF WS-DD-COUNT < 2
076100         GO TO 810-EXIT
076200     END-IF.
076300     MOVE 'Y' TO WS-DID-SWAP-SW.
076400 810-PASS.
076500     IF NOT A-SWAP-WAS-MADE
076600         GO TO 810-EXIT
076700     END-IF.
076800     MOVE 'N' TO WS-DID-SWAP-SW.
076900     PERFORM 811-COMPARE-PAIR THRU 811-EXIT
077000             VARYING DD-IDX FROM 1 BY 1
077100             UNTIL DD-IDX > WS-DD-COUNT - 1.
077200     GO TO 810-PASS.
077300 810-EXIT.
077400     EXIT.
077500 
077600 811-COMPARE-PAIR.
077700     IF WS-DD-DATE(DD-IDX) > WS-DD-DATE(DD-IDX + 1)
077800         MOVE WS-DD-DATE(DD-IDX)   TO WS-SWAP-DATE
077900         MOVE WS-DD-DATE(DD-IDX + 1) TO WS-DD-DATE(DD-IDX)
078000         MOVE WS-SWAP-DATE           TO
078100                 WS-DD-DATE(DD-IDX + 1)
078200         MOVE 'Y' TO WS-DID-SWAP-SW
078300     END-IF.
078400 811-EXIT.
078500     EXIT.
078600 
078700 820-CALC-DAY-NUMBERS.
078800     MOVE WS-DD-DATE(DD-IDX) TO WS-CD-DATE-IN.
078900     CALL 'RDCALDAT' USING WS-CD-DATE-IN, WS-CD-DAY-NUMBER,
079000             WS-CD-DAY-OF-WEEK, WS-CD-RETURN-CODE.
079100     MOVE WS-CD-DAY-NUMBER TO WS-DD-DAYNBR(DD-IDX).
079200 820-EXIT.
079300     EXIT.
079400 
079500 830-CALC-CURRENT-STREAK.
079600     MOVE WS-TODAY-10 TO WS-CD-DATE-IN.
079700     CALL 'RDCALDAT' USING WS-CD-DATE-IN, WS-CD-DAY-NUMBER,
079800             WS-CD-DAY-OF-WEEK, WS-CD-RETURN-CODE.
079900     SET DD-IDX TO WS-DD-COUNT.
080000     IF WS-CD-DAY-NUMBER - WS-DD-DAYNBR(DD-IDX) > 1
080100         MOVE 0 TO WS-CURRENT-STREAK
080200         GO TO 830-EXIT
080300     END-IF.
080400     MOVE 1 TO WS-CURRENT-STREAK.
080500 830-WALK-BACK.
080600     IF DD-IDX <= 1
080700         GO TO 830-EXIT
080800     END-IF.
080900     IF WS-DD-DAYNBR(DD-IDX) - WS-DD-DAYNBR(DD-IDX - 1) = 1
081000         ADD 1 TO WS-CURRENT-STREAK
081100         SET DD-IDX DOWN BY 1
081200         GO TO 830-WALK-BACK
081300     END-IF.
081400 830-EXIT.
081500     EXIT.
081600 
081700 840-CALC-MAX-STREAK.
081800     MOVE 1 TO WS-MAX-STREAK.
081900     IF WS-DD-COUNT = 1
082000         GO TO 840-EXIT
082100     END-IF.
082200     MOVE 1 TO WS-COMPARE-IDX.
082300     PERFORM 841-CALC-ONE-RUN THRU 841-EXIT
082400             VARYING DD-IDX FROM 2 BY 1
082500             UNTIL DD-IDX > WS-DD-COUNT.
082600 840-EXIT.
082700     EXIT.
082800 
082900 841-CALC-ONE-RUN.
083000     IF WS-DD-DAYNBR(DD-IDX) - WS-DD-DAYNBR(DD-IDX - 1) = 1
083100         ADD 1 TO WS-COMPARE-IDX
083200     ELSE
083300         MOVE 1 TO WS-COMPARE-IDX
083400     END-IF.
083500     IF WS-COMPARE-IDX > WS-MAX-STREAK
083600         MOVE WS-COMPARE-IDX TO WS-MAX-STREAK
083700     END-IF.
083800 841-EXIT.
083900     EXIT.
084000 
084100*    LOADS THE PARALLEL VALUE/KEY TABLES FROM WS-BOOKSTAT-TABLE
084200*    (BOOKS WITH AT LEAST ONE QUALIFYING SESSION) AND CALLS
084300*    RDTOPSRT TO SORT THEM DESCENDING BY MINUTES.
084400 850-TOP-FIVE-BOOKS.
084500     MOVE 0 TO WS-TS-TABLE-SIZE.
084600     IF WS-BK-COUNT = 0
084700         GO TO 850-EXIT
084800     END-IF.
084900     PERFORM 851-LOAD-ONE-ENTRY THRU 851-EXIT
085000             VARYING BK-IDX FROM 1 BY 1
085100             UNTIL BK-IDX > WS-BK-COUNT.
085200     IF WS-TS-TABLE-SIZE > 1
085300         CALL 'RDTOPSRT' USING WS-TS-TABLE-SIZE,
085400                 WS-TS-VALUE-TABLE, WS-TS-KEY-TABLE
085500     END-IF.
085600 850-EXIT.
085700     EXIT.
085800 
085900 851-LOAD-ONE-ENTRY.
086000     IF WS-BS-COUNT(BK-IDX) = 0
086100         GO TO 851-EXIT
086200     END-IF.
086300     ADD 1 TO WS-TS-TABLE-SIZE.
086400     MOVE WS-BS-MINUTES(BK-IDX)
086500             TO WS-TS-VALUE(WS-TS-TABLE-SIZE).
086600     MOVE WS-BK-ID(BK-IDX)
086700             TO WS-TS-KEY-BOOK-ID(WS-TS-TABLE-SIZE).
086800 851-EXIT.
086900     EXIT.
087000 
087100 860-CALC-WRAPPED-EXTRAS.
087200     COMPUTE WS-HOURS ROUNDED =
087300             WS-TOTAL-MINUTES / 60.
087400     IF WS-DL-COUNT > 0
087500         COMPUTE WS-AVG-PER-DAY ROUNDED =
087600                 WS-TOTAL-MINUTES / WS-DL-COUNT
087700     ELSE
087800         MOVE 0 TO WS-AVG-PER-DAY
087900     END-IF.
088000 860-EXIT.
088100     EXIT.
088200 
088300 900-PRINT-SUMMARY.
088400     MOVE WS-TODAY-CCYY   TO RPT-CCYY.
088500     MOVE WS-TODAY-MM-OUT TO RPT-MM.
088600     MOVE WS-TODAY-DD-OUT TO RPT-DD.
088700     MOVE WS-RPT-HEADER1 TO STATRPT-RECORD.
088800     WRITE STATRPT-RECORD AFTER TOP-OF-FORM.
088900     IF YEAR-FILTER-GIVEN
089000         MOVE WS-YEAR-FILTER TO RPT-YEAR-FILTER-OUT
089100     END-IF.
089200     MOVE WS-RPT-HEADER2 TO STATRPT-RECORD.
089300     WRITE STATRPT-RECORD AFTER 1.
089400     PERFORM 910-PRINT-SECTION1 THRU 910-EXIT.
089500     PERFORM 915-SORT-DAILY-TABLE THRU 915-EXIT.
089600     PERFORM 920-PRINT-SECTION2 THRU 920-EXIT.
089700     PERFORM 930-PRINT-SECTION3 THRU 930-EXIT.
089800     PERFORM 940-PRINT-SECTION4 THRU 940-EXIT.
089900     PERFORM 950-PRINT-SECTION5 THRU 950-EXIT.
090000 900-EXIT.
090100     EXIT.
090200 
090300 910-PRINT-SECTION1.
090400     MOVE 'SECTION 1 - OVERALL TOTALS' TO RPT-SECT-TITLE-TEXT.
090500     MOVE WS-RPT-SECT-TITLE TO STATRPT-RECORD.
090600     WRITE STATRPT-RECORD AFTER 2.
090700     MOVE WS-TOTAL-MINUTES TO RPT-S1-TOTAL-MIN.
090800     MOVE WS-RPT-SECT1-LINE1 TO STATRPT-RECORD.
090900     WRITE STATRPT-RECORD AFTER 1.
091000     MOVE WS-BOOKS-FINISHED-COUNT TO RPT-S1-BOOKS-FIN.
091100     MOVE WS-RPT-SECT1-LINE2 TO STATRPT-RECORD.
091200     WRITE STATRPT-RECORD AFTER 1.
091300     MOVE WS-BOOKS-READ-COUNT TO RPT-S1-BOOKS-YR.
091400     MOVE WS-RPT-SECT1-LINE3 TO STATRPT-RECORD.
091500     WRITE STATRPT-RECORD AFTER 1.
091600     MOVE WS-CURRENT-STREAK TO RPT-S1-CUR-STREAK.
091700     MOVE WS-RPT-SECT1-LINE4 TO STATRPT-RECORD.
091800     WRITE STATRPT-RECORD AFTER 1.
091900     MOVE WS-MAX-STREAK TO RPT-S1-MAX-STREAK.
092000     MOVE WS-RPT-SECT1-LINE5 TO STATRPT-RECORD.
092100     WRITE STATRPT-RECORD AFTER 1.
092200     IF NOT YEAR-FILTER-GIVEN
092300         GO TO 910-EXIT
092400     END-IF.
092500     MOVE WS-HOURS TO RPT-S1-HOURS.
092600     MOVE WS-RPT-SECT1-EXTRA1 TO STATRPT-RECORD.
092700     WRITE STATRPT-RECORD AFTER 1.
092800     MOVE WS-AVG-PER-DAY TO RPT-S1-AVGDAY.
092900     MOVE WS-RPT-SECT1-EXTRA2 TO STATRPT-RECORD.
093000     WRITE STATRPT-RECORD AFTER 1.
093100     MOVE WS-MAX-SESSION-MINUTES TO RPT-S1-LONGEST.
093200     MOVE WS-RPT-SECT1-EXTRA3 TO STATRPT-RECORD.
093300     WRITE STATRPT-RECORD AFTER 1.
093400     IF WS-TS-TABLE-SIZE = 0
093500         GO TO 910-EXIT
093600     END-IF.
093700     MOVE WS-RPT-SECT1-TOP5-HDR TO STATRPT-RECORD.
093800     WRITE STATRPT-RECORD AFTER 1.
093900     PERFORM 911-PRINT-TOP5-LINE THRU 911-EXIT
094000             VARYING WS-COMPARE-IDX FROM 1 BY 1
094100             UNTIL WS-COMPARE-IDX > 5
094200                OR WS-COMPARE-IDX > WS-TS-TABLE-SIZE.
094300 910-EXIT.
094400     EXIT.
094500 
094600 911-PRINT-TOP5-LINE.
094700     MOVE WS-COMPARE-IDX TO RPT-T5-RANK.
094800     PERFORM 912-LOOKUP-TITLE-BY-ID THRU 912-EXIT.
094900     MOVE WS-TS-VALUE(WS-COMPARE-IDX) TO RPT-T5-MINUTES.
095000     MOVE WS-RPT-TOP5-DETAIL TO STATRPT-RECORD.
095100     WRITE STATRPT-RECORD AFTER 1.
095200 911-EXIT.
095300     EXIT.
095400 
095500 912-LOOKUP-TITLE-BY-ID.
095600     MOVE SPACES TO RPT-T5-TITLE.
095700     SEARCH ALL WS-BK-ENTRY
095800         AT END
095900             MOVE SPACES TO RPT-T5-TITLE
096000         WHEN WS-BK-ID(BK-IDX) =
096100                 WS-TS-KEY-BOOK-ID(WS-COMPARE-IDX)
096200             MOVE WS-BK-TITLE(BK-IDX) TO RPT-T5-TITLE
096300     END-SEARCH.
096400 912-EXIT.
096500     EXIT.
096600 
096700 915-SORT-DAILY-TABLE.
096800     IF WS-DL-COUNT < 2
096900         GO TO 915-EXIT
097000     END-IF.
097100     MOVE 'Y' TO WS-DID-SWAP-SW.
097200 915-PASS.
097300     IF NOT A-SWAP-WAS-MADE
097400         GO TO 915-EXIT
097500     END-IF.
097600     MOVE 'N' TO WS-DID-SWAP-SW.
097700     PERFORM 916-COMPARE-PAIR THRU 916-EXIT
097800             VARYING DL-IDX FROM 1 BY 1
097900             UNTIL DL-IDX > WS-DL-COUNT - 1.
098000     GO TO 915-PASS.
098100 915-EXIT.
098200     EXIT.
098300 
098400 916-COMPARE-PAIR.
098500     IF WS-DL-DATE(DL-IDX) > WS-DL-DATE(DL-IDX + 1)
098600         MOVE WS-DL-DATE(DL-IDX)    TO WS-SWAP-DATE
098700         MOVE WS-DL-MINUTES(DL-IDX) TO WS-SWAP-MINUTES
098800         MOVE WS-DL-DATE(DL-IDX + 1)    TO
098900                 WS-DL-DATE(DL-IDX)
099000         MOVE WS-DL-MINUTES(DL-IDX + 1) TO
099100                 WS-DL-MINUTES(DL-IDX)
099200         MOVE WS-SWAP-DATE     TO WS-DL-DATE(DL-IDX + 1)
099300         MOVE WS-SWAP-MINUTES  TO WS-DL-MINUTES(DL-IDX + 1)
099400         MOVE 'Y' TO WS-DID-SWAP-SW
099500     END-IF.
099600 916-EXIT.
099700     EXIT.
099800 
099900 920-PRINT-SECTION2.
100000     MOVE 'SECTION 2 - DAILY TOTALS' TO RPT-SECT-TITLE-TEXT.
100100     MOVE WS-RPT-SECT-TITLE TO STATRPT-RECORD.
100200     WRITE STATRPT-RECORD AFTER 2.
100300     MOVE WS-RPT-SECT2-HDR TO STATRPT-RECORD.
100400     WRITE STATRPT-RECORD AFTER 1.
100500     IF WS-DL-COUNT = 0
100600         GO TO 920-EXIT
100700     END-IF.
100800     PERFORM 921-PRINT-DAILY-LINE THRU 921-EXIT
100900             VARYING DL-IDX FROM 1 BY 1
101000             UNTIL DL-IDX > WS-DL-COUNT.
101100 920-EXIT.
101200     EXIT.
101300 
101400 921-PRINT-DAILY-LINE.
101500     MOVE WS-DL-DATE(DL-IDX)    TO RPT-S2-DATE.
101600     MOVE WS-DL-MINUTES(DL-IDX) TO RPT-S2-MINUTES.
101700     MOVE WS-RPT-SECT2-DETAIL TO STATRPT-RECORD.
101800     WRITE STATRPT-RECORD AFTER 1.
101900 921-EXIT.
102000     EXIT.
102100 
102200 930-PRINT-SECTION3.
102300     MOVE 'SECTION 3 - PER-BOOK TOTALS' TO RPT-SECT-TITLE-TEXT.
102400     MOVE WS-RPT-SECT-TITLE TO STATRPT-RECORD.
102500     WRITE STATRPT-RECORD AFTER 2.
102600     MOVE WS-RPT-SECT3-HDR TO STATRPT-RECORD.
102700     WRITE STATRPT-RECORD AFTER 1.
102800     IF WS-BK-COUNT = 0
102900         GO TO 930-EXIT
103000     END-IF.
103100     PERFORM 931-PRINT-BOOK-LINE THRU 931-EXIT
103200             VARYING BK-IDX FROM 1 BY 1
103300             UNTIL BK-IDX > WS-BK-COUNT.
103400 930-EXIT.
103500     EXIT.
103600 
103700 931-PRINT-BOOK-LINE.
103800     IF WS-BS-COUNT(BK-IDX) = 0
103900         GO TO 931-EXIT
104000     END-IF.
104100     MOVE WS-BK-ID(BK-IDX)    TO RPT-S3-BOOK-ID.
104200     MOVE WS-BK-TITLE(BK-IDX) TO RPT-S3-TITLE.
104300     MOVE WS-BK-AUTHOR(BK-IDX)(1:20) TO RPT-S3-AUTHOR.
104400     MOVE WS-BS-MINUTES(BK-IDX) TO RPT-S3-MINUTES.
104500     IF BK-IDX = WS-MOST-BOOK-IDX
104600         MOVE '<== MOST READ' TO RPT-S3-FLAG
104700     ELSE
104800         MOVE SPACES TO RPT-S3-FLAG
104900     END-IF.
105000     MOVE WS-RPT-SECT3-DETAIL TO STATRPT-RECORD.
105100     WRITE STATRPT-RECORD AFTER 1.
105200 931-EXIT.
105300     EXIT.
105400 
105500 940-PRINT-SECTION4.
105600     MOVE 'SECTION 4 - MOST-READ AUTHOR' TO
105700             RPT-SECT-TITLE-TEXT.
105800     MOVE WS-RPT-SECT-TITLE TO STATRPT-RECORD.
105900     WRITE STATRPT-RECORD AFTER 2.
106000     IF WS-MOST-AUTH-IDX = 0
106100         MOVE SPACES TO RPT-S4-AUTHOR
106200         MOVE 0      TO RPT-S4-MINUTES
106300     ELSE
106400         MOVE WS-AU-NAME(WS-MOST-AUTH-IDX)  TO RPT-S4-AUTHOR
106500         MOVE WS-AU-MINUTES(WS-MOST-AUTH-IDX) TO
106600                 RPT-S4-MINUTES
106700     END-IF.
106800     MOVE WS-RPT-SECT4-LINE TO STATRPT-RECORD.
106900     WRITE STATRPT-RECORD AFTER 1.
107000 940-EXIT.
107100     EXIT.
107200 
107300 950-PRINT-SECTION5.
107400     MOVE 'SECTION 5 - BOOKS FINISHED PER YEAR' TO
107500             RPT-SECT-TITLE-TEXT.
107600     MOVE WS-RPT-SECT-TITLE TO STATRPT-RECORD.
107700     WRITE STATRPT-RECORD AFTER 2.
107800     MOVE WS-RPT-SECT5-HDR TO STATRPT-RECORD.
107900     WRITE STATRPT-RECORD AFTER 1.
108000     IF WS-YR-COUNT = 0
108100         GO TO 950-EXIT
108200     END-IF.
108300     PERFORM 951-PRINT-YEAR-LINE THRU 951-EXIT
108400             VARYING YR-IDX FROM 1 BY 1
108500             UNTIL YR-IDX > WS-YR-COUNT.
108600 950-EXIT.
108700     EXIT.
108800 
108900 951-PRINT-YEAR-LINE.
109000     MOVE WS-YR-YEAR(YR-IDX)       TO RPT-S5-YEAR.
109100     MOVE WS-YR-BOOK-COUNT(YR-IDX) TO RPT-S5-COUNT.
109200     MOVE WS-RPT-SECT5-DETAIL TO STATRPT-RECORD.
109300     WRITE STATRPT-RECORD AFTER 1.
109400 951-EXIT.
109500     EXIT.
109600 
109700 990-CLOSE-FILES.
109800     CLOSE BOOKMSTR-IN
109900           SESSMSTR-IN
110000           STATPARM
110100           STATRPT.
110200 990-EXIT.
110300     EXIT.
