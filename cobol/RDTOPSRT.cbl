000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE READING TRACKER PROJECT*
000300* ALL RIGHTS RESERVED                                         *
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    RDTOPSRT.
000700 AUTHOR.        R J KOWALSKI.
000800 INSTALLATION.  READING TRACKER PROJECT.
000900 DATE-WRITTEN.  06/11/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200***************************************************************
001300*    RDTOPSRT DOES AN IN-PLACE DESCENDING INSERTION SORT OF   *
001400*    A MINUTES-TABLE, CARRYING A PARALLEL KEY-TABLE (BOOK ID, *
001500*    AUTHOR SUBSCRIPT OR WHATEVER THE CALLER IS RANKING)      *
001600*    ALONG FOR THE RIDE.  CALLED BY RDSTATS AND RDWRAP TO GET *
001700*    THE TOP-N BOOKS, TOP-N AUTHORS AND TOP-N LONGEST-IN-     *
001800*    PROGRESS BOOKS - THE CALLER JUST TAKES THE FIRST N SLOTS *
001900*    OF THE SORTED TABLE.                                     *
002000*                                                              *
002100*    THIS IS THE SAME INSERTION-WALK TECHNIQUE AS THE OLD     *
002200*    ADSORT ARRAY-SORT ROUTINE, TURNED AROUND TO SORT HIGH TO *
002300*    LOW AND TO CARRY A SECOND, PARALLEL ARRAY.                *
002400***************************************************************
002500*    CHANGE LOG                                                *
002600*    -----------                                               *
002700*    06/11/94  RJK  ORIGINAL - ADAPTED FROM THE ADSORT ARRAY   *
002800*                   INSERTION SORT FOR THE REPORTING PROJECT   *
002900*    01/09/97  RJK  CARRY A KEY-TABLE ALONGSIDE THE VALUE      *
003000*                   TABLE PER RQ-0450 (TOP-N AUTHOR RANKING)   *
003100*    08/30/02  DPS  RAISED TS-MAX-ENTRIES FROM 200 TO 500      *
003200*    04/02/98  DPS  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE *
003220*    05/06/20  DPS  ADDED TS-SHIFT-COUNT (77-LEVEL) TO TALLY    *
003240*                   INSERTION-SORT SHIFTS FOR PERFORMANCE       *
003260*                   TUNING WORK UNDER RQ-1319                   *
003300***************************************************************
003400 
003500 ENVIRONMENT DIVISION.
003510 CONFIGURATION SECTION.
003520 SOURCE-COMPUTER.  IBM-370.
003530 OBJECT-COMPUTER.  IBM-370.
003540 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900
003950 77  TS-SHIFT-COUNT              PIC S9(9)     COMP  VALUE 0.
003970
004000 01  TS-WORK-VARIABLES.
004100     05  TS-INSERT-VALUE         PIC S9(9)     COMP.
004110     05  TS-INSERT-VALUE-X REDEFINES TS-INSERT-VALUE
004115             PIC X(04).
004200     05  TS-INSERT-KEY           PIC X(40).
004210     05  TS-INSERT-KEY-R REDEFINES TS-INSERT-KEY.
004220         10  TS-INSERT-KEY-CHAR  PIC X OCCURS 40 TIMES.
004300     05  TS-MOVE-FROM            PIC S9(9)     COMP.
004400     05  TS-INSERT-TO            PIC S9(9)     COMP.
004410 01  TS-WORK-VARIABLES-R REDEFINES TS-WORK-VARIABLES.
004415     05  FILLER                  PIC X(52).
004500
004600 LINKAGE SECTION.
004700 01  TS-TABLE-SIZE               PIC S9(9)     COMP.
004800 01  TS-VALUE-TABLE.
004900     05  TS-VALUE                PIC S9(9)     COMP
005000             OCCURS 0 TO 500 TIMES DEPENDING ON TS-TABLE-SIZE.
005100 01  TS-KEY-TABLE.
005200     05  TS-KEY                  PIC X(40)
005300             OCCURS 0 TO 500 TIMES DEPENDING ON TS-TABLE-SIZE.
005400 
005500 PROCEDURE DIVISION USING TS-TABLE-SIZE, TS-VALUE-TABLE,
005600             TS-KEY-TABLE.
005700 
005800 000-MAIN.
005900     PERFORM 100-INSERT-ONE THRU 100-EXIT
006000             VARYING TS-MOVE-FROM FROM 2 BY 1
006100             UNTIL TS-MOVE-FROM > TS-TABLE-SIZE.
006200     GOBACK.
006300 
006400 100-INSERT-ONE.
006500     MOVE TS-VALUE(TS-MOVE-FROM) TO TS-INSERT-VALUE.
006600     MOVE TS-KEY(TS-MOVE-FROM)   TO TS-INSERT-KEY.
006700     COMPUTE TS-INSERT-TO = TS-MOVE-FROM - 1.
006800     PERFORM 110-SHIFT-DOWN THRU 110-EXIT.
006900     MOVE TS-INSERT-VALUE TO TS-VALUE(TS-INSERT-TO + 1).
007000     MOVE TS-INSERT-KEY   TO TS-KEY(TS-INSERT-TO + 1).
007100 100-EXIT.
007200     EXIT.
007300 
007400 110-SHIFT-DOWN.
007500     IF TS-INSERT-TO <= 0
007600         GO TO 110-EXIT
007700     END-IF.
007800     IF TS-VALUE(TS-INSERT-TO) >= TS-INSERT-VALUE
007900         GO TO 110-EXIT
008000     END-IF.
008100     MOVE TS-VALUE(TS-INSERT-TO) TO TS-VALUE(TS-INSERT-TO + 1).
008200     MOVE TS-KEY(TS-INSERT-TO)   TO TS-KEY(TS-INSERT-TO + 1).
008250     ADD 1 TO TS-SHIFT-COUNT.
008300     COMPUTE TS-INSERT-TO = TS-INSERT-TO - 1.
008400     GO TO 110-SHIFT-DOWN.
008500 110-EXIT.
008600     EXIT.
