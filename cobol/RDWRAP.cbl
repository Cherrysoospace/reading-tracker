000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE READING TRACKER PROJECT*
000300* ALL RIGHTS RESERVED                                         *
000400***************************************************************
000500* PROGRAM:  RDWRAP                                            *
000600*                                                              *
000700* BUILDS THE YEAR-END "WRAPPED" REPORT FOR ONE CALENDAR YEAR,  *
000800* TAKEN FROM A ONE-CARD PARAMETER FILE (WRAPPRM).  UNLIKE       *
000900* RDSTATS, EVERY SECTION OF THIS REPORT IS SCOPED TO A SINGLE   *
001000* YEAR - THE YEAR CARD IS REQUIRED, NOT OPTIONAL.               *
001100***************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    RDWRAP.
001400 AUTHOR.        R J KOWALSKI.
001500 INSTALLATION.  READING TRACKER PROJECT.
001600 DATE-WRITTEN.  11/02/09.
001700 DATE-COMPILED.
001800 SECURITY.      NON-CONFIDENTIAL.
001900***************************************************************
002000*    CHANGE LOG                                                *
002100*    -----------                                               *
002200*    11/02/09  RJK  ORIGINAL - GENERAL STATS AND PROTAGONIST    *
002300*                   BOOK SECTIONS ONLY                          *
002400*    07/19/10  RJK  ADDED AUTHOR-STATS AND READING-HABITS       *
002500*                   SECTIONS PER RQ-0812                        *
002600*    04/09/98  DPS  Y2K REVIEW - TODAY'S DATE NOW BUILT WITH A  *
002700*                   FOUR-DIGIT CENTURY, SEE 150-GET-TODAY       *
002800*    09/02/13  LDM  ADDED BIGGEST-READING-DAY AND READING-      *
002900*                   STATUS SECTIONS PER RQ-1350                 *
003000*    05/14/18  TWH  ADDED READER-PERSONALITY CLASSIFICATION     *
003100*                   PER RQ-1600                                 *
003200*    11/21/21  LDM  TOP-3 AUTHORS AND TOP-3 LONGEST-IN-PROGRESS *
003300*                   NOW VIA RDTOPSRT INSTEAD OF PRINTING JUST   *
003400*                   THE SINGLE WINNER, PER RQ-1755              *
003420*    02/03/21  DPS  ALL HOURS/AVG-SESSION/PERCENTAGE FIELDS      *
003440*                   REPACKED AS PACKED-DECIMAL WITH A REAL       *
003460*                   DECIMAL POINT INSTEAD OF THE OLD TIMES-TEN   *
003480*                   / TIMES-A-THOUSAND INTEGER TRICK - THE       *
003500*                   800-PERSONALITY THRESHOLDS ARE UNCHANGED,    *
003520*                   JUST RE-EXPRESSED AS DECIMAL LITERALS, PER   *
003540*                   RQ-1744                                     *
003560***************************************************************
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT BOOKMSTR-IN  ASSIGN TO BOOKIN
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WS-BKIN-STATUS.
004900 
005000     SELECT SESSMSTR-IN  ASSIGN TO SESSIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WS-SSIN-STATUS.
005300 
005400     SELECT WRAPPRM      ASSIGN TO WRAPPRM
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WS-WRAPPRM-STATUS.
005700 
005800     SELECT WRAPRPT      ASSIGN TO WRAPRPT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-WRAPRPT-STATUS.
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400 
006500 FD  BOOKMSTR-IN
006600     RECORDING MODE IS F.
006700 COPY BOOKREC.
006800 
006900 FD  SESSMSTR-IN
007000     RECORDING MODE IS F.
007100 COPY SESSREC.
007200 
007300 FD  WRAPPRM
007400     RECORDING MODE IS F.
007500 01  WRAPPRM-RECORD.
007600     05  WPM-YEAR                PIC X(04).
007700     05  FILLER                  PIC X(06).
007800 
007900 FD  WRAPRPT
008000     RECORDING MODE IS F.
008100 01  WRAPRPT-RECORD              PIC X(132).
008200 
008300 WORKING-STORAGE SECTION.
008400 
008500 01  WS-FILE-STATUS-CODES.
008600     05  WS-BKIN-STATUS          PIC X(02)  VALUE SPACES.
008700     05  WS-SSIN-STATUS          PIC X(02)  VALUE SPACES.
008800     05  WS-WRAPPRM-STATUS       PIC X(02)  VALUE SPACES.
008900     05  WS-WRAPRPT-STATUS       PIC X(02)  VALUE SPACES.
009000     05  FILLER                  PIC X(04)  VALUE SPACES.
009100 
009200 01  WS-SWITCHES.
009300     05  WS-BKIN-EOF-SW          PIC X      VALUE 'N'.
009400         88  BKIN-EOF                VALUE 'Y'.
009500     05  WS-SSIN-EOF-SW          PIC X      VALUE 'N'.
009600         88  SSIN-EOF                VALUE 'Y'.
009700     05  WS-FOUND-SW             PIC X      VALUE 'N'.
009800         88  ENTRY-WAS-FOUND         VALUE 'Y'.
009900     05  WS-HAVE-FASTEST-SW      PIC X      VALUE 'N'.
010000         88  HAVE-A-FASTEST-BOOK     VALUE 'Y'.
010100     05  WS-HAVE-SLOWEST-SW      PIC X      VALUE 'N'.
010200         88  HAVE-A-SLOWEST-BOOK     VALUE 'Y'.
010300     05  FILLER                  PIC X(03)  VALUE SPACES.
010400 
010500 01  WS-DATE-WORK.
010600     05  WS-TODAY-6              PIC 9(06).
010700     05  WS-CENTURY-WINDOW       PIC 9(02)  VALUE 20.
010800     05  WS-TODAY-10.
010900         10  WS-TODAY-CCYY       PIC 9(04).
011000         10  FILLER              PIC X      VALUE '-'.
011100         10  WS-TODAY-MM-OUT     PIC 99.
011200         10  FILLER              PIC X      VALUE '-'.
011300         10  WS-TODAY-DD-OUT     PIC 99.
011400 01  WS-TODAY-6-R REDEFINES WS-DATE-WORK.
011500     05  WS-TODAY-YY             PIC 99.
011600     05  WS-TODAY-MM             PIC 99.
011700     05  WS-TODAY-DD             PIC 99.
011800     05  FILLER                  PIC X(12).
011900 
012000 01  WS-YEAR-FILTER              PIC X(04)  VALUE SPACES.
012100 
012200 01  WS-ACCUMULATORS.
012300     05  WS-YEAR-TOTAL-MINUTES   PIC S9(9)  COMP  VALUE 0.
012400     05  WS-YEAR-SESSION-COUNT   PIC S9(9)  COMP  VALUE 0.
012500     05  WS-DISTINCT-DAYS-YEAR   PIC S9(9)  COMP  VALUE 0.
012600     05  WS-AVG-PER-DAY-INT      PIC S9(9)  COMP  VALUE 0.
012700     05  WS-LONGEST-STREAK-YEAR  PIC S9(9)  COMP  VALUE 0.
012800     05  WS-HOURS                PIC S9(6)V9  COMP-3  VALUE 0.
012900     05  WS-AVG-SESSION-INT      PIC S9(9)  COMP  VALUE 0.
013000     05  WS-AVG-SESSION-DEC      PIC S9(5)V9  COMP-3  VALUE 0.
013100     05  WS-SHORT-COUNT          PIC S9(9)  COMP  VALUE 0.
013200     05  WS-MEDIUM-COUNT         PIC S9(9)  COMP  VALUE 0.
013300     05  WS-LONG-COUNT           PIC S9(9)  COMP  VALUE 0.
013400     05  WS-SHORT-PCT            PIC S9(3)V9  COMP-3  VALUE 0.
013500     05  WS-MEDIUM-PCT           PIC S9(3)V9  COMP-3  VALUE 0.
013600     05  WS-LONG-PCT             PIC S9(3)V9  COMP-3  VALUE 0.
013700     05  WS-BEST-MONTH-IDX       PIC S9(9)  COMP  VALUE 0.
013800     05  WS-BEST-MONTH-MINUTES   PIC S9(9)  COMP  VALUE 0.
013900     05  WS-BEST-MONTH-HOURS     PIC S9(6)V9  COMP-3  VALUE 0.
014000     05  WS-FAVORITE-DOW-IDX     PIC S9(9)  COMP  VALUE 0.
014100     05  WS-FAVORITE-DOW-COUNT   PIC S9(9)  COMP  VALUE 0.
014200     05  WS-BIGGEST-DAY-IDX      PIC S9(9)  COMP  VALUE 0.
014300     05  WS-BIGGEST-DAY-MINUTES  PIC S9(9)  COMP  VALUE 0.
014400     05  WS-BIGGEST-DAY-HOURS    PIC S9(6)V9  COMP-3  VALUE 0.
014500     05  WS-FINISHED-IN-YEAR     PIC S9(9)  COMP  VALUE 0.
014600     05  WS-STARTED-IN-YEAR      PIC S9(9)  COMP  VALUE 0.
014700     05  WS-CURRENTLY-READING    PIC S9(9)  COMP  VALUE 0.
014800     05  WS-COMPLETION-PCT       PIC S9(3)V9  COMP-3  VALUE 0.
014900     05  WS-FASTEST-DAYS         PIC S9(9)  COMP  VALUE 0.
015000     05  WS-SLOWEST-DAYS         PIC S9(9)  COMP  VALUE 0.
015100     05  WS-MOST-MIN-BOOK-IDX    PIC S9(9)  COMP  VALUE 0.
015200     05  WS-MOST-MIN-MINUTES     PIC S9(9)  COMP  VALUE 0.
015300     05  WS-MOST-SESS-BOOK-IDX   PIC S9(9)  COMP  VALUE 0.
015400     05  WS-MOST-SESS-COUNT      PIC S9(9)  COMP  VALUE 0.
015500     05  WS-FASTEST-BOOK-IDX     PIC S9(9)  COMP  VALUE 0.
015600     05  WS-SLOWEST-BOOK-IDX     PIC S9(9)  COMP  VALUE 0.
015700     05  WS-MOST-AUTH-IDX        PIC S9(9)  COMP  VALUE 0.
015800     05  WS-MOST-AUTH-MINUTES    PIC S9(9)  COMP  VALUE 0.
015900     05  WS-MOST-AUTH-HOURS      PIC S9(6)V9  COMP-3  VALUE 0.
016000     05  WS-COMPARE-IDX          PIC S9(9)  COMP  VALUE 0.
016010     05  FILLER                  PIC X(01)  VALUE SPACES.
016100 01  WS-PERSONALITY-CODE         PIC X(17)  VALUE SPACES.
016200 01  WS-PERSONALITY-DESC         PIC X(60)  VALUE SPACES.
016300 
016400 01  WS-BOOK-TABLE.
016500     05  WS-BK-COUNT             PIC S9(9)  COMP  VALUE 0.
016600     05  FILLER                  PIC X(01)  VALUE SPACES.
016700     05  WS-BK-ENTRY OCCURS 0 TO 2000 TIMES
016800                 DEPENDING ON WS-BK-COUNT
016900                 ASCENDING KEY IS WS-BK-ID
017000                 INDEXED BY BK-IDX.
017100         10  WS-BK-ID            PIC 9(05).
017200         10  WS-BK-TITLE         PIC X(40).
017300         10  WS-BK-AUTHOR        PIC X(30).
017400         10  WS-BK-START-DATE    PIC X(10).
017500         10  WS-BK-END-DATE      PIC X(10).
017600         10  WS-BK-STATUS        PIC X(10).
017700         10  FILLER              PIC X(02)  VALUE SPACES.
017800 
017900 01  WS-SESSION-TABLE.
018000     05  WS-SS-COUNT             PIC S9(9)  COMP  VALUE 0.
018100     05  FILLER                  PIC X(01)  VALUE SPACES.
018200     05  WS-SS-ENTRY OCCURS 0 TO 4000 TIMES
018300                 DEPENDING ON WS-SS-COUNT
018400                 INDEXED BY SS-IDX.
018500         10  WS-SS-BOOK-ID       PIC 9(05).
018600         10  WS-SS-DATE          PIC X(10).
018700         10  WS-SS-MINUTES       PIC 9(04).
018800         10  FILLER              PIC X(02)  VALUE SPACES.
018900 
019000*    PARALLEL TO WS-BOOK-TABLE - MINUTES AND SESSION COUNT
019100*    FOR THIS BOOK WITHIN THE WRAPPED YEAR ONLY.
019200 01  WS-BOOKSTAT-TABLE.
019300     05  WS-BS-ENTRY OCCURS 2000 TIMES
019400                 INDEXED BY BS-IDX.
019500         10  WS-BS-MINUTES       PIC S9(9) COMP VALUE 0.
019600         10  WS-BS-COUNT         PIC S9(9) COMP VALUE 0.
019610         10  FILLER              PIC X(01) VALUE SPACES.
019700
019800 01  WS-AUTHOR-TABLE.
019900     05  WS-AU-COUNT             PIC S9(9)  COMP  VALUE 0.
020000     05  FILLER                  PIC X(01)  VALUE SPACES.
020100     05  WS-AU-ENTRY OCCURS 0 TO 500 TIMES
020200                 DEPENDING ON WS-AU-COUNT
020300                 INDEXED BY AU-IDX.
020400         10  WS-AU-NAME          PIC X(30).
020500         10  WS-AU-MINUTES       PIC S9(9)  COMP.
020600         10  FILLER              PIC X(02)  VALUE SPACES.
020700 
020800 01  WS-DAILY-TABLE.
020900     05  WS-DL-COUNT             PIC S9(9)  COMP  VALUE 0.
021000     05  FILLER                  PIC X(01)  VALUE SPACES.
021100     05  WS-DL-ENTRY OCCURS 0 TO 4000 TIMES
021200                 DEPENDING ON WS-DL-COUNT
021300                 INDEXED BY DL-IDX.
021400         10  WS-DL-DATE          PIC X(10).
021500         10  WS-DL-MINUTES       PIC S9(9)  COMP.
021600         10  WS-DL-SESS-COUNT    PIC S9(9)  COMP.
021700 
021800 01  WS-DISTINCT-DATE-TABLE.
021900     05  WS-DD-COUNT             PIC S9(9)  COMP  VALUE 0.
022000     05  FILLER                  PIC X(01)  VALUE SPACES.
022100     05  WS-DD-ENTRY OCCURS 0 TO 4000 TIMES
022200                 DEPENDING ON WS-DD-COUNT
022300                 INDEXED BY DD-IDX.
022400         10  WS-DD-DATE          PIC X(10).
022500         10  WS-DD-DAYNBR        PIC S9(9)  COMP.
022600 
022700 01  WS-WEEKDAY-TABLE.
022800     05  WS-DOW-COUNT OCCURS 7 TIMES PIC S9(9) COMP.
022900     05  FILLER                  PIC X(01)  VALUE SPACES.
023000 
023100 01  WS-MONTH-TABLE.
023200     05  WS-MON-MINUTES OCCURS 12 TIMES PIC S9(9) COMP.
023300     05  FILLER                  PIC X(01)  VALUE SPACES.
023400 
023500 01  WS-WEEKDAY-NAME-TABLE.
023600     05  FILLER                  PIC X(09) VALUE 'MONDAY   '.
023700     05  FILLER                  PIC X(09) VALUE 'TUESDAY  '.
023800     05  FILLER                  PIC X(09) VALUE 'WEDNESDAY'.
023900     05  FILLER                  PIC X(09) VALUE 'THURSDAY '.
024000     05  FILLER                  PIC X(09) VALUE 'FRIDAY   '.
024100     05  FILLER                  PIC X(09) VALUE 'SATURDAY '.
024200     05  FILLER                  PIC X(09) VALUE 'SUNDAY   '.
024300 01  WS-WEEKDAY-NAME-R REDEFINES WS-WEEKDAY-NAME-TABLE.
024400     05  WS-WEEKDAY-NAME OCCURS 7 TIMES PIC X(09).
024500 
024600 01  WS-MONTH-NAME-TABLE.
024700     05  FILLER                  PIC X(09) VALUE 'JANUARY  '.
024800     05  FILLER                  PIC X(09) VALUE 'FEBRUARY '.
024900     05  FILLER                  PIC X(09) VALUE 'MARCH    '.
025000     05  FILLER                  PIC X(09) VALUE 'APRIL    '.
025100     05  FILLER                  PIC X(09) VALUE 'MAY      '.
025200     05  FILLER                  PIC X(09) VALUE 'JUNE     '.
025300     05  FILLER                  PIC X(09) VALUE 'JULY     '.
025400     05  FILLER                  PIC X(09) VALUE 'AUGUST   '.
025500     05  FILLER                  PIC X(09) VALUE 'SEPTEMBER'.
025600     05  FILLER                  PIC X(09) VALUE 'OCTOBER  '.
025700     05  FILLER                  PIC X(09) VALUE 'NOVEMBER '.
025800     05  FILLER                  PIC X(09) VALUE 'DECEMBER '.
025900 01  WS-MONTH-NAME-R REDEFINES WS-MONTH-NAME-TABLE.
026000     05  WS-MONTH-NAME OCCURS 12 TIMES PIC X(09).
026100 
026200 01  WS-WORK-FIELDS.
026300     05  WS-MM-NUM               PIC 9(02).
026400     05  WS-SWAP-DATE            PIC X(10).
026500     05  WS-SWAP-MINUTES         PIC S9(9)  COMP.
026600     05  WS-SWAP-SESS-COUNT      PIC S9(9)  COMP.
026700     05  WS-DID-SWAP-SW          PIC X      VALUE 'N'.
026800         88  A-SWAP-WAS-MADE         VALUE 'Y'.
026810     05  FILLER                  PIC X(01)  VALUE SPACES.
026900 
027000 77  WS-CD-DATE-IN                PIC X(10).
027100 77  WS-CD-DAY-NUMBER             PIC S9(9)  COMP.
027200 77  WS-CD-DAY-OF-WEEK            PIC 9(01).
027300 77  WS-CD-RETURN-CODE            PIC 9(01).
027400 77  WS-CD-DATE-IN-2              PIC X(10).
027500 77  WS-CD-DAY-NUMBER-2           PIC S9(9)  COMP.
027600 77  WS-CD-DAY-OF-WEEK-2          PIC 9(01).
027700 77  WS-CD-RETURN-CODE-2          PIC 9(01).
027800
027900 77  WS-TS-TABLE-SIZE             PIC S9(9)  COMP  VALUE 0.
028000 01  WS-TS-VALUE-TABLE.
028100     05  WS-TS-VALUE  OCCURS 0 TO 2000 TIMES
028200                 DEPENDING ON WS-TS-TABLE-SIZE
028300                 PIC S9(9)  COMP.
028400 01  WS-TS-KEY-TABLE.
028500     05  WS-TS-KEY-ENTRY OCCURS 0 TO 2000 TIMES
028600                 DEPENDING ON WS-TS-TABLE-SIZE
028700                 PIC X(40).
028800 
028900 01  WS-RPT-TITLE.
029000     05  FILLER                  PIC X(20) VALUE
029100             'READING WRAPPED FOR '.
029200     05  RPT-TITLE-YEAR          PIC X(04).
029300     05  FILLER                  PIC X(108) VALUE SPACES.
029400 
029500 01  WS-RPT-RUNDATE.
029600     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
029700     05  RPT-MM                  PIC 99.
029800     05  FILLER                  PIC X      VALUE '/'.
029900     05  RPT-DD                  PIC 99.
030000     05  FILLER                  PIC X      VALUE '/'.
030100     05  RPT-CCYY                PIC 9999.
030200     05  FILLER                  PIC X(112) VALUE SPACES.
030300 
030400 01  WS-RPT-BLANK-LINE            PIC X(132) VALUE SPACES.
030500 
030600 01  WS-RPT-SECT-TITLE.
030700     05  RPT-SECT-TITLE-TEXT      PIC X(60).
030800     05  FILLER                   PIC X(72) VALUE SPACES.
030900 
031000 01  WS-RPT-LABEL-NUM.
031100     05  RPT-LN-LABEL             PIC X(30).
031200     05  RPT-LN-VALUE             PIC Z(07)9.
031300     05  FILLER                   PIC X(95) VALUE SPACES.
031400 
031500 01  WS-RPT-LABEL-DEC.
031600     05  RPT-LD-LABEL             PIC X(30).
031700     05  RPT-LD-VALUE             PIC Z(05)9.9.
031800     05  FILLER                   PIC X(96) VALUE SPACES.
031900 
032000 01  WS-RPT-LABEL-TEXT.
032100     05  RPT-LT-LABEL             PIC X(30).
032200     05  RPT-LT-VALUE             PIC X(40).
032300     05  FILLER                   PIC X(62) VALUE SPACES.
032400 
032500 01  WS-RPT-BOOK-LINE.
032600     05  RPT-BL-LABEL             PIC X(24).
032700     05  RPT-BL-TITLE             PIC X(40).
032800     05  FILLER                   PIC X(02) VALUE SPACES.
032900     05  RPT-BL-VALUE             PIC Z(07)9.
033000     05  RPT-BL-UNIT              PIC X(10).
033100     05  FILLER                   PIC X(47) VALUE SPACES.
033200 
033300 01  WS-RPT-RANK-LINE.
033400     05  FILLER                   PIC X(04) VALUE SPACES.
033500     05  RPT-RL-RANK              PIC 9.
033600     05  FILLER                   PIC X(02) VALUE '. '.
033700     05  RPT-RL-NAME              PIC X(40).
033800     05  FILLER                   PIC X(02) VALUE SPACES.
033900     05  RPT-RL-VALUE             PIC Z(07)9.
034000     05  RPT-RL-UNIT              PIC X(08).
034100     05  FILLER                   PIC X(74) VALUE SPACES.
034200 
034300 PROCEDURE DIVISION.
034400 
034500 000-MAIN.
034600     DISPLAY 'RDWRAP STARTING'.
034700     PERFORM 100-INITIALIZE THRU 100-EXIT.
034800     PERFORM 150-LOAD-BOOK-MASTER THRU 150-EXIT.
034900     PERFORM 160-LOAD-SESSION-MASTER THRU 160-EXIT.
035000     PERFORM 170-ACCUMULATE-SESSION THRU 170-EXIT
035100             VARYING SS-IDX FROM 1 BY 1
035200             UNTIL SS-IDX > WS-SS-COUNT.
035300     PERFORM 200-GENERAL-STATS THRU 200-EXIT.
035400     PERFORM 300-PROTAGONIST THRU 300-EXIT.
035500     PERFORM 400-AUTHOR-STATS THRU 400-EXIT.
035600     PERFORM 500-READING-HABITS THRU 500-EXIT.
035700     PERFORM 600-BIGGEST-DAY THRU 600-EXIT.
035800     PERFORM 700-READING-STATUS THRU 700-EXIT.
035900     PERFORM 800-PERSONALITY THRU 800-EXIT.
036000     PERFORM 900-PRINT-WRAPPED THRU 900-EXIT.
036100     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
036200     DISPLAY 'RDWRAP COMPLETE'.
036300     GOBACK.
036400 
036500 100-INITIALIZE.
036600     OPEN INPUT  BOOKMSTR-IN
036700                 SESSMSTR-IN
036800                 WRAPPRM.
036900     OPEN OUTPUT WRAPRPT.
037000     PERFORM 150-GET-TODAY THRU 150-GET-TODAY-EXIT.
037100     READ WRAPPRM
037200         AT END
037300             MOVE SPACES TO WS-YEAR-FILTER
037400         NOT AT END
037500             MOVE WPM-YEAR TO WS-YEAR-FILTER
037600     END-READ.
037700 100-EXIT.
037800     EXIT.
037900 
038000 150-GET-TODAY.
038100     ACCEPT WS-TODAY-6 FROM DATE.
038200     MOVE WS-TODAY-6 TO WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD.
038300     IF WS-TODAY-YY < 50
038400         MOVE 20 TO WS-CENTURY-WINDOW
038500     ELSE
038600         MOVE 19 TO WS-CENTURY-WINDOW
038700     END-IF.
038800     COMPUTE WS-TODAY-CCYY =
038900             (WS-CENTURY-WINDOW * 100) + WS-TODAY-YY.
039000     MOVE WS-TODAY-MM TO WS-TODAY-MM-OUT.
039100     MOVE WS-TODAY-DD TO WS-TODAY-DD-OUT.
039200 150-GET-TODAY-EXIT.
039300     EXIT.
039400 
039500 150-LOAD-BOOK-MASTER.
039600     READ BOOKMSTR-IN
039700         AT END
039800             MOVE 'Y' TO WS-BKIN-EOF-SW
039900         NOT AT END
040000             ADD 1 TO WS-BK-COUNT
040100             SET BK-IDX TO WS-BK-COUNT
040200             MOVE BK-BOOK-ID    TO WS-BK-ID(BK-IDX)
040300             MOVE BK-TITLE      TO WS-BK-TITLE(BK-IDX)
040400             MOVE BK-AUTHOR     TO WS-BK-AUTHOR(BK-IDX)
040500             MOVE BK-START-DATE TO WS-BK-START-DATE(BK-IDX)
040600             MOVE BK-END-DATE   TO WS-BK-END-DATE(BK-IDX)
040700             MOVE BK-STATUS     TO WS-BK-STATUS(BK-IDX)
040800     END-READ.
040900     IF NOT BKIN-EOF
041000         PERFORM 151-LOAD-LOOP THRU 151-EXIT
041100     END-IF.
041200 150-EXIT.
041300     EXIT.
041400 
041500 151-LOAD-LOOP.
041600     READ BOOKMSTR-IN
041700         AT END
041800             MOVE 'Y' TO WS-BKIN-EOF-SW
041900         NOT AT END
042000             ADD 1 TO WS-BK-COUNT
042100             SET BK-IDX TO WS-BK-COUNT
042200             MOVE BK-BOOK-ID    TO WS-BK-ID(BK-IDX)
042300             MOVE BK-TITLE      TO WS-BK-TITLE(BK-IDX)
042400             MOVE BK-AUTHOR     TO WS-BK-AUTHOR(BK-IDX)
042500             MOVE BK-START-DATE TO WS-BK-START-DATE(BK-IDX)
042600             MOVE BK-END-DATE   TO WS-BK-END-DATE(BK-IDX)
042700             MOVE BK-STATUS     TO WS-BK-STATUS(BK-IDX)
042800     END-READ.
042900     IF NOT BKIN-EOF
043000         GO TO 151-LOAD-LOOP
043100     END-IF.
043200 151-EXIT.
043300     EXIT.
043400 
043500 160-LOAD-SESSION-MASTER.
043600     READ SESSMSTR-IN
043700         AT END
043800             MOVE 'Y' TO WS-SSIN-EOF-SW
043900         NOT AT END
044000             ADD 1 TO WS-SS-COUNT
044100             SET SS-IDX TO WS-SS-COUNT
044200             MOVE SS-BOOK-ID       TO WS-SS-BOOK-ID(SS-IDX)
044300             MOVE SS-SESSION-DATE  TO WS-SS-DATE(SS-IDX)
044400             MOVE SS-MINUTES-READ  TO WS-SS-MINUTES(SS-IDX)
044500     END-READ.
044600     IF NOT SSIN-EOF
044700         PERFORM 161-LOAD-LOOP THRU 161-EXIT
044800     END-IF.
044900 160-EXIT.
045000     EXIT.
045100 
045200 161-LOAD-LOOP.
045300     READ SESSMSTR-IN
045400         AT END
045500             MOVE 'Y' TO WS-SSIN-EOF-SW
045600         NOT AT END
045700             ADD 1 TO WS-SS-COUNT
045800             SET SS-IDX TO WS-SS-COUNT
045900             MOVE SS-BOOK-ID       TO WS-SS-BOOK-ID(SS-IDX)
046000             MOVE SS-SESSION-DATE  TO WS-SS-DATE(SS-IDX)
046100             MOVE SS-MINUTES-READ  TO WS-SS-MINUTES(SS-IDX)
046200     END-READ.
046300     IF NOT SSIN-EOF
046400         GO TO 161-LOAD-LOOP
046500     END-IF.
046600 161-EXIT.
046700     EXIT.
046800 
046900*    ONE PASS OVER ALL SESSIONS.  SESSIONS OUTSIDE THE WRAPPED
047000*    YEAR ARE SKIPPED ENTIRELY - EVERYTHING IN THIS PROGRAM IS
047100*    SCOPED TO WS-YEAR-FILTER.
047200 170-ACCUMULATE-SESSION.
047300     IF WS-SS-DATE(SS-IDX)(1:4) NOT = WS-YEAR-FILTER
047400         GO TO 170-EXIT
047500     END-IF.
047600     ADD WS-SS-MINUTES(SS-IDX) TO WS-YEAR-TOTAL-MINUTES.
047700     ADD 1 TO WS-YEAR-SESSION-COUNT.
047800     PERFORM 171-FIND-OR-ADD-DAILY THRU 171-EXIT.
047900     PERFORM 172-FIND-OR-ADD-DISTINCT THRU 172-EXIT.
048000     EVALUATE TRUE
048100         WHEN WS-SS-MINUTES(SS-IDX) < 20
048200             ADD 1 TO WS-SHORT-COUNT
048300         WHEN WS-SS-MINUTES(SS-IDX) <= 45
048400             ADD 1 TO WS-MEDIUM-COUNT
048500         WHEN OTHER
048600             ADD 1 TO WS-LONG-COUNT
048700     END-EVALUATE.
048800     MOVE WS-SS-DATE(SS-IDX) TO WS-CD-DATE-IN.
048900     CALL 'RDCALDAT' USING WS-CD-DATE-IN, WS-CD-DAY-NUMBER,
049000             WS-CD-DAY-OF-WEEK, WS-CD-RETURN-CODE.
049100     ADD 1 TO WS-DOW-COUNT(WS-CD-DAY-OF-WEEK).
049200     MOVE WS-SS-DATE(SS-IDX)(6:2) TO WS-MM-NUM.
049300     ADD WS-SS-MINUTES(SS-IDX) TO WS-MON-MINUTES(WS-MM-NUM).
049400 170-EXIT.
049500     EXIT.
049600 
049700 171-FIND-OR-ADD-DAILY.
049800     MOVE 'N' TO WS-FOUND-SW.
049900     IF WS-DL-COUNT = 0
050000         GO TO 171-ADD-NEW
050100     END-IF.
050200     PERFORM 173-SCAN-DAILY THRU 173-EXIT
050300             VARYING DL-IDX FROM 1 BY 1
050400             UNTIL DL-IDX > WS-DL-COUNT
050500                OR ENTRY-WAS-FOUND.
050600     IF ENTRY-WAS-FOUND
050700         ADD WS-SS-MINUTES(SS-IDX) TO WS-DL-MINUTES(DL-IDX)
050800         ADD 1 TO WS-DL-SESS-COUNT(DL-IDX)
050900         GO TO 171-EXIT
051000     END-IF.
051100 171-ADD-NEW.
051200     ADD 1 TO WS-DL-COUNT.
051300     SET DL-IDX TO WS-DL-COUNT.
051400     MOVE WS-SS-DATE(SS-IDX)    TO WS-DL-DATE(DL-IDX).
051500     MOVE WS-SS-MINUTES(SS-IDX) TO WS-DL-MINUTES(DL-IDX).
051600     MOVE 1                     TO WS-DL-SESS-COUNT(DL-IDX).
051700 171-EXIT.
051800     EXIT.
051900 
052000 172-FIND-OR-ADD-DISTINCT.
052100     MOVE 'N' TO WS-FOUND-SW.
052200     IF WS-DD-COUNT = 0
052300         GO TO 172-ADD-NEW
052400     END-IF.
052500     PERFORM 174-SCAN-DISTINCT THRU 174-EXIT
052600             VARYING DD-IDX FROM 1 BY 1
052700             UNTIL DD-IDX > WS-DD-COUNT
052800                OR ENTRY-WAS-FOUND.
052900     IF ENTRY-WAS-FOUND
053000         GO TO 172-EXIT
053100     END-IF.
053200 172-ADD-NEW.
053300     ADD 1 TO WS-DD-COUNT.
053400     SET DD-IDX TO WS-DD-COUNT.
053500     MOVE WS-SS-DATE(SS-IDX) TO WS-DD-DATE(DD-IDX).
053600     MOVE 0                  TO WS-DD-DAYNBR(DD-IDX).
053700 172-EXIT.
053800     EXIT.
053900 
054000 173-SCAN-DAILY.
054100     IF WS-DL-DATE(DL-IDX) = WS-SS-DATE(SS-IDX)
054200         MOVE 'Y' TO WS-FOUND-SW
054300     END-IF.
054400 173-EXIT.
054500     EXIT.
054600 
054700 174-SCAN-DISTINCT.
054800     IF WS-DD-DATE(DD-IDX) = WS-SS-DATE(SS-IDX)
054900         MOVE 'Y' TO WS-FOUND-SW
055000     END-IF.
055100 174-EXIT.
055200     EXIT.
055300 
055400*    ITEM 1 - GENERAL-STATS.  LONGEST-STREAK-IN-YEAR USES THE
055500*    SAME SORT-THEN-WALK TECHNIQUE AS RDSTATS' MAX-STREAK, BUT
055600*    RESTRICTED TO THE DISTINCT DATES WITHIN THE WRAPPED YEAR.
055700 200-GENERAL-STATS.
055800     MOVE WS-DD-COUNT TO WS-DISTINCT-DAYS-YEAR.
055900     IF WS-YEAR-SESSION-COUNT = 0
056000         GO TO 200-EXIT
056100     END-IF.
056200     COMPUTE WS-HOURS ROUNDED =
056300             WS-YEAR-TOTAL-MINUTES / 60.
056400     IF WS-DISTINCT-DAYS-YEAR > 0
056500         COMPUTE WS-AVG-PER-DAY-INT =
056600                 WS-YEAR-TOTAL-MINUTES / WS-DISTINCT-DAYS-YEAR
056700     END-IF.
056800     IF WS-DD-COUNT = 0
056900         GO TO 200-EXIT
057000     END-IF.
057100     PERFORM 210-SORT-DISTINCT-DATES THRU 210-EXIT.
057200     PERFORM 220-CALC-DAY-NUMBERS THRU 220-EXIT
057300             VARYING DD-IDX FROM 1 BY 1
057400             UNTIL DD-IDX > WS-DD-COUNT.
057500     PERFORM 230-CALC-LONGEST-STREAK THRU 230-EXIT.
057600 200-EXIT.
057700     EXIT.
057800 
057900 210-SORT-DISTINCT-DATES.
058000     IF WS-DD-COUNT < 2
058100         GO TO 210-EXIT
058200     END-IF.
058300     MOVE 'Y' TO WS-DID-SWAP-SW.
058400 210-PASS.
058500     IF NOT A-SWAP-WAS-MADE
058600         GO TO 210-EXIT
058700     END-IF.
058800     MOVE 'N' TO WS-DID-SWAP-SW.
058900     PERFORM 211-COMPARE-PAIR THRU 211-EXIT
059000             VARYING DD-IDX FROM 1 BY 1
059100             UNTIL DD-IDX > WS-DD-COUNT - 1.
059200     GO TO 210-PASS.
059300 210-EXIT.
059400     EXIT.
059500 
059600 211-COMPARE-PAIR.
059700     IF WS-DD-DATE(DD-IDX) > WS-DD-DATE(DD-IDX + 1)
059800         MOVE WS-DD-DATE(DD-IDX)   TO WS-SWAP-DATE
059900         MOVE WS-DD-DATE(DD-IDX + 1) TO WS-DD-DATE(DD-IDX)
060000         MOVE WS-SWAP-DATE           TO
060100                 WS-DD-DATE(DD-IDX + 1)
060200         MOVE 'Y' TO WS-DID-SWAP-SW
060300     END-IF.
060400 211-EXIT.
060500     EXIT.
060600 
060700 220-CALC-DAY-NUMBERS.
060800     MOVE WS-DD-DATE(DD-IDX) TO WS-CD-DATE-IN.
060900     CALL 'RDCALDAT' USING WS-CD-DATE-IN, WS-CD-DAY-NUMBER,
061000             WS-CD-DAY-OF-WEEK, WS-CD-RETURN-CODE.
061100     MOVE WS-CD-DAY-NUMBER TO WS-DD-DAYNBR(DD-IDX).
061200 220-EXIT.
061300     EXIT.
061400 
061500 230-CALC-LONGEST-STREAK.
061600     MOVE 1 TO WS-LONGEST-STREAK-YEAR.
061700     IF WS-DD-COUNT = 1
061800         GO TO 230-EXIT
061900     END-IF.
062000     MOVE 1 TO WS-COMPARE-IDX.
062100     PERFORM 231-CALC-ONE-RUN THRU 231-EXIT
062200             VARYING DD-IDX FROM 2 BY 1
062300             UNTIL DD-IDX > WS-DD-COUNT.
062400 230-EXIT.
062500     EXIT.
062600 
062700 231-CALC-ONE-RUN.
062800     IF WS-DD-DAYNBR(DD-IDX) - WS-DD-DAYNBR(DD-IDX - 1) = 1
062900         ADD 1 TO WS-COMPARE-IDX
063000     ELSE
063100         MOVE 1 TO WS-COMPARE-IDX
063200     END-IF.
063300     IF WS-COMPARE-IDX > WS-LONGEST-STREAK-YEAR
063400         MOVE WS-COMPARE-IDX TO WS-LONGEST-STREAK-YEAR
063500     END-IF.
063600 231-EXIT.
063700     EXIT.
063800 
063900*    ITEM 2 - PROTAGONIST-BOOK.  BUILDS THE PER-BOOK YEAR
064000*    TOTALS (PARALLEL TO WS-BOOK-TABLE), THEN A SEPARATE PASS
064100*    OVER ALL FINISHED BOOKS (ANY YEAR) FOR FASTEST/SLOWEST.
064200 300-PROTAGONIST.
064300     IF WS-BK-COUNT = 0
064400         GO TO 300-EXIT
064500     END-IF.
064600     PERFORM 310-CALC-ONE-BOOK THRU 310-EXIT
064700             VARYING BK-IDX FROM 1 BY 1
064800             UNTIL BK-IDX > WS-BK-COUNT.
064900     PERFORM 320-CALC-FASTEST-SLOWEST THRU 320-EXIT
065000             VARYING BK-IDX FROM 1 BY 1
065100             UNTIL BK-IDX > WS-BK-COUNT.
065200 300-EXIT.
065300     EXIT.
065400 
065500 310-CALC-ONE-BOOK.
065600     MOVE 0 TO WS-BS-MINUTES(BK-IDX).
065700     MOVE 0 TO WS-BS-COUNT(BK-IDX).
065800     IF WS-SS-COUNT = 0
065900         GO TO 310-EXIT
066000     END-IF.
066100     PERFORM 311-SCAN-SESSIONS THRU 311-EXIT
066200             VARYING SS-IDX FROM 1 BY 1
066300             UNTIL SS-IDX > WS-SS-COUNT.
066400     IF WS-BS-MINUTES(BK-IDX) > WS-MOST-MIN-MINUTES
066500         MOVE WS-BS-MINUTES(BK-IDX) TO WS-MOST-MIN-MINUTES
066600         SET WS-MOST-MIN-BOOK-IDX TO BK-IDX
066700     END-IF.
066800     IF WS-BS-COUNT(BK-IDX) > WS-MOST-SESS-COUNT
066900         MOVE WS-BS-COUNT(BK-IDX) TO WS-MOST-SESS-COUNT
067000         SET WS-MOST-SESS-BOOK-IDX TO BK-IDX
067100     END-IF.
067200 310-EXIT.
067300     EXIT.
067400 
067500 311-SCAN-SESSIONS.
067600     IF WS-SS-BOOK-ID(SS-IDX) NOT = WS-BK-ID(BK-IDX)
067700         GO TO 311-EXIT
067800     END-IF.
067900     IF WS-SS-DATE(SS-IDX)(1:4) NOT = WS-YEAR-FILTER
068000         GO TO 311-EXIT
068100     END-IF.
068200     ADD WS-SS-MINUTES(SS-IDX) TO WS-BS-MINUTES(BK-IDX).
068300     ADD 1 TO WS-BS-COUNT(BK-IDX).
068400 311-EXIT.
068500     EXIT.
068600 
068700 320-CALC-FASTEST-SLOWEST.
068800     IF WS-BK-STATUS(BK-IDX) NOT = 'finished  '
068900         GO TO 320-EXIT
069000     END-IF.
069100     IF WS-BK-START-DATE(BK-IDX) = SPACES
069200        OR WS-BK-END-DATE(BK-IDX) = SPACES
069300         GO TO 320-EXIT
069400     END-IF.
069500     MOVE WS-BK-START-DATE(BK-IDX) TO WS-CD-DATE-IN.
069600     MOVE WS-BK-END-DATE(BK-IDX)   TO WS-CD-DATE-IN-2.
069700     CALL 'RDCALDAT' USING WS-CD-DATE-IN, WS-CD-DAY-NUMBER,
069800             WS-CD-DAY-OF-WEEK, WS-CD-RETURN-CODE.
069900     CALL 'RDCALDAT' USING WS-CD-DATE-IN-2, WS-CD-DAY-NUMBER-2,
070000             WS-CD-DAY-OF-WEEK-2, WS-CD-RETURN-CODE-2.
070100     COMPUTE WS-COMPARE-IDX =
070200             WS-CD-DAY-NUMBER-2 - WS-CD-DAY-NUMBER.
070300     IF NOT HAVE-A-FASTEST-BOOK
070400        OR WS-COMPARE-IDX < WS-FASTEST-DAYS
070500         MOVE WS-COMPARE-IDX TO WS-FASTEST-DAYS
070600         SET WS-FASTEST-BOOK-IDX TO BK-IDX
070700         MOVE 'Y' TO WS-HAVE-FASTEST-SW
070800     END-IF.
070900     IF NOT HAVE-A-SLOWEST-BOOK
071000        OR WS-COMPARE-IDX > WS-SLOWEST-DAYS
071100         MOVE WS-COMPARE-IDX TO WS-SLOWEST-DAYS
071200         SET WS-SLOWEST-BOOK-IDX TO BK-IDX
071300         MOVE 'Y' TO WS-HAVE-SLOWEST-SW
071400     END-IF.
071500 320-EXIT.
071600     EXIT.
071700 
071800*    ITEM 3 - AUTHORS-STATS.  ROLLS EACH BOOK'S YEAR MINUTES
071900*    (JUST COMPUTED) INTO ITS AUTHOR'S BUCKET, THEN TOP-3'S
072000*    THE AUTHOR TABLE VIA RDTOPSRT (KEY = AUTHOR NAME).
072100 400-AUTHOR-STATS.
072200     IF WS-BK-COUNT = 0
072300         GO TO 400-EXIT
072400     END-IF.
072500     PERFORM 410-ROLL-UP-AUTHOR THRU 410-EXIT
072600             VARYING BK-IDX FROM 1 BY 1
072700             UNTIL BK-IDX > WS-BK-COUNT.
072800     IF WS-MOST-AUTH-IDX > 0
072900         COMPUTE WS-MOST-AUTH-HOURS ROUNDED =
073000                 WS-MOST-AUTH-MINUTES / 60
073100     END-IF.
073200     MOVE 0 TO WS-TS-TABLE-SIZE.
073300     IF WS-AU-COUNT = 0
073400         GO TO 400-EXIT
073500     END-IF.
073600     PERFORM 420-LOAD-TOPSRT-AUTHOR THRU 420-EXIT
073700             VARYING AU-IDX FROM 1 BY 1
073800             UNTIL AU-IDX > WS-AU-COUNT.
073900     IF WS-TS-TABLE-SIZE > 1
074000         CALL 'RDTOPSRT' USING WS-TS-TABLE-SIZE,
074100                 WS-TS-VALUE-TABLE, WS-TS-KEY-TABLE
074200     END-IF.
074300 400-EXIT.
074400     EXIT.
074500 
074600 410-ROLL-UP-AUTHOR.
074700     IF WS-BK-AUTHOR(BK-IDX) = SPACES
074800         GO TO 410-EXIT
074900     END-IF.
075000     IF WS-BS-COUNT(BK-IDX) = 0
075100         GO TO 410-EXIT
075200     END-IF.
075300     PERFORM 411-FIND-OR-ADD-AUTHOR THRU 411-EXIT.
075400     ADD WS-BS-MINUTES(BK-IDX) TO WS-AU-MINUTES(AU-IDX).
075500     IF WS-AU-MINUTES(AU-IDX) > WS-MOST-AUTH-MINUTES
075600         MOVE WS-AU-MINUTES(AU-IDX) TO WS-MOST-AUTH-MINUTES
075700         SET WS-MOST-AUTH-IDX TO AU-IDX
075800     END-IF.
075900 410-EXIT.
076000     EXIT.
076100 
076200 411-FIND-OR-ADD-AUTHOR.
076300     MOVE 'N' TO WS-FOUND-SW.
076400     IF WS-AU-COUNT = 0
076500         GO TO 411-ADD-NEW
076600     END-IF.
076700     PERFORM 412-SCAN-AUTHOR THRU 412-EXIT
076800             VARYING AU-IDX FROM 1 BY 1
076900             UNTIL AU-IDX > WS-AU-COUNT
077000                OR ENTRY-WAS-FOUND.
077100     IF ENTRY-WAS-FOUND
077200         GO TO 411-EXIT
077300     END-IF.
077400 411-ADD-NEW.
077500     ADD 1 TO WS-AU-COUNT.
077600     SET AU-IDX TO WS-AU-COUNT.
077700     MOVE WS-BK-AUTHOR(BK-IDX) TO WS-AU-NAME(AU-IDX).
077800     MOVE 0                    TO WS-AU-MINUTES(AU-IDX).
077900 411-EXIT.
078000     EXIT.
078100 
078200 412-SCAN-AUTHOR.
078300     IF WS-AU-NAME(AU-IDX) = WS-BK-AUTHOR(BK-IDX)
078400         MOVE 'Y' TO WS-FOUND-SW
078500     END-IF.
078600 412-EXIT.
078700     EXIT.
078800 
078900 420-LOAD-TOPSRT-AUTHOR.
079000     ADD 1 TO WS-TS-TABLE-SIZE.
079100     MOVE WS-AU-MINUTES(AU-IDX) TO WS-TS-VALUE(WS-TS-TABLE-SIZE).
079200     MOVE WS-AU-NAME(AU-IDX)
079300             TO WS-TS-KEY-ENTRY(WS-TS-TABLE-SIZE).
079400 420-EXIT.
079500     EXIT.
079600 
079700*    ITEM 4 - READING-HABITS.  MOST FIGURES WERE ALREADY
079800*    ACCUMULATED WHILE THE SESSION FILE WAS WALKED IN
079900*    170-ACCUMULATE-SESSION.
080000 500-READING-HABITS.
080100     IF WS-YEAR-SESSION-COUNT = 0
080200         GO TO 500-EXIT
080300     END-IF.
080400     COMPUTE WS-AVG-SESSION-INT =
080500             WS-YEAR-TOTAL-MINUTES / WS-YEAR-SESSION-COUNT.
080600     COMPUTE WS-AVG-SESSION-DEC ROUNDED =
080700             WS-YEAR-TOTAL-MINUTES / WS-YEAR-SESSION-COUNT.
080800     COMPUTE WS-SHORT-PCT ROUNDED =
080900             (WS-SHORT-COUNT * 100) / WS-YEAR-SESSION-COUNT.
081000     COMPUTE WS-MEDIUM-PCT ROUNDED =
081100             (WS-MEDIUM-COUNT * 100) / WS-YEAR-SESSION-COUNT.
081200     COMPUTE WS-LONG-PCT ROUNDED =
081300             (WS-LONG-COUNT * 100) / WS-YEAR-SESSION-COUNT.
081400     PERFORM 510-FIND-FAVORITE-DOW THRU 510-EXIT
081500             VARYING WS-COMPARE-IDX FROM 1 BY 1
081600             UNTIL WS-COMPARE-IDX > 7.
081700     PERFORM 520-FIND-BEST-MONTH THRU 520-EXIT
081800             VARYING WS-COMPARE-IDX FROM 1 BY 1
081900             UNTIL WS-COMPARE-IDX > 12.
082000     IF WS-BEST-MONTH-IDX > 0
082100         COMPUTE WS-BEST-MONTH-HOURS ROUNDED =
082200                 WS-BEST-MONTH-MINUTES / 60
082300     END-IF.
082400 500-EXIT.
082500     EXIT.
082600 
082700 510-FIND-FAVORITE-DOW.
082800     IF WS-DOW-COUNT(WS-COMPARE-IDX) > WS-FAVORITE-DOW-COUNT
082900         MOVE WS-DOW-COUNT(WS-COMPARE-IDX)
083000                 TO WS-FAVORITE-DOW-COUNT
083100         MOVE WS-COMPARE-IDX TO WS-FAVORITE-DOW-IDX
083200     END-IF.
083300 510-EXIT.
083400     EXIT.
083500 
083600 520-FIND-BEST-MONTH.
083700     IF WS-MON-MINUTES(WS-COMPARE-IDX) > WS-BEST-MONTH-MINUTES
083800         MOVE WS-MON-MINUTES(WS-COMPARE-IDX)
083900                 TO WS-BEST-MONTH-MINUTES
084000         MOVE WS-COMPARE-IDX TO WS-BEST-MONTH-IDX
084100     END-IF.
084200 520-EXIT.
084300     EXIT.
084400 
084500*    ITEM 5 - BIGGEST-READING-DAY.
084600 600-BIGGEST-DAY.
084700     IF WS-DL-COUNT = 0
084800         GO TO 600-EXIT
084900     END-IF.
085000     PERFORM 610-FIND-BIGGEST THRU 610-EXIT
085100             VARYING DL-IDX FROM 1 BY 1
085200             UNTIL DL-IDX > WS-DL-COUNT.
085300     IF WS-BIGGEST-DAY-IDX > 0
085400         COMPUTE WS-BIGGEST-DAY-HOURS ROUNDED =
085500                 WS-BIGGEST-DAY-MINUTES / 60
085600     END-IF.
085700 600-EXIT.
085800     EXIT.
085900 
086000 610-FIND-BIGGEST.
086100     IF WS-DL-MINUTES(DL-IDX) > WS-BIGGEST-DAY-MINUTES
086200         MOVE WS-DL-MINUTES(DL-IDX) TO WS-BIGGEST-DAY-MINUTES
086300         SET WS-BIGGEST-DAY-IDX TO DL-IDX
086400     END-IF.
086500 610-EXIT.
086600     EXIT.
086700 
086800*    ITEM 6 - READING-STATUS.
086900 700-READING-STATUS.
087000     IF WS-BK-COUNT = 0
087100         GO TO 700-EXIT
087200     END-IF.
087300     PERFORM 710-CALC-ONE-STATUS THRU 710-EXIT
087400             VARYING BK-IDX FROM 1 BY 1
087500             UNTIL BK-IDX > WS-BK-COUNT.
087600     IF WS-STARTED-IN-YEAR > 0
087700         COMPUTE WS-COMPLETION-PCT ROUNDED =
087800                 (WS-FINISHED-IN-YEAR * 100) /
087900                 WS-STARTED-IN-YEAR
088000     ELSE
088100         MOVE 0 TO WS-COMPLETION-PCT
088200     END-IF.
088300     MOVE 0 TO WS-TS-TABLE-SIZE.
088400     PERFORM 720-LOAD-IN-PROGRESS THRU 720-EXIT
088500             VARYING BK-IDX FROM 1 BY 1
088600             UNTIL BK-IDX > WS-BK-COUNT.
088700     IF WS-TS-TABLE-SIZE > 1
088800         CALL 'RDTOPSRT' USING WS-TS-TABLE-SIZE,
088900                 WS-TS-VALUE-TABLE, WS-TS-KEY-TABLE
089000     END-IF.
089100 700-EXIT.
089200     EXIT.
089300 
089400 710-CALC-ONE-STATUS.
089500     IF WS-BK-STATUS(BK-IDX) = 'finished  '
089600        AND WS-BK-END-DATE(BK-IDX)(1:4) = WS-YEAR-FILTER
089700         ADD 1 TO WS-FINISHED-IN-YEAR
089800     END-IF.
089900     IF WS-BK-START-DATE(BK-IDX)(1:4) = WS-YEAR-FILTER
090000         ADD 1 TO WS-STARTED-IN-YEAR
090100     END-IF.
090200     IF WS-BK-STATUS(BK-IDX) = 'reading   '
090300         ADD 1 TO WS-CURRENTLY-READING
090400     END-IF.
090500 710-EXIT.
090600     EXIT.
090700 
090800 720-LOAD-IN-PROGRESS.
090900     IF WS-BK-STATUS(BK-IDX) NOT = 'reading   '
091000         GO TO 720-EXIT
091100     END-IF.
091200     MOVE WS-BK-START-DATE(BK-IDX) TO WS-CD-DATE-IN.
091300     CALL 'RDCALDAT' USING WS-CD-DATE-IN, WS-CD-DAY-NUMBER,
091400             WS-CD-DAY-OF-WEEK, WS-CD-RETURN-CODE.
091500     MOVE WS-TODAY-10 TO WS-CD-DATE-IN-2.
091600     CALL 'RDCALDAT' USING WS-CD-DATE-IN-2, WS-CD-DAY-NUMBER-2,
091700             WS-CD-DAY-OF-WEEK-2, WS-CD-RETURN-CODE-2.
091800     ADD 1 TO WS-TS-TABLE-SIZE.
091900     COMPUTE WS-TS-VALUE(WS-TS-TABLE-SIZE) =
092000             WS-CD-DAY-NUMBER-2 - WS-CD-DAY-NUMBER.
092100     MOVE WS-BK-TITLE(BK-IDX)
092200             TO WS-TS-KEY-ENTRY(WS-TS-TABLE-SIZE).
092300 720-EXIT.
092400     EXIT.
092500 
092600*    ITEM 7 - READER-PERSONALITY.  RULES EVALUATED IN THE
092700*    ORDER GIVEN BY THE READING-HABITS SPECIFICATION - THE
092800*    FIRST MATCH WINS.
092900 800-PERSONALITY.
093000     EVALUATE TRUE
093100         WHEN WS-YEAR-SESSION-COUNT = 0
093200             MOVE 'beginner'         TO WS-PERSONALITY-CODE
093300             MOVE 'JUST GETTING STARTED - LOG A SESSION'
093400                  TO WS-PERSONALITY-DESC
093500         WHEN WS-YEAR-SESSION-COUNT > 100
093600              AND WS-AVG-SESSION-DEC < 30.0
093700             MOVE 'constant_reader'  TO WS-PERSONALITY-CODE
093800             MOVE 'MANY SHORT SESSIONS - A DAILY HABIT'
093900                  TO WS-PERSONALITY-DESC
094000         WHEN WS-YEAR-SESSION-COUNT < 50
094100              AND WS-AVG-SESSION-DEC > 45.0
094200             MOVE 'intensive_reader' TO WS-PERSONALITY-CODE
094300             MOVE 'FEWER, LONGER SESSIONS - THE LONG HAUL'
094400                  TO WS-PERSONALITY-DESC
094500         WHEN WS-STARTED-IN-YEAR > WS-FINISHED-IN-YEAR * 2
094600             MOVE 'explorer'         TO WS-PERSONALITY-CODE
094700             MOVE 'STARTS MORE BOOKS THAN IT FINISHES'
094800                  TO WS-PERSONALITY-DESC
094900         WHEN WS-COMPLETION-PCT > 80.0
095000             MOVE 'finisher'         TO WS-PERSONALITY-CODE
095100             MOVE 'SEES A BOOK THROUGH TO THE END'
095200                  TO WS-PERSONALITY-DESC
095300         WHEN OTHER
095400             MOVE 'balanced_reader'  TO WS-PERSONALITY-CODE
095500             MOVE 'A STEADY, WELL-ROUNDED READING YEAR'
095600                  TO WS-PERSONALITY-DESC
095700     END-EVALUATE.
095800 800-EXIT.
095900     EXIT.
096000 
096100 900-PRINT-WRAPPED.
096200     MOVE WS-YEAR-FILTER  TO RPT-TITLE-YEAR.
096300     MOVE WS-RPT-TITLE TO WRAPRPT-RECORD.
096400     WRITE WRAPRPT-RECORD AFTER TOP-OF-FORM.
096500     MOVE WS-TODAY-CCYY   TO RPT-CCYY.
096600     MOVE WS-TODAY-MM-OUT TO RPT-MM.
096700     MOVE WS-TODAY-DD-OUT TO RPT-DD.
096800     MOVE WS-RPT-RUNDATE TO WRAPRPT-RECORD.
096900     WRITE WRAPRPT-RECORD AFTER 1.
097000     PERFORM 910-PRINT-GENERAL THRU 910-EXIT.
097100     PERFORM 920-PRINT-PROTAGONIST THRU 920-EXIT.
097200     PERFORM 930-PRINT-AUTHORS THRU 930-EXIT.
097300     PERFORM 940-PRINT-HABITS THRU 940-EXIT.
097400     PERFORM 950-PRINT-BIGGEST-DAY THRU 950-EXIT.
097500     PERFORM 960-PRINT-STATUS THRU 960-EXIT.
097600     PERFORM 970-PRINT-PERSONALITY THRU 970-EXIT.
097700 900-EXIT.
097800     EXIT.
097900 
098000 910-PRINT-GENERAL.
098100     MOVE 'GENERAL' TO RPT-SECT-TITLE-TEXT.
098200     MOVE WS-RPT-SECT-TITLE TO WRAPRPT-RECORD.
098300     WRITE WRAPRPT-RECORD AFTER 2.
098400     MOVE 'TOTAL MINUTES'         TO RPT-LN-LABEL.
098500     MOVE WS-YEAR-TOTAL-MINUTES   TO RPT-LN-VALUE.
098600     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
098700     WRITE WRAPRPT-RECORD AFTER 1.
098800     MOVE 'HOURS'                 TO RPT-LD-LABEL.
098900     MOVE WS-HOURS                TO RPT-LD-VALUE.
099000     MOVE WS-RPT-LABEL-DEC TO WRAPRPT-RECORD.
099100     WRITE WRAPRPT-RECORD AFTER 1.
099200     MOVE 'DAYS READ'             TO RPT-LN-LABEL.
099300     MOVE WS-DISTINCT-DAYS-YEAR   TO RPT-LN-VALUE.
099400     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
099500     WRITE WRAPRPT-RECORD AFTER 1.
099600     MOVE 'AVG MINUTES PER ACTIVE DAY' TO RPT-LN-LABEL.
099700     MOVE WS-AVG-PER-DAY-INT       TO RPT-LN-VALUE.
099800     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
099900     WRITE WRAPRPT-RECORD AFTER 1.
100000     MOVE 'LONGEST STREAK (DAYS)'  TO RPT-LN-LABEL.
100100     MOVE WS-LONGEST-STREAK-YEAR   TO RPT-LN-VALUE.
100200     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
100300     WRITE WRAPRPT-RECORD AFTER 1.
100400 910-EXIT.
100500     EXIT.
100600 
100700 920-PRINT-PROTAGONIST.
100800     MOVE 'PROTAGONIST' TO RPT-SECT-TITLE-TEXT.
100900     MOVE WS-RPT-SECT-TITLE TO WRAPRPT-RECORD.
101000     WRITE WRAPRPT-RECORD AFTER 2.
101100     IF WS-MOST-MIN-BOOK-IDX = 0
101200         MOVE SPACES TO WRAPRPT-RECORD
101300         WRITE WRAPRPT-RECORD AFTER 1
101400         GO TO 920-EXIT
101500     END-IF.
101600     MOVE 'MOST MINUTES. . . . . .' TO RPT-BL-LABEL.
101700     MOVE WS-BK-TITLE(WS-MOST-MIN-BOOK-IDX) TO RPT-BL-TITLE.
101800     MOVE WS-MOST-MIN-MINUTES TO RPT-BL-VALUE.
101900     MOVE 'MINUTES'   TO RPT-BL-UNIT.
102000     MOVE WS-RPT-BOOK-LINE TO WRAPRPT-RECORD.
102100     WRITE WRAPRPT-RECORD AFTER 1.
102200     MOVE 'MOST SESSIONS . . . . .' TO RPT-BL-LABEL.
102300     MOVE WS-BK-TITLE(WS-MOST-SESS-BOOK-IDX) TO RPT-BL-TITLE.
102400     MOVE WS-MOST-SESS-COUNT TO RPT-BL-VALUE.
102500     MOVE 'SESSIONS' TO RPT-BL-UNIT.
102600     MOVE WS-RPT-BOOK-LINE TO WRAPRPT-RECORD.
102700     WRITE WRAPRPT-RECORD AFTER 1.
102800     IF HAVE-A-FASTEST-BOOK
102900         MOVE 'FASTEST FINISH. . . . .' TO RPT-BL-LABEL
103000         MOVE WS-BK-TITLE(WS-FASTEST-BOOK-IDX) TO RPT-BL-TITLE
103100         MOVE WS-FASTEST-DAYS TO RPT-BL-VALUE
103200         MOVE 'DAYS'     TO RPT-BL-UNIT
103300         MOVE WS-RPT-BOOK-LINE TO WRAPRPT-RECORD
103400         WRITE WRAPRPT-RECORD AFTER 1
103500     END-IF.
103600     IF HAVE-A-SLOWEST-BOOK
103700         MOVE 'SLOWEST FINISH. . . . .' TO RPT-BL-LABEL
103800         MOVE WS-BK-TITLE(WS-SLOWEST-BOOK-IDX) TO RPT-BL-TITLE
103900         MOVE WS-SLOWEST-DAYS TO RPT-BL-VALUE
104000         MOVE 'DAYS'     TO RPT-BL-UNIT
104100         MOVE WS-RPT-BOOK-LINE TO WRAPRPT-RECORD
104200         WRITE WRAPRPT-RECORD AFTER 1
104300     END-IF.
104400 920-EXIT.
104500     EXIT.
104600 
104700 930-PRINT-AUTHORS.
104800     MOVE 'AUTHORS' TO RPT-SECT-TITLE-TEXT.
104900     MOVE WS-RPT-SECT-TITLE TO WRAPRPT-RECORD.
105000     WRITE WRAPRPT-RECORD AFTER 2.
105100     IF WS-MOST-AUTH-IDX = 0
105200         MOVE SPACES TO WRAPRPT-RECORD
105300         WRITE WRAPRPT-RECORD AFTER 1
105400         GO TO 930-EXIT
105500     END-IF.
105600     MOVE 'MOST-READ AUTHOR' TO RPT-LT-LABEL.
105700     MOVE WS-AU-NAME(WS-MOST-AUTH-IDX) TO RPT-LT-VALUE.
105800     MOVE WS-RPT-LABEL-TEXT TO WRAPRPT-RECORD.
105900     WRITE WRAPRPT-RECORD AFTER 1.
106000     MOVE 'AUTHOR HOURS'  TO RPT-LD-LABEL.
106100     MOVE WS-MOST-AUTH-HOURS TO RPT-LD-VALUE.
106200     MOVE WS-RPT-LABEL-DEC TO WRAPRPT-RECORD.
106300     WRITE WRAPRPT-RECORD AFTER 1.
106400     MOVE 'DISTINCT AUTHORS' TO RPT-LN-LABEL.
106500     MOVE WS-AU-COUNT   TO RPT-LN-VALUE.
106600     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
106700     WRITE WRAPRPT-RECORD AFTER 1.
106800     IF WS-TS-TABLE-SIZE = 0
106900         GO TO 930-EXIT
107000     END-IF.
107100     PERFORM 931-PRINT-TOP-AUTHOR THRU 931-EXIT
107200             VARYING WS-COMPARE-IDX FROM 1 BY 1
107300             UNTIL WS-COMPARE-IDX > 3
107400                OR WS-COMPARE-IDX > WS-TS-TABLE-SIZE.
107500 930-EXIT.
107600     EXIT.
107700 
107800 931-PRINT-TOP-AUTHOR.
107900     MOVE WS-COMPARE-IDX TO RPT-RL-RANK.
108000     MOVE WS-TS-KEY-ENTRY(WS-COMPARE-IDX) TO RPT-RL-NAME.
108100     MOVE WS-TS-VALUE(WS-COMPARE-IDX)     TO RPT-RL-VALUE.
108200     MOVE 'MINUTES' TO RPT-RL-UNIT.
108300     MOVE WS-RPT-RANK-LINE TO WRAPRPT-RECORD.
108400     WRITE WRAPRPT-RECORD AFTER 1.
108500 931-EXIT.
108600     EXIT.
108700 
108800 940-PRINT-HABITS.
108900     MOVE 'HABITS' TO RPT-SECT-TITLE-TEXT.
109000     MOVE WS-RPT-SECT-TITLE TO WRAPRPT-RECORD.
109100     WRITE WRAPRPT-RECORD AFTER 2.
109200     IF WS-YEAR-SESSION-COUNT = 0
109300         MOVE SPACES TO WRAPRPT-RECORD
109400         WRITE WRAPRPT-RECORD AFTER 1
109500         GO TO 940-EXIT
109600     END-IF.
109700     MOVE 'AVG SESSION (MINUTES)' TO RPT-LN-LABEL.
109800     MOVE WS-AVG-SESSION-INT      TO RPT-LN-VALUE.
109900     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
110000     WRITE WRAPRPT-RECORD AFTER 1.
110100     MOVE 'SHORT SESSIONS' TO RPT-LN-LABEL.
110200     MOVE WS-SHORT-COUNT   TO RPT-LN-VALUE.
110300     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
110400     WRITE WRAPRPT-RECORD AFTER 1.
110500     MOVE 'SHORT SESSION PCT'   TO RPT-LD-LABEL.
110600     MOVE WS-SHORT-PCT          TO RPT-LD-VALUE.
110700     MOVE WS-RPT-LABEL-DEC TO WRAPRPT-RECORD.
110800     WRITE WRAPRPT-RECORD AFTER 1.
110900     MOVE 'MEDIUM SESSIONS' TO RPT-LN-LABEL.
111000     MOVE WS-MEDIUM-COUNT   TO RPT-LN-VALUE.
111100     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
111200     WRITE WRAPRPT-RECORD AFTER 1.
111300     MOVE 'MEDIUM SESSION PCT'  TO RPT-LD-LABEL.
111400     MOVE WS-MEDIUM-PCT         TO RPT-LD-VALUE.
111500     MOVE WS-RPT-LABEL-DEC TO WRAPRPT-RECORD.
111600     WRITE WRAPRPT-RECORD AFTER 1.
111700     MOVE 'LONG SESSIONS' TO RPT-LN-LABEL.
111800     MOVE WS-LONG-COUNT   TO RPT-LN-VALUE.
111900     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
112000     WRITE WRAPRPT-RECORD AFTER 1.
112100     MOVE 'LONG SESSION PCT'  TO RPT-LD-LABEL.
112200     MOVE WS-LONG-PCT         TO RPT-LD-VALUE.
112300     MOVE WS-RPT-LABEL-DEC TO WRAPRPT-RECORD.
112400     WRITE WRAPRPT-RECORD AFTER 1.
112500     MOVE 'FAVORITE DAY' TO RPT-LT-LABEL.
112600     IF WS-FAVORITE-DOW-IDX > 0
112700         MOVE WS-WEEKDAY-NAME(WS-FAVORITE-DOW-IDX)
112800                 TO RPT-LT-VALUE
112900     ELSE
113000         MOVE SPACES TO RPT-LT-VALUE
113100     END-IF.
113200     MOVE WS-RPT-LABEL-TEXT TO WRAPRPT-RECORD.
113300     WRITE WRAPRPT-RECORD AFTER 1.
113400     IF WS-BEST-MONTH-IDX = 0
113500         GO TO 940-EXIT
113600     END-IF.
113700     MOVE 'BEST MONTH' TO RPT-LT-LABEL.
113800     MOVE WS-MONTH-NAME(WS-BEST-MONTH-IDX) TO RPT-LT-VALUE.
113900     MOVE WS-RPT-LABEL-TEXT TO WRAPRPT-RECORD.
114000     WRITE WRAPRPT-RECORD AFTER 1.
114100     MOVE 'BEST MONTH MINUTES' TO RPT-LN-LABEL.
114200     MOVE WS-BEST-MONTH-MINUTES TO RPT-LN-VALUE.
114300     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
114400     WRITE WRAPRPT-RECORD AFTER 1.
114500     MOVE 'BEST MONTH HOURS'  TO RPT-LD-LABEL.
114600     MOVE WS-BEST-MONTH-HOURS TO RPT-LD-VALUE.
114700     MOVE WS-RPT-LABEL-DEC TO WRAPRPT-RECORD.
114800     WRITE WRAPRPT-RECORD AFTER 1.
114900 940-EXIT.
115000     EXIT.
115100 
115200 950-PRINT-BIGGEST-DAY.
115300     MOVE 'BIGGEST READING DAY' TO RPT-SECT-TITLE-TEXT.
115400     MOVE WS-RPT-SECT-TITLE TO WRAPRPT-RECORD.
115500     WRITE WRAPRPT-RECORD AFTER 2.
115600     IF WS-BIGGEST-DAY-IDX = 0
115700         MOVE SPACES TO WRAPRPT-RECORD
115800         WRITE WRAPRPT-RECORD AFTER 1
115900         GO TO 950-EXIT
116000     END-IF.
116100     MOVE 'DATE' TO RPT-LT-LABEL.
116200     MOVE WS-DL-DATE(WS-BIGGEST-DAY-IDX) TO RPT-LT-VALUE.
116300     MOVE WS-RPT-LABEL-TEXT TO WRAPRPT-RECORD.
116400     WRITE WRAPRPT-RECORD AFTER 1.
116500     MOVE 'MINUTES' TO RPT-LN-LABEL.
116600     MOVE WS-BIGGEST-DAY-MINUTES TO RPT-LN-VALUE.
116700     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
116800     WRITE WRAPRPT-RECORD AFTER 1.
116900     MOVE 'HOURS' TO RPT-LD-LABEL.
117000     MOVE WS-BIGGEST-DAY-HOURS TO RPT-LD-VALUE.
117100     MOVE WS-RPT-LABEL-DEC TO WRAPRPT-RECORD.
117200     WRITE WRAPRPT-RECORD AFTER 1.
117300     MOVE 'SESSIONS THAT DAY' TO RPT-LN-LABEL.
117400     MOVE WS-DL-SESS-COUNT(WS-BIGGEST-DAY-IDX) TO RPT-LN-VALUE.
117500     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
117600     WRITE WRAPRPT-RECORD AFTER 1.
117700 950-EXIT.
117800     EXIT.
117900 
118000 960-PRINT-STATUS.
118100     MOVE 'READING STATUS' TO RPT-SECT-TITLE-TEXT.
118200     MOVE WS-RPT-SECT-TITLE TO WRAPRPT-RECORD.
118300     WRITE WRAPRPT-RECORD AFTER 2.
118400     MOVE 'BOOKS FINISHED IN YEAR' TO RPT-LN-LABEL.
118500     MOVE WS-FINISHED-IN-YEAR      TO RPT-LN-VALUE.
118600     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
118700     WRITE WRAPRPT-RECORD AFTER 1.
118800     MOVE 'BOOKS STARTED IN YEAR' TO RPT-LN-LABEL.
118900     MOVE WS-STARTED-IN-YEAR      TO RPT-LN-VALUE.
119000     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
119100     WRITE WRAPRPT-RECORD AFTER 1.
119200     MOVE 'CURRENTLY READING' TO RPT-LN-LABEL.
119300     MOVE WS-CURRENTLY-READING TO RPT-LN-VALUE.
119400     MOVE WS-RPT-LABEL-NUM TO WRAPRPT-RECORD.
119500     WRITE WRAPRPT-RECORD AFTER 1.
119600     MOVE 'COMPLETION RATE PCT' TO RPT-LD-LABEL.
119700     MOVE WS-COMPLETION-PCT       TO RPT-LD-VALUE.
119800     MOVE WS-RPT-LABEL-DEC TO WRAPRPT-RECORD.
119900     WRITE WRAPRPT-RECORD AFTER 1.
120000     IF WS-TS-TABLE-SIZE = 0
120100         GO TO 960-EXIT
120200     END-IF.
120300     MOVE 'TOP 3 LONGEST IN PROGRESS' TO RPT-SECT-TITLE-TEXT.
120400     MOVE WS-RPT-SECT-TITLE TO WRAPRPT-RECORD.
120500     WRITE WRAPRPT-RECORD AFTER 1.
120600     PERFORM 961-PRINT-IN-PROGRESS THRU 961-EXIT
120700             VARYING WS-COMPARE-IDX FROM 1 BY 1
120800             UNTIL WS-COMPARE-IDX > 3
120900                OR WS-COMPARE-IDX > WS-TS-TABLE-SIZE.
121000 960-EXIT.
121100     EXIT.
121200 
121300 961-PRINT-IN-PROGRESS.
121400     MOVE WS-COMPARE-IDX TO RPT-RL-RANK.
121500     MOVE WS-TS-KEY-ENTRY(WS-COMPARE-IDX) TO RPT-RL-NAME.
121600     MOVE WS-TS-VALUE(WS-COMPARE-IDX)     TO RPT-RL-VALUE.
121700     MOVE 'DAYS'    TO RPT-RL-UNIT.
121800     MOVE WS-RPT-RANK-LINE TO WRAPRPT-RECORD.
121900     WRITE WRAPRPT-RECORD AFTER 1.
122000 961-EXIT.
122100     EXIT.
122200 
122300 970-PRINT-PERSONALITY.
122400     MOVE 'PERSONALITY' TO RPT-SECT-TITLE-TEXT.
122500     MOVE WS-RPT-SECT-TITLE TO WRAPRPT-RECORD.
122600     WRITE WRAPRPT-RECORD AFTER 2.
122700     MOVE 'TYPE' TO RPT-LT-LABEL.
122800     MOVE WS-PERSONALITY-CODE TO RPT-LT-VALUE.
122900     MOVE WS-RPT-LABEL-TEXT TO WRAPRPT-RECORD.
123000     WRITE WRAPRPT-RECORD AFTER 1.
123100     MOVE WS-PERSONALITY-DESC TO WRAPRPT-RECORD.
123200     WRITE WRAPRPT-RECORD AFTER 1.
123300 970-EXIT.
123400     EXIT.
123500 
123600 990-CLOSE-FILES.
123700     CLOSE BOOKMSTR-IN
123800           SESSMSTR-IN
123900           WRAPPRM
124000           WRAPRPT.
124100 990-EXIT.
124200     EXIT.
