000100*****************************************************************
000200*  BKTRREC   -  BOOK MAINTENANCE TRANSACTION RECORD LAYOUT      *
000300*  ONE RECORD PER ADD / UPDATE / FINISH / DELETE REQUEST        *
000400*****************************************************************
000500*  06/02/09  RJK  ORIGINAL LAYOUT                                *
000600*  09/28/15  TWH  ADDED BT-TRAN-CODE 88-LEVELS PER RQ-0982      *
000700*****************************************************************
000800 01  BOOK-TRAN-RECORD.
000900     05  BT-TRAN-CODE            PIC X(01).
001000         88  BT-ADD                  VALUE 'A'.
001100         88  BT-UPDATE               VALUE 'U'.
001200         88  BT-FINISH               VALUE 'F'.
001300         88  BT-DELETE               VALUE 'D'.
001400     05  BT-BOOK-ID              PIC 9(05).
001500     05  BT-TITLE                PIC X(40).
001600     05  BT-AUTHOR               PIC X(30).
001700     05  BT-START-DATE           PIC X(10).
001800     05  BT-END-DATE             PIC X(10).
001900     05  BT-STATUS               PIC X(10).
002000     05  FILLER                  PIC X(04).
