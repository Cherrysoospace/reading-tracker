000100*****************************************************************
000200*  BOOKREC   -  BOOK MASTER RECORD LAYOUT                       *
000300*  READING TRACKER SYSTEM - BOOK-BY-BOOK MASTER FILE            *
000400*****************************************************************
000500*  05/14/09  RJK  ORIGINAL LAYOUT - REPLACES CARD-IMAGE BOOK LOG *
000600*  11/03/11  RJK  ADDED BK-STATUS 88-LEVELS PER RQ-1147         *
000700*  02/19/18  LDM  BROKE OUT START/END DATE REDEFINES FOR DAY-   *
000800*                 NUMBER ARITHMETIC (SEE RDCALDAT)              *
000900*****************************************************************
001000 01  BOOK-MASTER-RECORD.
001100     05  BK-BOOK-ID              PIC 9(05).
001200     05  BK-TITLE                PIC X(40).
001300     05  BK-AUTHOR               PIC X(30).
001400     05  BK-START-DATE           PIC X(10).
001500     05  BK-END-DATE             PIC X(10).
001600     05  BK-STATUS               PIC X(10).
001700         88  BK-STATUS-READING       VALUE 'reading   '.
001800         88  BK-STATUS-FINISHED      VALUE 'finished  '.
001900*
002000*    ALTERNATE VIEW OF THE START DATE FOR DAY-NUMBER WORK.
002100 01  BK-START-DATE-X REDEFINES BOOK-MASTER-RECORD.
002200     05  FILLER                  PIC X(05).
002300     05  FILLER                  PIC X(40).
002400     05  FILLER                  PIC X(30).
002500     05  BK-START-YYYY           PIC 9(04).
002600     05  FILLER                  PIC X(01).
002700     05  BK-START-MM             PIC 9(02).
002800     05  FILLER                  PIC X(01).
002900     05  BK-START-DD             PIC 9(02).
003000     05  FILLER                  PIC X(20).
003100*
003200*    ALTERNATE VIEW OF THE END DATE FOR DAY-NUMBER WORK.
003300 01  BK-END-DATE-X REDEFINES BOOK-MASTER-RECORD.
003400     05  FILLER                  PIC X(85).
003500     05  BK-END-YYYY             PIC 9(04).
003600     05  FILLER                  PIC X(01).
003700     05  BK-END-MM               PIC 9(02).
003800     05  FILLER                  PIC X(01).
003900     05  BK-END-DD               PIC 9(02).
004000     05  FILLER                  PIC X(10).
004100*
004200*    RAW-BYTES VIEW - USED WHEN MOVING THE WHOLE RECORD AS ONE
004300*    FIELD (SORT WORK AREAS, LOW-VALUES INITIALISATION, ETC).
004400*    NOTE - BK-BOOK-ID THRU BK-STATUS ALREADY ADD UP TO THE
004500*    FULL 105-BYTE RECORD, SO THERE IS NO SPARE ROOM FOR A
004600*    TRAILING FILLER ON THE PRIMARY 01 ITSELF.
004700 01  BK-RAW-RECORD REDEFINES BOOK-MASTER-RECORD.
004800     05  FILLER                  PIC X(105).
