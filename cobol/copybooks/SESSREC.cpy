000100*****************************************************************
000200*  SESSREC   -  READING SESSION RECORD LAYOUT                   *
000300*  READING TRACKER SYSTEM - SESSION (TRANSACTION) MASTER FILE   *
000400*****************************************************************
000500*  05/14/09  RJK  ORIGINAL LAYOUT                                *
000600*  02/19/18  LDM  ADDED SS-SESSION-DATE-X REDEFINES FOR DAY-     *
000700*                 NUMBER ARITHMETIC (SEE RDCALDAT)               *
000800*****************************************************************
000900 01  SESSION-RECORD.
001000     05  SS-SESSION-ID           PIC 9(05).
001100     05  SS-BOOK-ID              PIC 9(05).
001200     05  SS-SESSION-DATE         PIC X(10).
001300     05  SS-MINUTES-READ         PIC 9(04).
001400     05  FILLER                  PIC X(05).
001500*
001600*    ALTERNATE VIEW OF THE SESSION DATE FOR DAY-NUMBER WORK.
001700 01  SS-SESSION-DATE-X REDEFINES SESSION-RECORD.
001800     05  FILLER                  PIC X(10).
001900     05  SS-SESSION-YYYY         PIC 9(04).
002000     05  FILLER                  PIC X(01).
002100     05  SS-SESSION-MM           PIC 9(02).
002200     05  FILLER                  PIC X(01).
002300     05  SS-SESSION-DD           PIC 9(02).
002400     05  FILLER                  PIC X(09).
002500*
002600*    RAW-BYTES VIEW - USED FOR LOW-VALUES INITIALISATION.
002700 01  SS-RAW-RECORD REDEFINES SESSION-RECORD.
002800     05  FILLER                  PIC X(29).
