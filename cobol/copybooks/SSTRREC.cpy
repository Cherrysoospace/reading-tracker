000100*****************************************************************
000200*  SSTRREC   -  SESSION MAINTENANCE TRANSACTION RECORD LAYOUT   *
000300*  ONE RECORD PER ADD / DELETE REQUEST                          *
000400*****************************************************************
000500*  06/02/09  RJK  ORIGINAL LAYOUT                                *
000600*****************************************************************
000700 01  SESSION-TRAN-RECORD.
000800     05  ST-TRAN-CODE            PIC X(01).
000900         88  ST-ADD                  VALUE 'A'.
001000         88  ST-DELETE               VALUE 'D'.
001100     05  ST-SESSION-ID           PIC 9(05).
001200     05  ST-BOOK-ID              PIC 9(05).
001300     05  ST-SESSION-DATE         PIC X(10).
001400     05  ST-MINUTES-READ         PIC 9(04).
001500     05  FILLER                  PIC X(05).
